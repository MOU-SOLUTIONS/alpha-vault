000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-BUDGET-MASTER.
000300 AUTHOR. R. MARLOWE. MODIFIED BY T. OKONKWO.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 04/02/1987.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  04/02/87  RM  AV-0007   ORIGINAL BUDGET MASTER LAYOUT         *
001400*  06/14/90  TO  AV-0077   ADDED BUD-ERROR-CD FOR DUP-CATEGORY   *
001500*  09/09/95  TO  AV-0201   SPLIT BUD-YEAR/BUD-MONTH FROM 1 FIELD *
001600*  07/08/01  SLN AV-1341   REFORMATTED FILLER TO STANDARD WIDTH  *
001700*  09/22/04  TO  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001800*                          LAYOUT IS CARRIED HERE AND RESTATED   *
001900*                          IN EACH READER/WRITER PROGRAM BY HAND *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT ALPHA-VAULT-BUDGET-MASTER ASSIGN TO "AVBUDMST".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  ALPHA-VAULT-BUDGET-MASTER.
003100 01  ALPHA-VAULT-BUDGET-MASTER.
003200     05  BUD-ID                         PIC 9(9).
003300     05  BUD-USER-ID                    PIC 9(9).
003400     05  BUD-YEAR                       PIC 9(4).
003500     05  BUD-MONTH                      PIC 9(2).
003600     05  BUD-CATEGORY                   PIC X(25).
003700     05  BUD-ALLOCATED                  PIC S9(9)V99.
003800     05  BUD-REMAINING                  PIC S9(9)V99.
003900     05  BUD-ERROR-CD                   PIC X(1).
004000         88  BUD-DUPLICATE-CATEGORY         VALUE 'D'.
004100         88  BUD-NO-ERROR                    VALUE ' '.
004200     05  BUD-YEAR-MONTH-AREA REDEFINES BUD-YEAR.
004300         10  BUD-YM-CC                    PIC 9(2).
004400         10  BUD-YM-YY                    PIC 9(2).
004500     05  FILLER                          PIC X(12).
004600 WORKING-STORAGE SECTION.
004700 PROCEDURE DIVISION.
004800 0000-STOP-RUN.
004900*    RECORD-LAYOUT CARRIER ONLY.  COPIED BY AVL.RECON01 AND
005000*    AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
005100     STOP RUN.
