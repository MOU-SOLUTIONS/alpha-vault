000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-SAVING-GOAL-MASTER.
000300 AUTHOR. T. OKONKWO.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 05/21/1988.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  05/21/88  TO  AV-0020   ORIGINAL SAVING GOAL MASTER LAYOUT    *
001400*  03/03/92  TO  AV-0101   ADDED SGL-PRIORITY AND SGL-CATEGORY   *
001500*  06/19/96  TO  AV-0240   ADDED SGL-STATUS DERIVED FIELD        *
001600*  11/30/98  TO  AV-1187   Y2K - EXPANDED DATE FIELDS TO 8 DIGIT *
001700*  07/08/01  SLN AV-1341   ADDED DATE BROKEN-DATE REDEFINES      *
001800*  09/22/04  JF  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001900*                          LAYOUT IS RETYPED BY HAND IN AVL.     *
002000*                          SGLVAL01 AND AVL.SUMRPT READER CODE   *
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT ALPHA-VAULT-SAVING-GOAL-MASTER ASSIGN TO "AVSGLMST".
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  ALPHA-VAULT-SAVING-GOAL-MASTER.
003200 01  ALPHA-VAULT-SAVING-GOAL-MASTER.
003300     05  SGL-ID                         PIC 9(9).
003400     05  SGL-USER-ID                    PIC 9(9).
003500     05  SGL-NAME                       PIC X(25).
003600     05  SGL-TARGET-AMOUNT              PIC S9(9)V99.
003700     05  SGL-CURRENT-AMOUNT             PIC S9(9)V99.
003800     05  SGL-CREATION-DATE              PIC 9(8).
003900     05  SGL-CREATION-DATE-BROKEN REDEFINES SGL-CREATION-DATE.
004000         10  SGL-CREATE-YYYY              PIC 9(4).
004100         10  SGL-CREATE-MM                PIC 9(2).
004200         10  SGL-CREATE-DD                PIC 9(2).
004300     05  SGL-DEADLINE                   PIC 9(8).
004400     05  SGL-DEADLINE-BROKEN REDEFINES SGL-DEADLINE.
004500         10  SGL-DEADLINE-YYYY            PIC 9(4).
004600         10  SGL-DEADLINE-MM              PIC 9(2).
004700         10  SGL-DEADLINE-DD              PIC 9(2).
004800     05  SGL-CATEGORY                   PIC X(10).
004900     05  SGL-PRIORITY                   PIC X(6).
005000     05  SGL-REMAINING                  PIC S9(9)V99.
005100     05  SGL-PROGRESS-PCT               PIC 9(3).
005200     05  SGL-STATUS                     PIC X(10).
005300     05  SGL-OVERDUE-FLAG                PIC X(1).
005400         88  SGL-IS-OVERDUE                   VALUE 'Y'.
005500         88  SGL-NOT-OVERDUE                   VALUE 'N'.
005600     05  FILLER                          PIC X(22).
005700 WORKING-STORAGE SECTION.
005800 PROCEDURE DIVISION.
005900 0000-STOP-RUN.
006000*    RECORD-LAYOUT CARRIER ONLY.  COPIED BY AVL.SGLVAL01 AND
006100*    AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
006200     STOP RUN.
