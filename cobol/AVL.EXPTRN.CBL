000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-EXPENSE-LEDGER.
000300 AUTHOR. R. MARLOWE. MODIFIED BY P. DELACROIX.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 03/19/1987.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  03/19/87  RM  AV-0006   ORIGINAL EXPENSE LEDGER LAYOUT        *
001400*  05/02/89  RM  AV-0046   WIDENED EXP-CATEGORY TO 25 POSITIONS  *
001500*  08/11/94  PD  AV-0150   CATEGORY DOMAIN GROWN TO 56 CODES     *
001600*  11/30/98  PD  AV-1187   Y2K - EXPANDED EXP-DATE TO 8 DIGITS   *
001700*  07/08/01  SLN AV-1341   ADDED EXP-DATE BROKEN-DATE REDEFINES  *
001800*  09/22/04  JF  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001900*                          LAYOUT IS RETYPED BY HAND IN AVL.     *
002000*                          EXPAN01 AND AVL.SUMRPT READER CODE    *
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT ALPHA-VAULT-EXPENSE-LEDGER ASSIGN TO "AVEXPTRN".
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  ALPHA-VAULT-EXPENSE-LEDGER.
003200 01  ALPHA-VAULT-EXPENSE-LEDGER.
003300     05  EXP-ID                         PIC 9(9).
003400     05  EXP-USER-ID                    PIC 9(9).
003500     05  EXP-CATEGORY                   PIC X(25).
003600     05  EXP-AMOUNT                     PIC S9(9)V99.
003700     05  EXP-DATE                       PIC 9(8).
003800     05  EXP-DATE-BROKEN REDEFINES EXP-DATE.
003900         10  EXP-DATE-YYYY                PIC 9(4).
004000         10  EXP-DATE-MM                  PIC 9(2).
004100         10  EXP-DATE-DD                  PIC 9(2).
004200     05  EXP-PAY-METHOD                 PIC X(8).
004300     05  EXP-DESCRIPTION                PIC X(30).
004400     05  FILLER                          PIC X(20).
004500 WORKING-STORAGE SECTION.
004600 PROCEDURE DIVISION.
004700 0000-STOP-RUN.
004800*    RECORD-LAYOUT CARRIER ONLY.  COPIED BY AVL.RECON01,
004900*    AVL.EXPAN01 AND AVL.SUMRPT.  NO PROCESSING LOGIC HERE.
005000     STOP RUN.
