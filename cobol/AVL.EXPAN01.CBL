000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-EXPENSE-ANALYSIS-RUN.
000300 AUTHOR. P. DELACROIX.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 02/20/1993.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  02/20/93  PD  AV-0113   ORIGINAL EXPENSE ANALYSIS CYCLE STEP. *
001400*                          ONE PASS OVER AVL.EXPTRN (SORTED BY   *
001500*                          USER-ID, DATE) BUILDS PERIOD, METHOD, *
001600*                          CATEGORY, WEEKLY, MONTHLY AND TOP-5   *
001700*                          FIGURES INTO AVL.EXPEXT, ONE RECORD   *
001800*                          PER USER.                             *
001900*  09/11/94  PD  AV-0162   ADDED WEEKLY-OF-MONTH BUCKETS         *
002000*  06/19/96  PD  AV-0240   RAISED CATEGORY SEARCH TABLE TO 12    *
002100*  11/30/98  JF  AV-1187   Y2K - AS-OF-DATE NOW READ FROM        *
002200*                          AVL.RUNPARM AS AN 8-DIGIT FIELD, ALL  *
002300*                          BOUNDARY MATH BELOW USES THE BROKEN   *
002400*                          DATE GROUPS, NO WINDOWING NEEDED      *
002500*  04/17/03  JF  AV-1404   REWROTE WEEK-OF-MONTH MATH TO USE THE *
002600*                          ABSOLUTE-DAY-NUMBER ROUTINE SHARED BY *
002700*                          THE DEBT AND SAVINGS STEPS            *
002800*  08/02/09  JF  AV-1588   RAISED CATEGORY SEARCH TABLE TO 56 TO *
002900*                          MATCH THE FULL CATEGORY-CD DOMAIN     *
002950*  02/11/07  JF  AV-1602   RUN-PARM-IN RECORD BELOW EXPANDED TO  *
002960*                          STAY IN STEP WITH AVL.RUNPARM.CBL -   *
002970*                          NEW SAVING-GOAL SELECTION FIELDS NOT  *
002980*                          USED BY THIS STEP.                    *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT EXPENSE-IN ASSIGN TO "AVEXPIN"
003800         FILE STATUS IS FS-EXPENSE-IN.
003900     SELECT RUN-PARM-IN ASSIGN TO "AVRUNPRM"
004000         FILE STATUS IS FS-RUN-PARM-IN.
004100     SELECT EXPENSE-ANALYSIS-OUT ASSIGN TO "AVEXPEXT"
004200         FILE STATUS IS FS-EXPENSE-ANALYSIS-OUT.
004300 DATA DIVISION.
004400 FILE SECTION.
004500*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.EXPTRN.CBL.
004600 FD  EXPENSE-IN.
004700 01  EXPENSE-IN-RECORD.
004800     05  EXP-ID                         PIC 9(9).
004900     05  EXP-USER-ID                    PIC 9(9).
005000     05  EXP-CATEGORY                   PIC X(25).
005100     05  EXP-AMOUNT                     PIC S9(9)V99.
005200     05  EXP-DATE                       PIC 9(8).
005300     05  EXP-DATE-BROKEN REDEFINES EXP-DATE.
005400         10  EXP-DATE-YYYY                PIC 9(4).
005500         10  EXP-DATE-MM                  PIC 9(2).
005600         10  EXP-DATE-DD                  PIC 9(2).
005700     05  EXP-PAY-METHOD                 PIC X(8).
005800     05  EXP-DESCRIPTION                 PIC X(30).
005900     05  FILLER                          PIC X(20).
006000*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.RUNPARM.CBL.
006100 FD  RUN-PARM-IN.
006200 01  RUN-PARM-IN-RECORD.
006300     05  RUNPARM-AS-OF-DATE             PIC 9(8).
006400     05  RUNPARM-AS-OF-DATE-BROKEN REDEFINES RUNPARM-AS-OF-DATE.
006500         10  RUNPARM-AS-OF-YYYY           PIC 9(4).
006600         10  RUNPARM-AS-OF-MM             PIC 9(2).
006650         10  RUNPARM-AS-OF-DD             PIC 9(2).
006680     05  RUNPARM-SGL-CATEGORY            PIC X(10).
006710     05  RUNPARM-SGL-PRIORITY            PIC X(6).
006740     05  RUNPARM-SGL-TARGET-THRESHOLD    PIC S9(9)V99.
006770     05  RUNPARM-SGL-CURRENT-THRESHOLD   PIC S9(9)V99.
006800     05  FILLER                          PIC X(8).
006900*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.EXPEXT.CBL.
007000 FD  EXPENSE-ANALYSIS-OUT.
007100 01  EXPENSE-ANALYSIS-OUT-RECORD.
007200     05  EEX-USER-ID                    PIC 9(9).
007300     05  EEX-PERIOD-TOTALS-AREA.
007400         10  EEX-TOTAL-TODAY              PIC S9(9)V99.
007500         10  EEX-TOTAL-CUR-WEEK            PIC S9(9)V99.
007600         10  EEX-TOTAL-CUR-MONTH           PIC S9(9)V99.
007700         10  EEX-TOTAL-CUR-YEAR            PIC S9(9)V99.
007800         10  EEX-TOTAL-PRV-WEEK            PIC S9(9)V99.
007900         10  EEX-TOTAL-PRV-MONTH           PIC S9(9)V99.
008000         10  EEX-TOTAL-PRV-YEAR            PIC S9(9)V99.
008100     05  EEX-PERIOD-TOTALS-TABLE REDEFINES EEX-PERIOD-TOTALS-AREA.
008200         10  EEX-PERIOD-TOTAL              PIC S9(9)V99
008300                                            OCCURS 7 TIMES.
008400     05  EEX-METHOD-COUNT                PIC 9(2) COMP.
008500     05  EEX-METHOD-TOTAL OCCURS 6 TIMES.
008600         10  EEX-METHOD-CD                 PIC X(8).
008700         10  EEX-METHOD-AMT                 PIC S9(9)V99.
008800     05  EEX-CATEGORY-COUNT               PIC 9(2) COMP.
008900     05  EEX-CATEGORY-TOTAL OCCURS 56 TIMES.
009000         10  EEX-CATEGORY-CD                PIC X(25).
009100         10  EEX-CATEGORY-AMT                PIC S9(9)V99.
009200     05  EEX-WEEK-COUNT                   PIC 9(1) COMP.
009300     05  EEX-WEEKLY-TOTAL                 PIC S9(9)V99
009400                                            OCCURS 6 TIMES.
009500     05  EEX-MONTHLY-TOTAL                PIC S9(9)V99
009600                                            OCCURS 12 TIMES.
009700     05  EEX-TOP5-COUNT                   PIC 9(1) COMP.
009800     05  EEX-TOP5 OCCURS 5 TIMES.
009900         10  EEX-TOP5-CATEGORY              PIC X(25).
010000         10  EEX-TOP5-AMOUNT                 PIC S9(9)V99.
010100     05  FILLER                           PIC X(10).
010200 WORKING-STORAGE SECTION.
010300 01  WS-FILE-STATUS-AREA.
010400     05  FS-EXPENSE-IN                PIC X(2).
010500         88  FS-EXPENSE-IN-OK              VALUE "00".
010600         88  FS-EXPENSE-IN-EOF              VALUE "10".
010700     05  FS-RUN-PARM-IN                PIC X(2).
010800         88  FS-RUN-PARM-IN-OK              VALUE "00".
010900     05  FS-EXPENSE-ANALYSIS-OUT      PIC X(2).
011000         88  FS-EXP-OUT-OK                  VALUE "00".
011100     05  FILLER                       PIC X(10).
011200 01  WS-CURRENT-USER-AREA.
011300     05  WS-CURRENT-USER-ID           PIC 9(9) VALUE ZERO.
011400     05  FILLER                       PIC X(7).
011500 01  WS-AS-OF-DATE-AREA.
011600     05  WS-AS-OF-DATE                PIC 9(8).
011700     05  WS-AS-OF-DATE-BROKEN REDEFINES WS-AS-OF-DATE.
011800         10  WS-AS-OF-YYYY                PIC 9(4).
011900         10  WS-AS-OF-MM                  PIC 9(2).
012000         10  WS-AS-OF-DD                  PIC 9(2).
012100     05  FILLER                       PIC X(8).
012200 01  WS-PERIOD-BOUNDS-AREA.
012300     05  WS-TODAY-DATE                PIC 9(8).
012400     05  WS-CUR-WEEK-START             PIC 9(8).
012500     05  WS-CUR-WEEK-END               PIC 9(8).
012600     05  WS-CUR-MONTH-START            PIC 9(8).
012700     05  WS-CUR-MONTH-END              PIC 9(8).
012800     05  WS-CUR-YEAR-START             PIC 9(8).
012900     05  WS-CUR-YEAR-END               PIC 9(8).
013000     05  WS-PRV-WEEK-START             PIC 9(8).
013100     05  WS-PRV-WEEK-END               PIC 9(8).
013200     05  WS-PRV-MONTH-START            PIC 9(8).
013300     05  WS-PRV-MONTH-END              PIC 9(8).
013400     05  WS-PRV-YEAR-START             PIC 9(8).
013500     05  WS-PRV-YEAR-END               PIC 9(8).
013600     05  FILLER                       PIC X(10).
013700 01  WS-PRV-MONTH-WORK-AREA.
013800     05  WS-PM-YEAR                    PIC 9(4) COMP.
013900     05  WS-PM-MONTH                   PIC 9(2) COMP.
014000     05  FILLER                       PIC X(6).
014100 01  WS-LOAD-DATE-AREA.
014200     05  WS-LOAD-DATE                  PIC 9(8).
014300     05  WS-LOAD-DATE-BROKEN REDEFINES WS-LOAD-DATE.
014400         10  WS-LOAD-YYYY                 PIC 9(4).
014500         10  WS-LOAD-MM                   PIC 9(2).
014600         10  WS-LOAD-DD                   PIC 9(2).
014700     05  FILLER                       PIC X(6).
014800 01  WS-DATE-MATH-AREA.
014900     05  WS-ADJ-YEAR                   PIC 9(4) COMP.
015000     05  WS-ADJ-MONTH                  PIC 9(2) COMP.
015100     05  WS-ADJ-DAY                    PIC S9(4) COMP.
015200     05  WS-ADJ-DELTA                  PIC S9(4) COMP.
015300     05  WS-DIM-RESULT                 PIC 9(2) COMP.
015400     05  WS-RESULT-DATE                PIC 9(8).
015500     05  FILLER                       PIC X(8).
015600 01  WS-LEAP-YEAR-WORK-AREA.
015700     05  WS-DIV-TEMP                   PIC 9(4) COMP.
015800     05  WS-REM-4                       PIC 9(4) COMP.
015900     05  WS-REM-100                     PIC 9(4) COMP.
016000     05  WS-REM-400                     PIC 9(4) COMP.
016100     05  WS-LEAP-FLAG                   PIC X(1) VALUE "N".
016200         88  WS-LEAP-YEAR                   VALUE "Y".
016300         88  WS-NOT-LEAP                    VALUE "N".
016400     05  FILLER                       PIC X(6).
016500 01  WS-DOW-WORK-AREA.
016600     05  WS-Y-MINUS-1                   PIC 9(4) COMP.
016700     05  WS-DIV-Q4                      PIC 9(4) COMP.
016800     05  WS-DIV-Q100                    PIC 9(4) COMP.
016900     05  WS-DIV-Q400                    PIC 9(4) COMP.
017000     05  WS-ABS-DAY                     PIC 9(7) COMP.
017100     05  WS-DOW-WORK                    PIC 9(7) COMP.
017200     05  WS-DOW                         PIC 9(1) COMP.
017300     05  FILLER                       PIC X(6).
017400 01  WS-CUM-DAYS-LITERAL.
017500     05  FILLER                       PIC 9(3) VALUE 0.
017600     05  FILLER                       PIC 9(3) VALUE 31.
017700     05  FILLER                       PIC 9(3) VALUE 59.
017800     05  FILLER                       PIC 9(3) VALUE 90.
017900     05  FILLER                       PIC 9(3) VALUE 120.
018000     05  FILLER                       PIC 9(3) VALUE 151.
018100     05  FILLER                       PIC 9(3) VALUE 181.
018200     05  FILLER                       PIC 9(3) VALUE 212.
018300     05  FILLER                       PIC 9(3) VALUE 243.
018400     05  FILLER                       PIC 9(3) VALUE 273.
018500     05  FILLER                       PIC 9(3) VALUE 304.
018600     05  FILLER                       PIC 9(3) VALUE 334.
018700 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
018800     05  WS-CUM-DAYS                   PIC 9(3) OCCURS 12 TIMES.
018900 01  WS-DAYS-IN-MONTH-LITERAL.
019000     05  FILLER                       PIC 9(2) VALUE 31.
019100     05  FILLER                       PIC 9(2) VALUE 28.
019200     05  FILLER                       PIC 9(2) VALUE 31.
019300     05  FILLER                       PIC 9(2) VALUE 30.
019400     05  FILLER                       PIC 9(2) VALUE 31.
019500     05  FILLER                       PIC 9(2) VALUE 30.
019600     05  FILLER                       PIC 9(2) VALUE 31.
019700     05  FILLER                       PIC 9(2) VALUE 31.
019800     05  FILLER                       PIC 9(2) VALUE 30.
019900     05  FILLER                       PIC 9(2) VALUE 31.
020000     05  FILLER                       PIC 9(2) VALUE 30.
020100     05  FILLER                       PIC 9(2) VALUE 31.
020200 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERAL.
020300     05  WS-DAYS-IN-MONTH               PIC 9(2) OCCURS 12 TIMES.
020400 01  WS-MONTH-WEEK-TABLE.
020500     05  WS-MWK-COUNT                  PIC 9(1) COMP VALUE ZERO.
020600     05  WS-MWK-CURSOR                 PIC 9(8) VALUE ZERO.
020700     05  WS-MWK-ENTRY OCCURS 6 TIMES.
020800         10  WS-MWK-START                 PIC 9(8).
020900         10  WS-MWK-END                   PIC 9(8).
021000     05  FILLER                       PIC X(8).
021100 01  WS-SUBSCRIPT-AREA.
021200     05  WS-TBL-IX                    PIC 9(3) COMP VALUE ZERO.
021300     05  WS-TBL-IX2                    PIC 9(3) COMP VALUE ZERO.
021400     05  WS-MON-IX                     PIC 9(2) COMP VALUE ZERO.
021500     05  WS-FOUND-FLAG                 PIC X(1) VALUE "N".
021600         88  WS-FOUND                      VALUE "Y".
021700         88  WS-NOT-FOUND                  VALUE "N".
021800     05  FILLER                       PIC X(8).
021900 PROCEDURE DIVISION.
022000     PERFORM 1000-INITIALIZE-RUN
022100        THRU 1000-EXIT.
022200 
022300     PERFORM 2000-PROCESS-USER
022400        THRU 2000-EXIT
022500       UNTIL FS-EXPENSE-IN-EOF.
022600 
022700     PERFORM 9000-TERMINATE-RUN
022800        THRU 9000-EXIT.
022900 
023000     STOP RUN.
023100*----------------------------------------------------------------
023200 1000-INITIALIZE-RUN.
023300 
023400     PERFORM 1100-OPEN-FILES
023500        THRU 1100-EXIT.
023600 
023700     PERFORM 1150-READ-RUN-PARM
023800        THRU 1150-EXIT.
023900 
024000     PERFORM 1160-COMPUTE-PERIOD-BOUNDS
024100        THRU 1160-EXIT.
024200 
024300     PERFORM 1165-BUILD-MONTH-WEEKS
024400        THRU 1165-EXIT.
024500 
024600     PERFORM 1200-READ-EXPENSE
024700        THRU 1200-EXIT.
024800 
024900 1000-EXIT.
025000     EXIT.
025100*----------------------------------------------------------------
025200 1100-OPEN-FILES.
025300 
025400     OPEN INPUT EXPENSE-IN.
025500     IF NOT FS-EXPENSE-IN-OK
025600         DISPLAY "AVL.EXPAN01 - CANNOT OPEN EXPENSE-IN - "
025700                 FS-EXPENSE-IN
025800         STOP RUN
025900     END-IF.
026000 
026100     OPEN INPUT RUN-PARM-IN.
026200     IF NOT FS-RUN-PARM-IN-OK
026300         DISPLAY "AVL.EXPAN01 - CANNOT OPEN RUN-PARM-IN - "
026400                 FS-RUN-PARM-IN
026500         STOP RUN
026600     END-IF.
026700 
026800     OPEN OUTPUT EXPENSE-ANALYSIS-OUT.
026900     IF NOT FS-EXP-OUT-OK
027000         DISPLAY "AVL.EXPAN01 - CANNOT OPEN EXPENSE-ANALYSIS-OUT - "
027100                 FS-EXPENSE-ANALYSIS-OUT
027200         STOP RUN
027300     END-IF.
027400 
027500 1100-EXIT.
027600     EXIT.
027700*----------------------------------------------------------------
027800 1150-READ-RUN-PARM.
027900 
028000*    ONE-CARD FILE - THE AS-OF-DATE DRIVES EVERY BOUNDARY BELOW.
028100     READ RUN-PARM-IN.
028200     IF NOT FS-RUN-PARM-IN-OK
028300         DISPLAY "AVL.EXPAN01 - RUN-PARM-IN READ ERROR - "
028400                 FS-RUN-PARM-IN
028500         STOP RUN
028600     END-IF.
028700 
028800     MOVE RUNPARM-AS-OF-DATE TO WS-AS-OF-DATE.
028900     MOVE WS-AS-OF-DATE TO WS-TODAY-DATE.
029000 
029100     CLOSE RUN-PARM-IN.
029200 
029300 1150-EXIT.
029400     EXIT.
029500*----------------------------------------------------------------
029600 1160-COMPUTE-PERIOD-BOUNDS.
029700 
029800*    CURRENT WEEK - MONDAY ON/BEFORE TODAY THROUGH SUNDAY.
029900     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
030000     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
030100     MOVE WS-AS-OF-DD TO WS-ADJ-DAY.
030200     PERFORM 1170-COMPUTE-DOW
030300        THRU 1170-EXIT.
030400 
030500     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
030600     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
030700     MOVE WS-AS-OF-DD TO WS-ADJ-DAY.
030800     COMPUTE WS-ADJ-DELTA = 0 - WS-DOW.
030900     PERFORM 1180-ADD-DAYS-TO-DATE
031000        THRU 1180-EXIT.
031100     MOVE WS-RESULT-DATE TO WS-CUR-WEEK-START.
031200 
031300     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
031400     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
031500     MOVE WS-AS-OF-DD TO WS-ADJ-DAY.
031600     COMPUTE WS-ADJ-DELTA = 6 - WS-DOW.
031700     PERFORM 1180-ADD-DAYS-TO-DATE
031800        THRU 1180-EXIT.
031900     MOVE WS-RESULT-DATE TO WS-CUR-WEEK-END.
032000 
032100*    PREVIOUS WEEK - CURRENT WEEK SHIFTED BACK SEVEN DAYS.
032200     MOVE WS-CUR-WEEK-START TO WS-LOAD-DATE.
032300     PERFORM 1190-LOAD-ADJ-FROM-WORK
032400        THRU 1190-EXIT.
032500     MOVE -7 TO WS-ADJ-DELTA.
032600     PERFORM 1180-ADD-DAYS-TO-DATE
032700        THRU 1180-EXIT.
032800     MOVE WS-RESULT-DATE TO WS-PRV-WEEK-START.
032900 
033000     MOVE WS-CUR-WEEK-END TO WS-LOAD-DATE.
033100     PERFORM 1190-LOAD-ADJ-FROM-WORK
033200        THRU 1190-EXIT.
033300     MOVE -7 TO WS-ADJ-DELTA.
033400     PERFORM 1180-ADD-DAYS-TO-DATE
033500        THRU 1180-EXIT.
033600     MOVE WS-RESULT-DATE TO WS-PRV-WEEK-END.
033700 
033800*    CURRENT MONTH AND CURRENT YEAR.
033900     COMPUTE WS-CUR-MONTH-START =
034000             WS-AS-OF-YYYY * 10000 + WS-AS-OF-MM * 100 + 1.
034100     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
034200     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
034300     PERFORM 1185-GET-DAYS-IN-MONTH
034400        THRU 1185-EXIT.
034500     COMPUTE WS-CUR-MONTH-END =
034600             WS-AS-OF-YYYY * 10000 + WS-AS-OF-MM * 100
034700             + WS-DIM-RESULT.
034800     COMPUTE WS-CUR-YEAR-START = WS-AS-OF-YYYY * 10000 + 0101.
034900     COMPUTE WS-CUR-YEAR-END = WS-AS-OF-YYYY * 10000 + 1231.
035000 
035100*    PREVIOUS MONTH AND PREVIOUS YEAR.
035200     IF WS-AS-OF-MM = 1
035300         COMPUTE WS-PM-YEAR = WS-AS-OF-YYYY - 1
035400         MOVE 12 TO WS-PM-MONTH
035500     ELSE
035600         MOVE WS-AS-OF-YYYY TO WS-PM-YEAR
035700         COMPUTE WS-PM-MONTH = WS-AS-OF-MM - 1
035800     END-IF.
035900     COMPUTE WS-PRV-MONTH-START =
036000             WS-PM-YEAR * 10000 + WS-PM-MONTH * 100 + 1.
036100     MOVE WS-PM-YEAR TO WS-ADJ-YEAR.
036200     MOVE WS-PM-MONTH TO WS-ADJ-MONTH.
036300     PERFORM 1185-GET-DAYS-IN-MONTH
036400        THRU 1185-EXIT.
036500     COMPUTE WS-PRV-MONTH-END =
036600             WS-PM-YEAR * 10000 + WS-PM-MONTH * 100
036700             + WS-DIM-RESULT.
036800     COMPUTE WS-PRV-YEAR-START =
036900             (WS-AS-OF-YYYY - 1) * 10000 + 0101.
037000     COMPUTE WS-PRV-YEAR-END =
037100             (WS-AS-OF-YYYY - 1) * 10000 + 1231.
037200 
037300 1160-EXIT.
037400     EXIT.
037500*----------------------------------------------------------------
037600 1165-BUILD-MONTH-WEEKS.
037700 
037800*    PARTITIONS THE CURRENT MONTH INTO UP TO SIX MONDAY-START,
037900*    SUNDAY-END WEEKS, THE LAST ONE CAPPED AT MONTH-END.
038000     MOVE ZERO TO WS-MWK-COUNT.
038100     MOVE WS-CUR-MONTH-START TO WS-MWK-CURSOR.
038200 
038300     PERFORM 1166-BUILD-ONE-WEEK
038400        THRU 1166-EXIT
038500       UNTIL WS-MWK-CURSOR GREATER THAN WS-CUR-MONTH-END
038600          OR WS-MWK-COUNT NOT LESS THAN 6.
038700 
038800 1165-EXIT.
038900     EXIT.
039000*----------------------------------------------------------------
039100 1166-BUILD-ONE-WEEK.
039200 
039300     ADD 1 TO WS-MWK-COUNT.
039400     MOVE WS-MWK-COUNT TO WS-TBL-IX.
039500     MOVE WS-MWK-CURSOR TO WS-MWK-START (WS-TBL-IX).
039600 
039700     MOVE WS-MWK-CURSOR TO WS-LOAD-DATE.
039800     PERFORM 1190-LOAD-ADJ-FROM-WORK
039900        THRU 1190-EXIT.
040000     PERFORM 1170-COMPUTE-DOW
040100        THRU 1170-EXIT.
040200     COMPUTE WS-ADJ-DELTA = 6 - WS-DOW.
040300     PERFORM 1180-ADD-DAYS-TO-DATE
040400        THRU 1180-EXIT.
040500 
040600     IF WS-RESULT-DATE GREATER THAN WS-CUR-MONTH-END
040700         MOVE WS-CUR-MONTH-END TO WS-MWK-END (WS-TBL-IX)
040800     ELSE
040900         MOVE WS-RESULT-DATE TO WS-MWK-END (WS-TBL-IX)
041000     END-IF.
041100 
041200     MOVE WS-MWK-END (WS-TBL-IX) TO WS-LOAD-DATE.
041300     PERFORM 1190-LOAD-ADJ-FROM-WORK
041400        THRU 1190-EXIT.
041500     MOVE 1 TO WS-ADJ-DELTA.
041600     PERFORM 1180-ADD-DAYS-TO-DATE
041700        THRU 1180-EXIT.
041800     MOVE WS-RESULT-DATE TO WS-MWK-CURSOR.
041900 
042000 1166-EXIT.
042100     EXIT.
042200*----------------------------------------------------------------
042300 1170-COMPUTE-DOW.
042400 
042500*    DOW 0=MONDAY ... 6=SUNDAY, FROM AN ABSOLUTE DAY NUMBER.
042600*    WS-ADJ-YEAR/MONTH/DAY MUST BE LOADED BY THE CALLER.
042700     SUBTRACT 1 FROM WS-ADJ-YEAR GIVING WS-Y-MINUS-1.
042800     DIVIDE WS-Y-MINUS-1 BY 4 GIVING WS-DIV-Q4 REMAINDER WS-REM-4.
042900     DIVIDE WS-Y-MINUS-1 BY 100 GIVING WS-DIV-Q100
043000         REMAINDER WS-REM-100.
043100     DIVIDE WS-Y-MINUS-1 BY 400 GIVING WS-DIV-Q400
043200         REMAINDER WS-REM-400.
043300 
043400     COMPUTE WS-ABS-DAY =
043500             365 * WS-Y-MINUS-1 + WS-DIV-Q4 - WS-DIV-Q100
043600             + WS-DIV-Q400 + WS-CUM-DAYS (WS-ADJ-MONTH)
043700             + WS-ADJ-DAY.
043800 
043900     PERFORM 1186-CHECK-LEAP-YEAR
044000        THRU 1186-EXIT.
044100     IF WS-LEAP-YEAR AND WS-ADJ-MONTH GREATER THAN 2
044200         ADD 1 TO WS-ABS-DAY
044300     END-IF.
044400 
044500     COMPUTE WS-DOW-WORK = WS-ABS-DAY + 6.
044600     DIVIDE WS-DOW-WORK BY 7 GIVING WS-DIV-TEMP REMAINDER WS-DOW.
044700 
044800 1170-EXIT.
044900     EXIT.
045000*----------------------------------------------------------------
045100 1180-ADD-DAYS-TO-DATE.
045200 
045300*    ADDS A SMALL SIGNED DELTA (WS-ADJ-DELTA) TO THE DATE HELD IN
045400*    WS-ADJ-YEAR/MONTH/DAY, ROLLING THE CALENDAR AS NEEDED, AND
045500*    RETURNS THE RESULT AS AN 8-DIGIT DATE IN WS-RESULT-DATE.
045600     ADD WS-ADJ-DELTA TO WS-ADJ-DAY.
045700     PERFORM 1185-GET-DAYS-IN-MONTH
045800        THRU 1185-EXIT.
045900 
046000     PERFORM 1181-ROLL-FORWARD
046100        THRU 1181-EXIT
046200       UNTIL WS-ADJ-DAY NOT GREATER THAN WS-DIM-RESULT.
046300 
046400     PERFORM 1182-ROLL-BACKWARD
046500        THRU 1182-EXIT
046600       UNTIL WS-ADJ-DAY GREATER THAN ZERO.
046700 
046800     COMPUTE WS-RESULT-DATE =
046900             WS-ADJ-YEAR * 10000 + WS-ADJ-MONTH * 100
047000             + WS-ADJ-DAY.
047100 
047200 1180-EXIT.
047300     EXIT.
047400*----------------------------------------------------------------
047500 1181-ROLL-FORWARD.
047600 
047700     SUBTRACT WS-DIM-RESULT FROM WS-ADJ-DAY.
047800     ADD 1 TO WS-ADJ-MONTH.
047900     IF WS-ADJ-MONTH GREATER THAN 12
048000         MOVE 1 TO WS-ADJ-MONTH
048100         ADD 1 TO WS-ADJ-YEAR
048200     END-IF.
048300     PERFORM 1185-GET-DAYS-IN-MONTH
048400        THRU 1185-EXIT.
048500 
048600 1181-EXIT.
048700     EXIT.
048800*----------------------------------------------------------------
048900 1182-ROLL-BACKWARD.
049000 
049100     SUBTRACT 1 FROM WS-ADJ-MONTH.
049200     IF WS-ADJ-MONTH LESS THAN 1
049300         MOVE 12 TO WS-ADJ-MONTH
049400         SUBTRACT 1 FROM WS-ADJ-YEAR
049500     END-IF.
049600     PERFORM 1185-GET-DAYS-IN-MONTH
049700        THRU 1185-EXIT.
049800     ADD WS-DIM-RESULT TO WS-ADJ-DAY.
049900 
050000 1182-EXIT.
050100     EXIT.
050200*----------------------------------------------------------------
050300 1185-GET-DAYS-IN-MONTH.
050400 
050500     MOVE WS-DAYS-IN-MONTH (WS-ADJ-MONTH) TO WS-DIM-RESULT.
050600     IF WS-ADJ-MONTH = 2
050700         PERFORM 1186-CHECK-LEAP-YEAR
050800            THRU 1186-EXIT
050900         IF WS-LEAP-YEAR
051000             ADD 1 TO WS-DIM-RESULT
051100         END-IF
051200     END-IF.
051300 
051400 1185-EXIT.
051500     EXIT.
051600*----------------------------------------------------------------
051700 1186-CHECK-LEAP-YEAR.
051800 
051900     DIVIDE WS-ADJ-YEAR BY 4 GIVING WS-DIV-TEMP REMAINDER WS-REM-4.
052000     DIVIDE WS-ADJ-YEAR BY 100 GIVING WS-DIV-TEMP
052100         REMAINDER WS-REM-100.
052200     DIVIDE WS-ADJ-YEAR BY 400 GIVING WS-DIV-TEMP
052300         REMAINDER WS-REM-400.
052400 
052500     SET WS-NOT-LEAP TO TRUE.
052600     IF WS-REM-4 = ZERO
052700        AND (WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO)
052800         SET WS-LEAP-YEAR TO TRUE
052900     END-IF.
053000 
053100 1186-EXIT.
053200     EXIT.
053300*----------------------------------------------------------------
053400 1190-LOAD-ADJ-FROM-WORK.
053500 
053600     MOVE WS-LOAD-YYYY TO WS-ADJ-YEAR.
053700     MOVE WS-LOAD-MM TO WS-ADJ-MONTH.
053800     MOVE WS-LOAD-DD TO WS-ADJ-DAY.
053900 
054000 1190-EXIT.
054100     EXIT.
054200*----------------------------------------------------------------
054300 1200-READ-EXPENSE.
054400 
054500     READ EXPENSE-IN.
054600 
054700     EVALUATE TRUE
054800         WHEN FS-EXPENSE-IN-OK
054900             CONTINUE
055000         WHEN FS-EXPENSE-IN-EOF
055100             CONTINUE
055200         WHEN OTHER
055300             DISPLAY "AVL.EXPAN01 - EXPENSE-IN READ ERROR - "
055400                     FS-EXPENSE-IN
055500             STOP RUN
055600     END-EVALUATE.
055700 
055800 1200-EXIT.
055900     EXIT.
056000*----------------------------------------------------------------
056100 2000-PROCESS-USER.
056200 
056300     MOVE EXP-USER-ID TO WS-CURRENT-USER-ID.
056400     PERFORM 2010-RESET-ACCUMULATORS
056500        THRU 2010-EXIT.
056600 
056700     PERFORM 2020-ACCUM-ONE-EXPENSE
056800        THRU 2020-EXIT
056900       UNTIL FS-EXPENSE-IN-EOF
057000          OR EXP-USER-ID NOT = WS-CURRENT-USER-ID.
057100 
057200     PERFORM 2900-WRITE-EXTRACT
057300        THRU 2900-EXIT.
057400 
057500 2000-EXIT.
057600     EXIT.
057700*----------------------------------------------------------------
057800 2010-RESET-ACCUMULATORS.
057900 
058000     MOVE WS-CURRENT-USER-ID TO EEX-USER-ID.
058100     INITIALIZE EEX-PERIOD-TOTALS-AREA
058200                EEX-METHOD-TOTAL
058300                EEX-CATEGORY-TOTAL
058400                EEX-WEEKLY-TOTAL
058500                EEX-MONTHLY-TOTAL
058600                EEX-TOP5.
058700     MOVE ZERO TO EEX-METHOD-COUNT.
058800     MOVE ZERO TO EEX-CATEGORY-COUNT.
058900     MOVE WS-MWK-COUNT TO EEX-WEEK-COUNT.
059000     MOVE ZERO TO EEX-TOP5-COUNT.
059100 
059200 2010-EXIT.
059300     EXIT.
059400*----------------------------------------------------------------
059500 2020-ACCUM-ONE-EXPENSE.
059600 
059700     PERFORM 2100-CLASSIFY-PERIOD
059800        THRU 2100-EXIT.
059900     PERFORM 2200-ACCUM-METHOD-CAT
060000        THRU 2200-EXIT.
060100     PERFORM 2300-TRACK-TOP5
060200        THRU 2300-EXIT.
060300     PERFORM 2400-ACCUM-WEEKLY
060400        THRU 2400-EXIT.
060500     PERFORM 2500-ACCUM-MONTHLY
060600        THRU 2500-EXIT.
060700 
060800     PERFORM 1200-READ-EXPENSE
060900        THRU 1200-EXIT.
061000 
061100 2020-EXIT.
061200     EXIT.
061300*----------------------------------------------------------------
061400 2100-CLASSIFY-PERIOD.
061500 
061600     IF EXP-DATE = WS-TODAY-DATE
061700         ADD EXP-AMOUNT TO EEX-TOTAL-TODAY
061800     END-IF.
061900 
062000     IF EXP-DATE NOT LESS THAN WS-CUR-WEEK-START
062100        AND EXP-DATE NOT GREATER THAN WS-CUR-WEEK-END
062200         ADD EXP-AMOUNT TO EEX-TOTAL-CUR-WEEK
062300     END-IF.
062400 
062500     IF EXP-DATE NOT LESS THAN WS-CUR-MONTH-START
062600        AND EXP-DATE NOT GREATER THAN WS-CUR-MONTH-END
062700         ADD EXP-AMOUNT TO EEX-TOTAL-CUR-MONTH
062800     END-IF.
062900 
063000     IF EXP-DATE NOT LESS THAN WS-CUR-YEAR-START
063100        AND EXP-DATE NOT GREATER THAN WS-CUR-YEAR-END
063200         ADD EXP-AMOUNT TO EEX-TOTAL-CUR-YEAR
063300     END-IF.
063400 
063500     IF EXP-DATE NOT LESS THAN WS-PRV-WEEK-START
063600        AND EXP-DATE NOT GREATER THAN WS-PRV-WEEK-END
063700         ADD EXP-AMOUNT TO EEX-TOTAL-PRV-WEEK
063800     END-IF.
063900 
064000     IF EXP-DATE NOT LESS THAN WS-PRV-MONTH-START
064100        AND EXP-DATE NOT GREATER THAN WS-PRV-MONTH-END
064200         ADD EXP-AMOUNT TO EEX-TOTAL-PRV-MONTH
064300     END-IF.
064400 
064500     IF EXP-DATE NOT LESS THAN WS-PRV-YEAR-START
064600        AND EXP-DATE NOT GREATER THAN WS-PRV-YEAR-END
064700         ADD EXP-AMOUNT TO EEX-TOTAL-PRV-YEAR
064800     END-IF.
064900 
065000 2100-EXIT.
065100     EXIT.
065200*----------------------------------------------------------------
065300 2200-ACCUM-METHOD-CAT.
065400 
065500     PERFORM 2210-FIND-OR-ADD-METHOD
065600        THRU 2210-EXIT.
065700     PERFORM 2220-FIND-OR-ADD-CATEGORY
065800        THRU 2220-EXIT.
065900 
066000 2200-EXIT.
066100     EXIT.
066200*----------------------------------------------------------------
066300 2210-FIND-OR-ADD-METHOD.
066400 
066500     SET WS-NOT-FOUND TO TRUE.
066600     MOVE ZERO TO WS-TBL-IX.
066700 
066800     PERFORM 2211-TEST-ONE-METHOD
066900        THRU 2211-EXIT
067000       UNTIL WS-TBL-IX NOT LESS THAN EEX-METHOD-COUNT
067100          OR WS-FOUND.
067200 
067300     IF WS-NOT-FOUND AND EEX-METHOD-COUNT LESS THAN 6
067400         ADD 1 TO EEX-METHOD-COUNT
067500         MOVE EEX-METHOD-COUNT TO WS-TBL-IX
067600         MOVE EXP-PAY-METHOD TO EEX-METHOD-CD (WS-TBL-IX)
067700         MOVE EXP-AMOUNT TO EEX-METHOD-AMT (WS-TBL-IX)
067800     END-IF.
067900 
068000 2210-EXIT.
068100     EXIT.
068200*----------------------------------------------------------------
068300 2211-TEST-ONE-METHOD.
068400 
068500     ADD 1 TO WS-TBL-IX.
068600     IF EEX-METHOD-CD (WS-TBL-IX) = EXP-PAY-METHOD
068700         ADD EXP-AMOUNT TO EEX-METHOD-AMT (WS-TBL-IX)
068800         SET WS-FOUND TO TRUE
068900     END-IF.
069000 
069100 2211-EXIT.
069200     EXIT.
069300*----------------------------------------------------------------
069400 2220-FIND-OR-ADD-CATEGORY.
069500 
069600     SET WS-NOT-FOUND TO TRUE.
069700     MOVE ZERO TO WS-TBL-IX.
069800 
069900     PERFORM 2221-TEST-ONE-CATEGORY
070000        THRU 2221-EXIT
070100       UNTIL WS-TBL-IX NOT LESS THAN EEX-CATEGORY-COUNT
070200          OR WS-FOUND.
070300 
070400     IF WS-NOT-FOUND AND EEX-CATEGORY-COUNT LESS THAN 56
070500         ADD 1 TO EEX-CATEGORY-COUNT
070600         MOVE EEX-CATEGORY-COUNT TO WS-TBL-IX
070700         MOVE EXP-CATEGORY TO EEX-CATEGORY-CD (WS-TBL-IX)
070800         MOVE EXP-AMOUNT TO EEX-CATEGORY-AMT (WS-TBL-IX)
070900     END-IF.
071000 
071100 2220-EXIT.
071200     EXIT.
071300*----------------------------------------------------------------
071400 2221-TEST-ONE-CATEGORY.
071500 
071600     ADD 1 TO WS-TBL-IX.
071700     IF EEX-CATEGORY-CD (WS-TBL-IX) = EXP-CATEGORY
071800         ADD EXP-AMOUNT TO EEX-CATEGORY-AMT (WS-TBL-IX)
071900         SET WS-FOUND TO TRUE
072000     END-IF.
072100 
072200 2221-EXIT.
072300     EXIT.
072400*----------------------------------------------------------------
072500 2300-TRACK-TOP5.
072600 
072700*    HIGHEST INDIVIDUAL EXPENSES OF THE CURRENT MONTH ONLY.
072800     IF EXP-DATE NOT LESS THAN WS-CUR-MONTH-START
072900        AND EXP-DATE NOT GREATER THAN WS-CUR-MONTH-END
073000         PERFORM 2310-INSERT-TOP5
073100            THRU 2310-EXIT
073200     END-IF.
073300 
073400 2300-EXIT.
073500     EXIT.
073600*----------------------------------------------------------------
073700 2310-INSERT-TOP5.
073800 
073900     IF EEX-TOP5-COUNT LESS THAN 5
074000         ADD 1 TO EEX-TOP5-COUNT
074100         MOVE EEX-TOP5-COUNT TO WS-TBL-IX
074200         PERFORM 2320-SHIFT-TOP5-DOWN
074300            THRU 2320-EXIT
074400           UNTIL WS-TBL-IX = 1
074500              OR EXP-AMOUNT NOT GREATER
074600                 THAN EEX-TOP5-AMOUNT (WS-TBL-IX - 1)
074700         MOVE EXP-CATEGORY TO EEX-TOP5-CATEGORY (WS-TBL-IX)
074800         MOVE EXP-AMOUNT TO EEX-TOP5-AMOUNT (WS-TBL-IX)
074900     ELSE
075000         IF EXP-AMOUNT GREATER THAN EEX-TOP5-AMOUNT (5)
075100             MOVE 5 TO WS-TBL-IX
075200             PERFORM 2320-SHIFT-TOP5-DOWN
075300                THRU 2320-EXIT
075400               UNTIL WS-TBL-IX = 1
075500                  OR EXP-AMOUNT NOT GREATER
075600                     THAN EEX-TOP5-AMOUNT (WS-TBL-IX - 1)
075700             MOVE EXP-CATEGORY TO EEX-TOP5-CATEGORY (WS-TBL-IX)
075800             MOVE EXP-AMOUNT TO EEX-TOP5-AMOUNT (WS-TBL-IX)
075900         END-IF
076000     END-IF.
076100 
076200 2310-EXIT.
076300     EXIT.
076400*----------------------------------------------------------------
076500 2320-SHIFT-TOP5-DOWN.
076600 
076700     COMPUTE WS-TBL-IX2 = WS-TBL-IX - 1.
076800     MOVE EEX-TOP5-CATEGORY (WS-TBL-IX2)
076900         TO EEX-TOP5-CATEGORY (WS-TBL-IX).
077000     MOVE EEX-TOP5-AMOUNT (WS-TBL-IX2)
077100         TO EEX-TOP5-AMOUNT (WS-TBL-IX).
077200     MOVE WS-TBL-IX2 TO WS-TBL-IX.
077300 
077400 2320-EXIT.
077500     EXIT.
077600*----------------------------------------------------------------
077700 2400-ACCUM-WEEKLY.
077800 
077900     IF EXP-DATE NOT LESS THAN WS-CUR-MONTH-START
078000        AND EXP-DATE NOT GREATER THAN WS-CUR-MONTH-END
078100         SET WS-NOT-FOUND TO TRUE
078200         MOVE ZERO TO WS-TBL-IX
078300         PERFORM 2410-TEST-ONE-WEEK
078400            THRU 2410-EXIT
078500           UNTIL WS-TBL-IX NOT LESS THAN WS-MWK-COUNT
078600              OR WS-FOUND
078700     END-IF.
078800 
078900 2400-EXIT.
079000     EXIT.
079100*----------------------------------------------------------------
079200 2410-TEST-ONE-WEEK.
079300 
079400     ADD 1 TO WS-TBL-IX.
079500     IF EXP-DATE NOT LESS THAN WS-MWK-START (WS-TBL-IX)
079600        AND EXP-DATE NOT GREATER THAN WS-MWK-END (WS-TBL-IX)
079700         ADD EXP-AMOUNT TO EEX-WEEKLY-TOTAL (WS-TBL-IX)
079800         SET WS-FOUND TO TRUE
079900     END-IF.
080000 
080100 2410-EXIT.
080200     EXIT.
080300*----------------------------------------------------------------
080400 2500-ACCUM-MONTHLY.
080500 
080600     IF EXP-DATE NOT LESS THAN WS-CUR-YEAR-START
080700        AND EXP-DATE NOT GREATER THAN WS-CUR-YEAR-END
080800         MOVE EXP-DATE-MM TO WS-MON-IX
080900         ADD EXP-AMOUNT TO EEX-MONTHLY-TOTAL (WS-MON-IX)
081000     END-IF.
081100 
081200 2500-EXIT.
081300     EXIT.
081400*----------------------------------------------------------------
081500 2900-WRITE-EXTRACT.
081600 
081700     WRITE EXPENSE-ANALYSIS-OUT-RECORD.
081800     IF NOT FS-EXP-OUT-OK
081900         DISPLAY "AVL.EXPAN01 - EXPENSE-ANALYSIS-OUT WRITE ERROR - "
082000                 FS-EXPENSE-ANALYSIS-OUT
082100         STOP RUN
082200     END-IF.
082300 
082400 2900-EXIT.
082500     EXIT.
082600*----------------------------------------------------------------
082700 9000-TERMINATE-RUN.
082800 
082900     CLOSE EXPENSE-IN EXPENSE-ANALYSIS-OUT.
083000 
083100     DISPLAY "AVL.EXPAN01 - EXPENSE ANALYSIS COMPLETE FOR AS-OF - "
083200             WS-AS-OF-DATE.
083300 
083400 9000-EXIT.
083500     EXIT.
