000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-BUDGET-RECON.
000300 AUTHOR. R. MARLOWE.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 04/02/1990.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  04/02/90  RM  AV-0030   ORIGINAL BUDGET RECONCILIATION RUN.   *
001400*                          RECOMPUTES BUD-REMAINING AGAINST THE  *
001500*                          USER'S EXPENSE LEDGER, ONE USER AT A  *
001600*                          TIME, AND REWRITES THE BUDGET MASTER. *
001700*  09/14/92  RM  AV-0112   ADDED DUPLICATE-CATEGORY REJECT LOGIC *
001800*  06/19/96  TO  AV-0240   RAISED EXPENSE WORK TABLE TO 300 LINES*
001900*  11/30/98  TO  AV-1187   Y2K REVIEW - DATE COMPARES ARE ALL ON *
002000*                          THE 8-DIGIT BROKEN-DATE GROUPS, NO    *
002100*                          WINDOWING NEEDED, NO CHANGE REQUIRED. *
002200*  04/17/03  JF  AV-1404   CONFORMED TO REVISED BUDGET LAYOUT    *
002300*  09/22/04  TO  AV-1466   STOPPED COPYING THE LAYOUT PROGRAMS - *
002400*                          AVL.BUDMST/AVL.EXPTRN ARE STANDALONE  *
002500*                          CARRIER PROGRAMS, NOT LIBRARY MEMBERS.*
002600*                          RECORDS BELOW ARE RETYPED BY HAND AND *
002700*                          MUST STAY IN STEP WITH THOSE LAYOUTS. *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT BUDGET-IN ASSIGN TO "AVBUDIN"
003600         FILE STATUS IS FS-BUDGET-IN.
003700     SELECT BUDGET-OUT ASSIGN TO "AVBUDOUT"
003800         FILE STATUS IS FS-BUDGET-OUT.
003900     SELECT EXPENSE-IN ASSIGN TO "AVEXPIN"
004000         FILE STATUS IS FS-EXPENSE-IN.
004100 DATA DIVISION.
004200 FILE SECTION.
004300*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.BUDMST.CBL - THE
004400*    "IN" PREFIX KEEPS THIS COPY OF THE FIELDS DISTINCT FROM
004500*    THE UNPREFIXED COPY CARRIED IN THE BUDGET-OUT RECORD.
004600 FD  BUDGET-IN.
004700 01  BUDGET-IN-RECORD.
004800     05  BUD-IN-ID                     PIC 9(9).
004900     05  BUD-IN-USER-ID                PIC 9(9).
005000     05  BUD-IN-YEAR                   PIC 9(4).
005100     05  BUD-IN-MONTH                  PIC 9(2).
005200     05  BUD-IN-CATEGORY               PIC X(25).
005300     05  BUD-IN-ALLOCATED              PIC S9(9)V99.
005400     05  BUD-IN-REMAINING              PIC S9(9)V99.
005500     05  BUD-IN-ERROR-CD               PIC X(1).
005600         88  BUD-IN-DUPLICATE-CATEGORY     VALUE 'D'.
005700         88  BUD-IN-NO-ERROR                VALUE ' '.
005800     05  BUD-IN-YEAR-MONTH-AREA REDEFINES BUD-IN-YEAR.
005900         10  BUD-IN-YM-CC                 PIC 9(2).
006000         10  BUD-IN-YM-YY                 PIC 9(2).
006100     05  FILLER                         PIC X(12).
006200*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.BUDMST.CBL.
006300 FD  BUDGET-OUT.
006400 01  BUDGET-OUT-RECORD.
006500     05  BUD-ID                         PIC 9(9).
006600     05  BUD-USER-ID                    PIC 9(9).
006700     05  BUD-YEAR                       PIC 9(4).
006800     05  BUD-MONTH                      PIC 9(2).
006900     05  BUD-CATEGORY                   PIC X(25).
007000     05  BUD-ALLOCATED                  PIC S9(9)V99.
007100     05  BUD-REMAINING                  PIC S9(9)V99.
007200     05  BUD-ERROR-CD                   PIC X(1).
007300         88  BUD-DUPLICATE-CATEGORY         VALUE 'D'.
007400         88  BUD-NO-ERROR                    VALUE ' '.
007500     05  BUD-YEAR-MONTH-AREA REDEFINES BUD-YEAR.
007600         10  BUD-YM-CC                     PIC 9(2).
007700         10  BUD-YM-YY                     PIC 9(2).
007800     05  FILLER                          PIC X(12).
007900*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.EXPTRN.CBL.
008000 FD  EXPENSE-IN.
008100 01  EXPENSE-IN-RECORD.
008200     05  EXP-ID                         PIC 9(9).
008300     05  EXP-USER-ID                    PIC 9(9).
008400     05  EXP-CATEGORY                   PIC X(25).
008500     05  EXP-AMOUNT                     PIC S9(9)V99.
008600     05  EXP-DATE                       PIC 9(8).
008700     05  EXP-DATE-BROKEN REDEFINES EXP-DATE.
008800         10  EXP-DATE-YYYY                PIC 9(4).
008900         10  EXP-DATE-MM                  PIC 9(2).
009000         10  EXP-DATE-DD                  PIC 9(2).
009100     05  EXP-PAY-METHOD                 PIC X(8).
009200     05  EXP-DESCRIPTION                 PIC X(30).
009300     05  FILLER                          PIC X(20).
009400 WORKING-STORAGE SECTION.
009500 77  WS-DUPLICATE-FLAG            PIC X(1) VALUE "N".
009600     88  WS-DUPLICATE-FOUND            VALUE "Y".
009700     88  WS-NO-DUPLICATE                VALUE "N".
009800 77  WS-REJECT-COUNT              PIC 9(7) COMP VALUE ZERO.
009900 01  WS-FILE-STATUS-AREA.
010000     05  FS-BUDGET-IN                PIC X(2).
010100         88  FS-BUDGET-IN-OK              VALUE "00".
010200         88  FS-BUDGET-IN-EOF              VALUE "10".
010300     05  FS-BUDGET-OUT               PIC X(2).
010400         88  FS-BUDGET-OUT-OK              VALUE "00".
010500     05  FS-EXPENSE-IN                PIC X(2).
010600         88  FS-EXPENSE-IN-OK              VALUE "00".
010700         88  FS-EXPENSE-IN-EOF              VALUE "10".
010800     05  FILLER                      PIC X(10).
010900 01  WS-CONTROL-BREAK-AREA.
011000     05  WS-PRV-KEY-AREA.
011100         10  WS-PRV-USER-ID                PIC 9(9) VALUE ZERO.
011200         10  WS-PRV-YEAR                    PIC 9(4) VALUE ZERO.
011300         10  WS-PRV-MONTH                   PIC 9(2) VALUE ZERO.
011400     05  WS-PRV-KEY-BROKEN REDEFINES WS-PRV-KEY-AREA.
011500         10  WS-PRV-USER-ID-X               PIC X(9).
011600         10  WS-PRV-YEAR-X                  PIC X(4).
011700         10  WS-PRV-MONTH-X                 PIC X(2).
011800     05  FILLER                       PIC X(11).
011900 01  WS-CATEGORY-CHECK-TABLE.
012000     05  WS-CATEGORY-COUNT            PIC 9(2) COMP VALUE ZERO.
012100     05  WS-CATEGORY-ENTRY OCCURS 56 TIMES
012200                                      PIC X(25).
012300     05  FILLER                       PIC X(4).
012400 01  WS-EXPENSE-WORK-TABLE.
012500     05  WS-EXPENSE-COUNT             PIC 9(3) COMP VALUE ZERO.
012600     05  WS-EXPENSE-ENTRY OCCURS 300 TIMES
012700             INDEXED BY WS-EXPENSE-IX.
012800         10  WS-EXPENSE-CATEGORY          PIC X(25).
012900         10  WS-EXPENSE-AMOUNT            PIC S9(9)V99.
013000         10  WS-EXPENSE-YEAR              PIC 9(4).
013100         10  WS-EXPENSE-MONTH             PIC 9(2).
013200     05  FILLER                       PIC X(6).
013300 01  WS-SUBSCRIPT-AREA.
013400     05  WS-TBL-IX                    PIC 9(3) COMP VALUE ZERO.
013500     05  WS-SUM-AMOUNT                PIC S9(9)V99 VALUE ZERO.
013600     05  WS-RECORD-COUNT              PIC 9(7) COMP VALUE ZERO.
013700     05  FILLER                       PIC X(15).
013800 PROCEDURE DIVISION.
013900     PERFORM 1000-INITIALIZE-RUN
014000        THRU 1000-EXIT.
014100 
014200     PERFORM 2000-PROCESS-BUDGET-RECORD
014300        THRU 2000-EXIT
014400       UNTIL FS-BUDGET-IN-EOF.
014500 
014600     PERFORM 9000-TERMINATE-RUN
014700        THRU 9000-EXIT.
014800 
014900     STOP RUN.
015000*----------------------------------------------------------------
015100 1000-INITIALIZE-RUN.
015200 
015300     PERFORM 1100-OPEN-FILES
015400        THRU 1100-EXIT.
015500 
015600     PERFORM 1200-READ-BUDGET
015700        THRU 1200-EXIT.
015800 
015900 1000-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------
016200 1100-OPEN-FILES.
016300 
016400     OPEN INPUT BUDGET-IN.
016500     IF NOT FS-BUDGET-IN-OK
016600         DISPLAY "AVL.RECON01 - CANNOT OPEN BUDGET-IN - "
016700                 FS-BUDGET-IN
016800         STOP RUN
016900     END-IF.
017000 
017100     OPEN OUTPUT BUDGET-OUT.
017200     IF NOT FS-BUDGET-OUT-OK
017300         DISPLAY "AVL.RECON01 - CANNOT OPEN BUDGET-OUT - "
017400                 FS-BUDGET-OUT
017500         STOP RUN
017600     END-IF.
017700 
017800     OPEN INPUT EXPENSE-IN.
017900     IF NOT FS-EXPENSE-IN-OK
018000         DISPLAY "AVL.RECON01 - CANNOT OPEN EXPENSE-IN - "
018100                 FS-EXPENSE-IN
018200         STOP RUN
018300     END-IF.
018400 
018500 1100-EXIT.
018600     EXIT.
018700*----------------------------------------------------------------
018800 1200-READ-BUDGET.
018900 
019000     READ BUDGET-IN.
019100 
019200     EVALUATE TRUE
019300         WHEN FS-BUDGET-IN-OK
019400             CONTINUE
019500         WHEN FS-BUDGET-IN-EOF
019600             CONTINUE
019700         WHEN OTHER
019800             DISPLAY "AVL.RECON01 - BUDGET-IN READ ERROR - "
019900                     FS-BUDGET-IN
020000             STOP RUN
020100     END-EVALUATE.
020200 
020300 1200-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------
020600 1300-READ-EXPENSE.
020700 
020800     READ EXPENSE-IN.
020900 
021000     EVALUATE TRUE
021100         WHEN FS-EXPENSE-IN-OK
021200             CONTINUE
021300         WHEN FS-EXPENSE-IN-EOF
021400             CONTINUE
021500         WHEN OTHER
021600             DISPLAY "AVL.RECON01 - EXPENSE-IN READ ERROR - "
021700                     FS-EXPENSE-IN
021800             STOP RUN
021900     END-EVALUATE.
022000 
022100 1300-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------
022400 2000-PROCESS-BUDGET-RECORD.
022500 
022600     IF BUD-IN-USER-ID NOT = WS-PRV-USER-ID
022700         PERFORM 2050-LOAD-USER-EXPENSES
022800            THRU 2050-EXIT
022900     END-IF.
023000 
023100     IF BUD-IN-USER-ID NOT = WS-PRV-USER-ID
023200        OR BUD-IN-YEAR NOT = WS-PRV-YEAR
023300        OR BUD-IN-MONTH NOT = WS-PRV-MONTH
023400         PERFORM 2060-RESET-CATEGORY-TABLE
023500            THRU 2060-EXIT
023600     END-IF.
023700 
023800     PERFORM 2100-CHECK-DUPLICATE-CATEGORY
023900        THRU 2100-EXIT.
024000 
024100     IF WS-DUPLICATE-FOUND
024200         DISPLAY "AVL.RECON01 - DUPLICATE CATEGORY - USER "
024300                 BUD-IN-USER-ID " YEAR " BUD-IN-YEAR
024400                 " MONTH " BUD-IN-MONTH
024500                 " CATEGORY " BUD-IN-CATEGORY
024600         ADD 1 TO WS-REJECT-COUNT
024700     ELSE
024800         PERFORM 2200-COMPUTE-REMAINING
024900            THRU 2200-EXIT
025000         PERFORM 2300-REWRITE-BUDGET
025100            THRU 2300-EXIT
025200         ADD 1 TO WS-RECORD-COUNT
025300     END-IF.
025400 
025500     MOVE BUD-IN-USER-ID TO WS-PRV-USER-ID.
025600     MOVE BUD-IN-YEAR TO WS-PRV-YEAR.
025700     MOVE BUD-IN-MONTH TO WS-PRV-MONTH.
025800 
025900     PERFORM 1200-READ-BUDGET
026000        THRU 1200-EXIT.
026100 
026200 2000-EXIT.
026300     EXIT.
026400*----------------------------------------------------------------
026500 2050-LOAD-USER-EXPENSES.
026600 
026700*    SKIP ANY EXPENSE LINES LEFT OVER FOR A USER WITH NO
026800*    BUDGET RECORD AT ALL - THOSE CATEGORIES ARE NOT RECONCILED.
026900     PERFORM 2051-SKIP-ORPHAN-EXPENSE
027000        THRU 2051-EXIT
027100       UNTIL FS-EXPENSE-IN-EOF
027200          OR EXP-USER-ID NOT LESS THAN BUD-IN-USER-ID.
027300 
027400     MOVE ZERO TO WS-EXPENSE-COUNT.
027500 
027600     PERFORM 2052-STORE-ONE-EXPENSE
027700        THRU 2052-EXIT
027800       UNTIL FS-EXPENSE-IN-EOF
027900          OR EXP-USER-ID NOT = BUD-IN-USER-ID.
028000 
028100 2050-EXIT.
028200     EXIT.
028300*----------------------------------------------------------------
028400 2051-SKIP-ORPHAN-EXPENSE.
028500 
028600     PERFORM 1300-READ-EXPENSE
028700        THRU 1300-EXIT.
028800 
028900 2051-EXIT.
029000     EXIT.
029100*----------------------------------------------------------------
029200 2052-STORE-ONE-EXPENSE.
029300 
029400     IF WS-EXPENSE-COUNT LESS THAN 300
029500         ADD 1 TO WS-EXPENSE-COUNT
029600         SET WS-EXPENSE-IX TO WS-EXPENSE-COUNT
029700         MOVE EXP-CATEGORY
029800             TO WS-EXPENSE-CATEGORY (WS-EXPENSE-IX)
029900         MOVE EXP-AMOUNT
030000             TO WS-EXPENSE-AMOUNT (WS-EXPENSE-IX)
030100         MOVE EXP-DATE-YYYY
030200             TO WS-EXPENSE-YEAR (WS-EXPENSE-IX)
030300         MOVE EXP-DATE-MM
030400             TO WS-EXPENSE-MONTH (WS-EXPENSE-IX)
030500     END-IF.
030600 
030700     PERFORM 1300-READ-EXPENSE
030800        THRU 1300-EXIT.
030900 
031000 2052-EXIT.
031100     EXIT.
031200*----------------------------------------------------------------
031300 2060-RESET-CATEGORY-TABLE.
031400 
031500     MOVE ZERO TO WS-CATEGORY-COUNT.
031600 
031700 2060-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------
032000 2100-CHECK-DUPLICATE-CATEGORY.
032100 
032200     SET WS-NO-DUPLICATE TO TRUE.
032300     MOVE ZERO TO WS-TBL-IX.
032400 
032500     PERFORM 2110-TEST-ONE-CATEGORY
032600        THRU 2110-EXIT
032700       UNTIL WS-TBL-IX NOT LESS THAN WS-CATEGORY-COUNT.
032800 
032900     IF WS-NO-DUPLICATE
033000        AND WS-CATEGORY-COUNT LESS THAN 56
033100         ADD 1 TO WS-CATEGORY-COUNT
033200         MOVE BUD-IN-CATEGORY
033300             TO WS-CATEGORY-ENTRY (WS-CATEGORY-COUNT)
033400     END-IF.
033500 
033600 2100-EXIT.
033700     EXIT.
033800*----------------------------------------------------------------
033900 2110-TEST-ONE-CATEGORY.
034000 
034100     ADD 1 TO WS-TBL-IX.
034200     IF WS-CATEGORY-ENTRY (WS-TBL-IX) = BUD-IN-CATEGORY
034300         SET WS-DUPLICATE-FOUND TO TRUE
034400     END-IF.
034500 
034600 2110-EXIT.
034700     EXIT.
034800*----------------------------------------------------------------
034900 2200-COMPUTE-REMAINING.
035000 
035100     MOVE ZERO TO WS-SUM-AMOUNT.
035200     MOVE ZERO TO WS-TBL-IX.
035300 
035400     PERFORM 2210-ADD-ONE-EXPENSE
035500        THRU 2210-EXIT
035600       UNTIL WS-TBL-IX NOT LESS THAN WS-EXPENSE-COUNT.
035700 
035800     COMPUTE BUD-IN-REMAINING ROUNDED =
035900             BUD-IN-ALLOCATED - WS-SUM-AMOUNT.
036000 
036100 2200-EXIT.
036200     EXIT.
036300*----------------------------------------------------------------
036400 2210-ADD-ONE-EXPENSE.
036500 
036600     ADD 1 TO WS-TBL-IX.
036700     SET WS-EXPENSE-IX TO WS-TBL-IX.
036800     IF WS-EXPENSE-YEAR (WS-EXPENSE-IX) = BUD-IN-YEAR
036900        AND WS-EXPENSE-MONTH (WS-EXPENSE-IX) = BUD-IN-MONTH
037000        AND WS-EXPENSE-CATEGORY (WS-EXPENSE-IX) = BUD-IN-CATEGORY
037100         ADD WS-EXPENSE-AMOUNT (WS-EXPENSE-IX)
037200             TO WS-SUM-AMOUNT
037300     END-IF.
037400 
037500 2210-EXIT.
037600     EXIT.
037700*----------------------------------------------------------------
037800 2300-REWRITE-BUDGET.
037900 
038000     MOVE BUD-IN-ID         TO BUD-ID.
038100     MOVE BUD-IN-USER-ID    TO BUD-USER-ID.
038200     MOVE BUD-IN-YEAR       TO BUD-YEAR.
038300     MOVE BUD-IN-MONTH      TO BUD-MONTH.
038400     MOVE BUD-IN-CATEGORY   TO BUD-CATEGORY.
038500     MOVE BUD-IN-ALLOCATED  TO BUD-ALLOCATED.
038600     MOVE BUD-IN-REMAINING  TO BUD-REMAINING.
038700     MOVE BUD-IN-ERROR-CD   TO BUD-ERROR-CD.
038800     WRITE BUDGET-OUT.
038900 
039000     IF NOT FS-BUDGET-OUT-OK
039100         DISPLAY "AVL.RECON01 - BUDGET-OUT WRITE ERROR - "
039200                 FS-BUDGET-OUT
039300         STOP RUN
039400     END-IF.
039500 
039600 2300-EXIT.
039700     EXIT.
039800*----------------------------------------------------------------
039900 9000-TERMINATE-RUN.
040000 
040100     CLOSE BUDGET-IN BUDGET-OUT EXPENSE-IN.
040200 
040300     DISPLAY "AVL.RECON01 - BUDGET RECORDS REWRITTEN - "
040400             WS-RECORD-COUNT.
040500     DISPLAY "AVL.RECON01 - BUDGET RECORDS REJECTED  - "
040600             WS-REJECT-COUNT.
040700 
040800 9000-EXIT.
040900     EXIT.
