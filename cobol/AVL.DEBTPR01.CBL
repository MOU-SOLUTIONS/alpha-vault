000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-DEBT-PROCESS.
000300 AUTHOR. T. OKONKWO.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 05/14/1991.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  05/14/91  TO  AV-0084   ORIGINAL DEBT PROCESSING RUN.  APPLIES *
001400*                          AVL.DPYTRN PAYMENTS (SORTED BY DEBT    *
001500*                          ID) AGAINST AVL.DBTMST (SORTED BY      *
001600*                          USER, DEBT ID), WRITING A HISTORY LINE *
001700*                          PER PAYMENT AND REWRITING THE MASTER.  *
001800*  06/19/96  TO  AV-0240   ADDED OVERDUE-FLAG REFRESH FROM THE    *
001900*                          RUN PARAMETER AS-OF-DATE               *
002000*  11/30/98  TO  AV-1187   Y2K - EXPANDED ALL DATE FIELDS TO 8    *
002100*                          DIGITS, OVERDUE TEST NOW A STRAIGHT    *
002200*                          NUMERIC COMPARE, NO WINDOWING NEEDED   *
002300*  04/17/03  JF  AV-1404   RAISED PAYMENT WORK TABLE TO 500 LINES *
002400*  09/22/04  JF  AV-1466   RECORDS BELOW ARE RETYPED BY HAND, NOT *
002500*                          COPIED - AVL.DBTMST/AVL.DPYTRN/AVL.    *
002600*                          DBTHST/AVL.RUNPARM ARE STANDALONE      *
002700*                          CARRIER PROGRAMS, NOT LIBRARY MEMBERS. *
002750*  02/11/07  JF  AV-1603   HISTORY-OUT-RECORD FIELDS RENAMED FROM *
002760*                          HST- TO DPY- TO MATCH AVL.DBTHST.CBL - *
002770*                          THE TWO COPIES HAD DRIFTED APART.      *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT DEBT-IN ASSIGN TO "AVDBTIN"
003600         FILE STATUS IS FS-DEBT-IN.
003700     SELECT DEBT-OUT ASSIGN TO "AVDBTOUT"
003800         FILE STATUS IS FS-DEBT-OUT.
003900     SELECT PAYMENT-IN ASSIGN TO "AVDPYIN"
004000         FILE STATUS IS FS-PAYMENT-IN.
004100     SELECT HISTORY-OUT ASSIGN TO "AVDBTHST"
004200         FILE STATUS IS FS-HISTORY-OUT.
004300     SELECT RUN-PARM-IN ASSIGN TO "AVRUNPRM"
004400         FILE STATUS IS FS-RUN-PARM-IN.
004500 DATA DIVISION.
004600 FILE SECTION.
004700*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.DBTMST.CBL - THE
004800*    "IN" PREFIX KEEPS THIS COPY OF THE FIELDS DISTINCT FROM
004900*    THE UNPREFIXED COPY CARRIED IN THE DEBT-OUT RECORD.
005000 FD  DEBT-IN.
005100 01  DEBT-IN-RECORD.
005200     05  DBT-IN-ID                     PIC 9(9).
005300     05  DBT-IN-USER-ID                PIC 9(9).
005400     05  DBT-IN-CREDITOR               PIC X(25).
005500     05  DBT-IN-TOTAL-AMOUNT           PIC S9(9)V99.
005600     05  DBT-IN-REMAINING              PIC S9(9)V99.
005700     05  DBT-IN-INTEREST-RATE          PIC S9(3)V9(4).
005800     05  DBT-IN-DUE-DATE               PIC 9(8).
005900     05  DBT-IN-DUE-DATE-BROKEN REDEFINES DBT-IN-DUE-DATE.
006000         10  DBT-IN-DUE-DATE-YYYY         PIC 9(4).
006100         10  DBT-IN-DUE-DATE-MM           PIC 9(2).
006200         10  DBT-IN-DUE-DATE-DD           PIC 9(2).
006300     05  DBT-IN-MIN-PAYMENT            PIC S9(7)V99.
006400     05  DBT-IN-OVERDUE-FLAG            PIC X(1).
006500         88  DBT-IN-IS-OVERDUE               VALUE "Y".
006600         88  DBT-IN-NOT-OVERDUE              VALUE "N".
006700     05  FILLER                         PIC X(14).
006800*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.DBTMST.CBL.
006900 FD  DEBT-OUT.
007000 01  DEBT-OUT-RECORD.
007100     05  DBT-ID                         PIC 9(9).
007200     05  DBT-USER-ID                    PIC 9(9).
007300     05  DBT-CREDITOR                   PIC X(25).
007400     05  DBT-TOTAL-AMOUNT               PIC S9(9)V99.
007500     05  DBT-REMAINING                  PIC S9(9)V99.
007600     05  DBT-INTEREST-RATE              PIC S9(3)V9(4).
007700     05  DBT-DUE-DATE                   PIC 9(8).
007800     05  DBT-DUE-DATE-BROKEN REDEFINES DBT-DUE-DATE.
007900         10  DBT-DUE-DATE-YYYY            PIC 9(4).
008000         10  DBT-DUE-DATE-MM              PIC 9(2).
008100         10  DBT-DUE-DATE-DD              PIC 9(2).
008200     05  DBT-MIN-PAYMENT                PIC S9(7)V99.
008300     05  DBT-OVERDUE-FLAG                PIC X(1).
008400         88  DBT-IS-OVERDUE                  VALUE "Y".
008500         88  DBT-NOT-OVERDUE                  VALUE "N".
008600     05  FILLER                          PIC X(14).
008700*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.DPYTRN.CBL.
008800 FD  PAYMENT-IN.
008900 01  PAYMENT-IN-RECORD.
009000     05  DPY-IN-ID                      PIC 9(9).
009100     05  DPY-IN-DEBT-ID                 PIC 9(9).
009200     05  DPY-IN-DATE                    PIC 9(8).
009300     05  DPY-IN-DATE-BROKEN REDEFINES DPY-IN-DATE.
009400         10  DPY-IN-DATE-YYYY              PIC 9(4).
009500         10  DPY-IN-DATE-MM                PIC 9(2).
009600         10  DPY-IN-DATE-DD                PIC 9(2).
009700     05  DPY-IN-AMOUNT                  PIC S9(9)V99.
009800     05  DPY-IN-NOTE                    PIC X(30).
009900     05  FILLER                          PIC X(5).
010000*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.DBTHST.CBL.
010100 FD  HISTORY-OUT.
010200 01  HISTORY-OUT-RECORD.
010300     05  DPY-ID                         PIC 9(9).
010400     05  DPY-DEBT-ID                    PIC 9(9).
010500     05  DPY-DATE                       PIC 9(8).
010600     05  DPY-DATE-BROKEN REDEFINES DPY-DATE.
010700         10  DPY-DATE-YYYY                 PIC 9(4).
010800         10  DPY-DATE-MM                   PIC 9(2).
010900         10  DPY-DATE-DD                   PIC 9(2).
011000     05  DPY-AMOUNT                     PIC S9(9)V99.
011100     05  DPY-NOTE                       PIC X(30).
011200     05  DPY-REMAINING-AFTER            PIC S9(9)V99.
011300     05  FILLER                          PIC X(6).
011400*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.RUNPARM.CBL.
011500 FD  RUN-PARM-IN.
011600 01  RUN-PARM-IN-RECORD.
011700     05  RUNPARM-AS-OF-DATE             PIC 9(8).
011800     05  RUNPARM-AS-OF-DATE-BROKEN REDEFINES RUNPARM-AS-OF-DATE.
011900         10  RUNPARM-AS-OF-YYYY           PIC 9(4).
012000         10  RUNPARM-AS-OF-MM             PIC 9(2).
012050         10  RUNPARM-AS-OF-DD             PIC 9(2).
012080     05  RUNPARM-SGL-CATEGORY            PIC X(10).
012110     05  RUNPARM-SGL-PRIORITY            PIC X(6).
012140     05  RUNPARM-SGL-TARGET-THRESHOLD    PIC S9(9)V99.
012170     05  RUNPARM-SGL-CURRENT-THRESHOLD   PIC S9(9)V99.
012200     05  FILLER                          PIC X(8).
012300 WORKING-STORAGE SECTION.
012400 77  WS-NEXT-HISTORY-ID            PIC 9(9) VALUE ZERO.
012500 77  WS-UNMATCHED-COUNT            PIC 9(7) COMP VALUE ZERO.
012600 01  WS-FILE-STATUS-AREA.
012700     05  FS-DEBT-IN                   PIC X(2).
012800         88  FS-DEBT-IN-OK                  VALUE "00".
012900         88  FS-DEBT-IN-EOF                  VALUE "10".
013000     05  FS-DEBT-OUT                  PIC X(2).
013100         88  FS-DEBT-OUT-OK                  VALUE "00".
013200     05  FS-PAYMENT-IN                PIC X(2).
013300         88  FS-PAYMENT-IN-OK                VALUE "00".
013400         88  FS-PAYMENT-IN-EOF                VALUE "10".
013500     05  FS-HISTORY-OUT               PIC X(2).
013600         88  FS-HISTORY-OUT-OK               VALUE "00".
013700     05  FS-RUN-PARM-IN                PIC X(2).
013800         88  FS-RUN-PARM-IN-OK               VALUE "00".
013900     05  FILLER                       PIC X(10).
014000 01  WS-AS-OF-DATE-AREA.
014100     05  WS-AS-OF-DATE                 PIC 9(8).
014200     05  FILLER                       PIC X(8).
014300 01  WS-PAYMENT-WORK-TABLE.
014400     05  WS-PMT-COUNT                  PIC 9(3) COMP VALUE ZERO.
014500     05  WS-PMT-ENTRY OCCURS 500 TIMES
014600             INDEXED BY WS-PMT-IX.
014700         10  WS-PMT-ID                     PIC 9(9).
014800         10  WS-PMT-DEBT-ID                PIC 9(9).
014900         10  WS-PMT-DATE                    PIC 9(8).
015000         10  WS-PMT-AMOUNT                  PIC S9(9)V99.
015100         10  WS-PMT-NOTE                    PIC X(30).
015200         10  WS-PMT-MATCHED-FLAG            PIC X(1).
015300             88  WS-PMT-WAS-MATCHED              VALUE "Y".
015400             88  WS-PMT-NOT-MATCHED              VALUE "N".
015500     05  FILLER                       PIC X(6).
015600 01  WS-SUBSCRIPT-AREA.
015700     05  WS-TBL-IX                    PIC 9(3) COMP VALUE ZERO.
015800     05  WS-RECORD-COUNT              PIC 9(7) COMP VALUE ZERO.
015900     05  WS-HISTORY-COUNT             PIC 9(7) COMP VALUE ZERO.
016000     05  FILLER                       PIC X(22).
016100 PROCEDURE DIVISION.
016200     PERFORM 1000-INITIALIZE-RUN
016300        THRU 1000-EXIT.
016400 
016500     PERFORM 2000-PROCESS-DEBT-RECORD
016600        THRU 2000-EXIT
016700       UNTIL FS-DEBT-IN-EOF.
016800 
016900     PERFORM 8000-REPORT-UNMATCHED-PAYMENTS
017000        THRU 8000-EXIT.
017100 
017200     PERFORM 9000-TERMINATE-RUN
017300        THRU 9000-EXIT.
017400 
017500     STOP RUN.
017600*----------------------------------------------------------------
017700 1000-INITIALIZE-RUN.
017800 
017900     PERFORM 1100-OPEN-FILES
018000        THRU 1100-EXIT.
018100 
018200     PERFORM 1150-READ-RUN-PARM
018300        THRU 1150-EXIT.
018400 
018500     PERFORM 1200-LOAD-PAYMENT-TABLE
018600        THRU 1200-EXIT.
018700 
018800     PERFORM 1300-READ-DEBT
018900        THRU 1300-EXIT.
019000 
019100 1000-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------
019400 1100-OPEN-FILES.
019500 
019600     OPEN INPUT DEBT-IN.
019700     IF NOT FS-DEBT-IN-OK
019800         DISPLAY "AVL.DEBTPR01 - CANNOT OPEN DEBT-IN - "
019900                 FS-DEBT-IN
020000         STOP RUN
020100     END-IF.
020200 
020300     OPEN OUTPUT DEBT-OUT.
020400     IF NOT FS-DEBT-OUT-OK
020500         DISPLAY "AVL.DEBTPR01 - CANNOT OPEN DEBT-OUT - "
020600                 FS-DEBT-OUT
020700         STOP RUN
020800     END-IF.
020900 
021000     OPEN INPUT PAYMENT-IN.
021100     IF NOT FS-PAYMENT-IN-OK
021200         DISPLAY "AVL.DEBTPR01 - CANNOT OPEN PAYMENT-IN - "
021300                 FS-PAYMENT-IN
021400         STOP RUN
021500     END-IF.
021600 
021700     OPEN OUTPUT HISTORY-OUT.
021800     IF NOT FS-HISTORY-OUT-OK
021900         DISPLAY "AVL.DEBTPR01 - CANNOT OPEN HISTORY-OUT - "
022000                 FS-HISTORY-OUT
022100         STOP RUN
022200     END-IF.
022300 
022400     OPEN INPUT RUN-PARM-IN.
022500     IF NOT FS-RUN-PARM-IN-OK
022600         DISPLAY "AVL.DEBTPR01 - CANNOT OPEN RUN-PARM-IN - "
022700                 FS-RUN-PARM-IN
022800         STOP RUN
022900     END-IF.
023000 
023100 1100-EXIT.
023200     EXIT.
023300*----------------------------------------------------------------
023400 1150-READ-RUN-PARM.
023500 
023600     READ RUN-PARM-IN.
023700     IF NOT FS-RUN-PARM-IN-OK
023800         DISPLAY "AVL.DEBTPR01 - RUN-PARM-IN READ ERROR - "
023900                 FS-RUN-PARM-IN
024000         STOP RUN
024100     END-IF.
024200 
024300     MOVE RUNPARM-AS-OF-DATE TO WS-AS-OF-DATE.
024400 
024500     CLOSE RUN-PARM-IN.
024600 
024700 1150-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------
025000 1200-LOAD-PAYMENT-TABLE.
025100 
025200*    THE WHOLE PAYMENT FILE IS BUFFERED HERE BECAUSE IT IS SORTED
025300*    BY DEBT ID WHILE THE MASTER FILE IS SORTED BY USER THEN
025400*    DEBT ID - THE TWO ORDERS DO NOT INTERLEAVE, SO EACH MASTER
025500*    MUST SEARCH THE WHOLE TABLE FOR ITS OWN PAYMENTS.
025600     PERFORM 1210-READ-PAYMENT
025700        THRU 1210-EXIT.
025800 
025900     PERFORM 1220-STORE-ONE-PAYMENT
026000        THRU 1220-EXIT
026100       UNTIL FS-PAYMENT-IN-EOF.
026200 
026300     CLOSE PAYMENT-IN.
026400 
026500 1200-EXIT.
026600     EXIT.
026700*----------------------------------------------------------------
026800 1210-READ-PAYMENT.
026900 
027000     READ PAYMENT-IN.
027100 
027200     EVALUATE TRUE
027300         WHEN FS-PAYMENT-IN-OK
027400             CONTINUE
027500         WHEN FS-PAYMENT-IN-EOF
027600             CONTINUE
027700         WHEN OTHER
027800             DISPLAY "AVL.DEBTPR01 - PAYMENT-IN READ ERROR - "
027900                     FS-PAYMENT-IN
028000             STOP RUN
028100     END-EVALUATE.
028200 
028300 1210-EXIT.
028400     EXIT.
028500*----------------------------------------------------------------
028600 1220-STORE-ONE-PAYMENT.
028700 
028800     IF WS-PMT-COUNT LESS THAN 500
028900         ADD 1 TO WS-PMT-COUNT
029000         SET WS-PMT-IX TO WS-PMT-COUNT
029100         MOVE DPY-IN-ID TO WS-PMT-ID (WS-PMT-IX)
029200         MOVE DPY-IN-DEBT-ID TO WS-PMT-DEBT-ID (WS-PMT-IX)
029300         MOVE DPY-IN-DATE TO WS-PMT-DATE (WS-PMT-IX)
029400         MOVE DPY-IN-AMOUNT TO WS-PMT-AMOUNT (WS-PMT-IX)
029500         MOVE DPY-IN-NOTE TO WS-PMT-NOTE (WS-PMT-IX)
029600         SET WS-PMT-NOT-MATCHED (WS-PMT-IX) TO TRUE
029700     END-IF.
029800 
029900     PERFORM 1210-READ-PAYMENT
030000        THRU 1210-EXIT.
030100 
030200 1220-EXIT.
030300     EXIT.
030400*----------------------------------------------------------------
030500 1300-READ-DEBT.
030600 
030700     READ DEBT-IN.
030800 
030900     EVALUATE TRUE
031000         WHEN FS-DEBT-IN-OK
031100             CONTINUE
031200         WHEN FS-DEBT-IN-EOF
031300             CONTINUE
031400         WHEN OTHER
031500             DISPLAY "AVL.DEBTPR01 - DEBT-IN READ ERROR - "
031600                     FS-DEBT-IN
031700             STOP RUN
031800     END-EVALUATE.
031900 
032000 1300-EXIT.
032100     EXIT.
032200*----------------------------------------------------------------
032300 2000-PROCESS-DEBT-RECORD.
032400 
032500     MOVE DBT-IN-REMAINING TO DBT-REMAINING.
032600 
032700     PERFORM 2100-APPLY-PAYMENTS
032800        THRU 2100-EXIT.
032900 
033000     PERFORM 2300-SET-OVERDUE-FLAG
033100        THRU 2300-EXIT.
033200 
033300     PERFORM 2400-REWRITE-DEBT
033400        THRU 2400-EXIT.
033500 
033600     ADD 1 TO WS-RECORD-COUNT.
033700 
033800     PERFORM 1300-READ-DEBT
033900        THRU 1300-EXIT.
034000 
034100 2000-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------
034400 2100-APPLY-PAYMENTS.
034500 
034600     MOVE ZERO TO WS-TBL-IX.
034700 
034800     PERFORM 2110-TEST-ONE-PAYMENT
034900        THRU 2110-EXIT
035000       UNTIL WS-TBL-IX NOT LESS THAN WS-PMT-COUNT.
035100 
035200 2100-EXIT.
035300     EXIT.
035400*----------------------------------------------------------------
035500 2110-TEST-ONE-PAYMENT.
035600 
035700     ADD 1 TO WS-TBL-IX.
035800     SET WS-PMT-IX TO WS-TBL-IX.
035900 
036000     IF WS-PMT-DEBT-ID (WS-PMT-IX) = DBT-IN-ID
036100         SUBTRACT WS-PMT-AMOUNT (WS-PMT-IX) FROM DBT-REMAINING
036200         SET WS-PMT-WAS-MATCHED (WS-PMT-IX) TO TRUE
036300         PERFORM 2200-WRITE-HISTORY
036400            THRU 2200-EXIT
036500     END-IF.
036600 
036700 2110-EXIT.
036800     EXIT.
036900*----------------------------------------------------------------
037000 2200-WRITE-HISTORY.
037100 
037200     ADD 1 TO WS-NEXT-HISTORY-ID.
037300     MOVE WS-NEXT-HISTORY-ID TO DPY-ID.
037400     MOVE WS-PMT-DEBT-ID (WS-PMT-IX) TO DPY-DEBT-ID.
037500     MOVE WS-PMT-DATE (WS-PMT-IX) TO DPY-DATE.
037600     MOVE WS-PMT-AMOUNT (WS-PMT-IX) TO DPY-AMOUNT.
037700     MOVE WS-PMT-NOTE (WS-PMT-IX) TO DPY-NOTE.
037800     MOVE DBT-REMAINING TO DPY-REMAINING-AFTER.
037900 
038000     WRITE HISTORY-OUT-RECORD.
038100     IF NOT FS-HISTORY-OUT-OK
038200         DISPLAY "AVL.DEBTPR01 - HISTORY-OUT WRITE ERROR - "
038300                 FS-HISTORY-OUT
038400         STOP RUN
038500     END-IF.
038600 
038700     ADD 1 TO WS-HISTORY-COUNT.
038800 
038900 2200-EXIT.
039000     EXIT.
039100*----------------------------------------------------------------
039200 2300-SET-OVERDUE-FLAG.
039300 
039400*    OVERDUE = DUE DATE BEFORE THE AS-OF DATE AND A BALANCE
039500*    STILL OUTSTANDING.  DATES ARE 8-DIGIT YYYYMMDD SO A PLAIN
039600*    NUMERIC COMPARE GIVES THE RIGHT CHRONOLOGICAL ANSWER.
039700     IF DBT-IN-DUE-DATE LESS THAN WS-AS-OF-DATE
039800        AND DBT-REMAINING GREATER THAN ZERO
039900         SET DBT-IS-OVERDUE TO TRUE
040000     ELSE
040100         SET DBT-NOT-OVERDUE TO TRUE
040200     END-IF.
040300 
040400 2300-EXIT.
040500     EXIT.
040600*----------------------------------------------------------------
040700 2400-REWRITE-DEBT.
040800 
040900     MOVE DBT-IN-ID            TO DBT-ID.
041000     MOVE DBT-IN-USER-ID       TO DBT-USER-ID.
041100     MOVE DBT-IN-CREDITOR      TO DBT-CREDITOR.
041200     MOVE DBT-IN-TOTAL-AMOUNT  TO DBT-TOTAL-AMOUNT.
041300     MOVE DBT-IN-INTEREST-RATE TO DBT-INTEREST-RATE.
041400     MOVE DBT-IN-DUE-DATE      TO DBT-DUE-DATE.
041500     MOVE DBT-IN-MIN-PAYMENT   TO DBT-MIN-PAYMENT.
041600     WRITE DEBT-OUT-RECORD.
041700 
041800     IF NOT FS-DEBT-OUT-OK
041900         DISPLAY "AVL.DEBTPR01 - DEBT-OUT WRITE ERROR - "
042000                 FS-DEBT-OUT
042100         STOP RUN
042200     END-IF.
042300 
042400 2400-EXIT.
042500     EXIT.
042600*----------------------------------------------------------------
042700 8000-REPORT-UNMATCHED-PAYMENTS.
042800 
042900     MOVE ZERO TO WS-TBL-IX.
043000 
043100     PERFORM 8010-TEST-ONE-UNMATCHED
043200        THRU 8010-EXIT
043300       UNTIL WS-TBL-IX NOT LESS THAN WS-PMT-COUNT.
043400 
043500 8000-EXIT.
043600     EXIT.
043700*----------------------------------------------------------------
043800 8010-TEST-ONE-UNMATCHED.
043900 
044000     ADD 1 TO WS-TBL-IX.
044100     SET WS-PMT-IX TO WS-TBL-IX.
044200 
044300     IF WS-PMT-NOT-MATCHED (WS-PMT-IX)
044400         DISPLAY "AVL.DEBTPR01 - PAYMENT FOR UNKNOWN DEBT ID - "
044500                 WS-PMT-DEBT-ID (WS-PMT-IX)
044600                 " PAYMENT ID " WS-PMT-ID (WS-PMT-IX)
044700         ADD 1 TO WS-UNMATCHED-COUNT
044800     END-IF.
044900 
045000 8010-EXIT.
045100     EXIT.
045200*----------------------------------------------------------------
045300 9000-TERMINATE-RUN.
045400 
045500     CLOSE DEBT-IN DEBT-OUT HISTORY-OUT.
045600 
045700     DISPLAY "AVL.DEBTPR01 - DEBT RECORDS REWRITTEN    - "
045800             WS-RECORD-COUNT.
045900     DISPLAY "AVL.DEBTPR01 - HISTORY RECORDS WRITTEN   - "
046000             WS-HISTORY-COUNT.
046100     DISPLAY "AVL.DEBTPR01 - PAYMENTS FOR UNKNOWN DEBT - "
046200             WS-UNMATCHED-COUNT.
046300 
046400 9000-EXIT.
046500     EXIT.
