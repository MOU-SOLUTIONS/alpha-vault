000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-INVEST-VALUE.
000300 AUTHOR. S. NAKAMURA.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 08/30/1994.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  08/30/94  SLN AV-0166   ORIGINAL INVESTMENT VALUATION RUN -    *
001400*                          DEFAULTS CURRENT VALUE, COMPUTES      *
001500*                          UNREALIZED PNL FOR OPEN POSITIONS.    *
001600*  06/19/96  TO  AV-0240   ADDED REALIZED PNL FOR SOLD POSITIONS *
001700*  04/17/03  SLN AV-1403   ADDED INV-ROI-PCT DERIVED FIELD,       *
001800*                          ROUNDED HALF-UP TO 2 DECIMALS         *
001900*  09/22/04  JF  AV-1466   RECORDS BELOW ARE RETYPED BY HAND, NOT *
002000*                          COPIED - AVL.INVMST IS A STANDALONE    *
002100*                          CARRIER PROGRAM, NOT A LIBRARY MEMBER. *
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT INVESTMENT-IN ASSIGN TO "AVINVIN"
003000         FILE STATUS IS FS-INVESTMENT-IN.
003100     SELECT INVESTMENT-OUT ASSIGN TO "AVINVOUT"
003200         FILE STATUS IS FS-INVESTMENT-OUT.
003300 DATA DIVISION.
003400 FILE SECTION.
003500*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.INVMST.CBL.
003600 FD  INVESTMENT-IN.
003700 01  INVESTMENT-IN-RECORD.
003800     05  INV-IN-ID                     PIC 9(9).
003900     05  INV-IN-USER-ID                PIC 9(9).
004000     05  INV-IN-TYPE                   PIC X(12).
004100     05  INV-IN-NAME                   PIC X(20).
004200     05  INV-IN-AMOUNT-INVESTED        PIC S9(9)V99.
004300     05  INV-IN-CURRENT-VALUE          PIC S9(9)V99.
004400     05  INV-IN-START-DATE             PIC 9(8).
004500     05  INV-IN-START-DATE-B REDEFINES INV-IN-START-DATE.
004600         10  INV-IN-START-YYYY            PIC 9(4).
004700         10  INV-IN-START-MM              PIC 9(2).
004800         10  INV-IN-START-DD              PIC 9(2).
004900     05  INV-IN-RISK-LEVEL             PIC X(6).
005000     05  INV-IN-SOLD-FLAG               PIC X(1).
005100         88  INV-IN-IS-SOLD                  VALUE "Y".
005200         88  INV-IN-NOT-SOLD                  VALUE "N".
005300     05  INV-IN-SOLD-VALUE             PIC S9(9)V99.
005400     05  INV-IN-SOLD-DATE              PIC 9(8).
005500     05  INV-IN-SOLD-DATE-B REDEFINES INV-IN-SOLD-DATE.
005600         10  INV-IN-SOLD-YYYY              PIC 9(4).
005700         10  INV-IN-SOLD-MM                PIC 9(2).
005800         10  INV-IN-SOLD-DD                PIC 9(2).
005900     05  INV-IN-UNREALIZED-PNL         PIC S9(9)V99.
006000     05  INV-IN-REALIZED-PNL           PIC S9(9)V99.
006100     05  INV-IN-ROI-PCT                PIC S9(5)V99.
006200     05  FILLER                         PIC X(29).
006300*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.INVMST.CBL.
006400 FD  INVESTMENT-OUT.
006500 01  INVESTMENT-OUT-RECORD.
006600     05  INV-ID                        PIC 9(9).
006700     05  INV-USER-ID                   PIC 9(9).
006800     05  INV-TYPE                      PIC X(12).
006900     05  INV-NAME                      PIC X(20).
007000     05  INV-AMOUNT-INVESTED           PIC S9(9)V99.
007100     05  INV-CURRENT-VALUE             PIC S9(9)V99.
007200     05  INV-START-DATE                PIC 9(8).
007300     05  INV-START-DATE-BROKEN REDEFINES INV-START-DATE.
007400         10  INV-START-YYYY               PIC 9(4).
007500         10  INV-START-MM                 PIC 9(2).
007600         10  INV-START-DD                 PIC 9(2).
007700     05  INV-RISK-LEVEL                PIC X(6).
007800     05  INV-SOLD-FLAG                  PIC X(1).
007900         88  INV-IS-SOLD                     VALUE "Y".
008000         88  INV-NOT-SOLD                     VALUE "N".
008100     05  INV-SOLD-VALUE                PIC S9(9)V99.
008200     05  INV-SOLD-DATE                 PIC 9(8).
008300     05  INV-SOLD-DATE-BROKEN REDEFINES INV-SOLD-DATE.
008400         10  INV-SOLD-YYYY                 PIC 9(4).
008500         10  INV-SOLD-MM                   PIC 9(2).
008600         10  INV-SOLD-DD                   PIC 9(2).
008700     05  INV-UNREALIZED-PNL            PIC S9(9)V99.
008800     05  INV-REALIZED-PNL              PIC S9(9)V99.
008900     05  INV-ROI-PCT                   PIC S9(5)V99.
009000     05  FILLER                         PIC X(29).
009100 WORKING-STORAGE SECTION.
009200 01  WS-FILE-STATUS-AREA.
009300     05  FS-INVESTMENT-IN              PIC X(2).
009400         88  FS-INVESTMENT-IN-OK             VALUE "00".
009500         88  FS-INVESTMENT-IN-EOF            VALUE "10".
009600     05  FS-INVESTMENT-OUT             PIC X(2).
009700         88  FS-INVESTMENT-OUT-OK            VALUE "00".
009800     05  FILLER                        PIC X(10).
009900 01  WS-WORK-AREA.
010000     05  WS-EFFECTIVE-CURRENT-VALUE     PIC S9(9)V99.
010100     05  WS-RECORD-COUNT                PIC 9(7) COMP VALUE ZERO.
010200     05  WS-SOLD-COUNT                  PIC 9(7) COMP VALUE ZERO.
010300     05  WS-OPEN-COUNT                  PIC 9(7) COMP VALUE ZERO.
010400     05  FILLER                        PIC X(8).
010500 PROCEDURE DIVISION.
010600     PERFORM 1000-INITIALIZE-RUN
010700        THRU 1000-EXIT.
010800 
010900     PERFORM 2000-PROCESS-INVESTMENT-RECORD
011000        THRU 2000-EXIT
011100       UNTIL FS-INVESTMENT-IN-EOF.
011200 
011300     PERFORM 9000-TERMINATE-RUN
011400        THRU 9000-EXIT.
011500 
011600     STOP RUN.
011700*----------------------------------------------------------------
011800 1000-INITIALIZE-RUN.
011900 
012000     PERFORM 1100-OPEN-FILES
012100        THRU 1100-EXIT.
012200 
012300     PERFORM 1200-READ-INVESTMENT
012400        THRU 1200-EXIT.
012500 
012600 1000-EXIT.
012700     EXIT.
012800*----------------------------------------------------------------
012900 1100-OPEN-FILES.
013000 
013100     OPEN INPUT INVESTMENT-IN.
013200     IF NOT FS-INVESTMENT-IN-OK
013300         DISPLAY "AVL.INVVAL01 - CANNOT OPEN INVESTMENT-IN - "
013400                 FS-INVESTMENT-IN
013500         STOP RUN
013600     END-IF.
013700 
013800     OPEN OUTPUT INVESTMENT-OUT.
013900     IF NOT FS-INVESTMENT-OUT-OK
014000         DISPLAY "AVL.INVVAL01 - CANNOT OPEN INVESTMENT-OUT - "
014100                 FS-INVESTMENT-OUT
014200         STOP RUN
014300     END-IF.
014400 
014500 1100-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------
014800 1200-READ-INVESTMENT.
014900 
015000     READ INVESTMENT-IN.
015100 
015200     EVALUATE TRUE
015300         WHEN FS-INVESTMENT-IN-OK
015400             CONTINUE
015500         WHEN FS-INVESTMENT-IN-EOF
015600             CONTINUE
015700         WHEN OTHER
015800             DISPLAY "AVL.INVVAL01 - INVESTMENT-IN READ ERROR "
015900                     "- " FS-INVESTMENT-IN
016000             STOP RUN
016100     END-EVALUATE.
016200 
016300 1200-EXIT.
016400     EXIT.
016500*----------------------------------------------------------------
016600 2000-PROCESS-INVESTMENT-RECORD.
016700 
016800     PERFORM 2100-DEFAULT-CURRENT-VALUE
016900        THRU 2100-EXIT.
017000 
017100     IF INV-IN-IS-SOLD
017200         PERFORM 2200-COMPUTE-SOLD-PNL
017300            THRU 2200-EXIT
017400         ADD 1 TO WS-SOLD-COUNT
017500     ELSE
017600         PERFORM 2300-COMPUTE-OPEN-PNL
017700            THRU 2300-EXIT
017800         ADD 1 TO WS-OPEN-COUNT
017900     END-IF.
018000 
018100     PERFORM 2400-REWRITE-INVESTMENT
018200        THRU 2400-EXIT.
018300 
018400     ADD 1 TO WS-RECORD-COUNT.
018500 
018600     PERFORM 1200-READ-INVESTMENT
018700        THRU 1200-EXIT.
018800 
018900 2000-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------
019200 2100-DEFAULT-CURRENT-VALUE.
019300 
019400*    WHEN CURRENT VALUE IS NOT PROVIDED (ZERO) IT DEFAULTS TO
019500*    THE AMOUNT INVESTED.
019600     IF INV-IN-CURRENT-VALUE = ZERO
019700         MOVE INV-IN-AMOUNT-INVESTED TO WS-EFFECTIVE-CURRENT-VALUE
019800     ELSE
019900         MOVE INV-IN-CURRENT-VALUE TO WS-EFFECTIVE-CURRENT-VALUE
020000     END-IF.
020100 
020200     MOVE WS-EFFECTIVE-CURRENT-VALUE TO INV-IN-CURRENT-VALUE.
020300 
020400 2100-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------
020700 2200-COMPUTE-SOLD-PNL.
020800 
020900*    SOLD POSITION - REALIZED PNL = SOLD VALUE LESS AMOUNT
021000*    INVESTED, UNREALIZED PNL IS ZERO, ROI% IS BASED ON THE
021100*    SOLD VALUE.
021200     COMPUTE INV-IN-REALIZED-PNL ROUNDED =
021300             INV-IN-SOLD-VALUE - INV-IN-AMOUNT-INVESTED.
021400 
021500     MOVE ZERO TO INV-IN-UNREALIZED-PNL.
021600 
021700     IF INV-IN-AMOUNT-INVESTED = ZERO
021800         MOVE ZERO TO INV-IN-ROI-PCT
021900     ELSE
022000         COMPUTE INV-IN-ROI-PCT ROUNDED =
022100                 (INV-IN-REALIZED-PNL * 100)
022200                 / INV-IN-AMOUNT-INVESTED
022300     END-IF.
022400 
022500 2200-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------
022800 2300-COMPUTE-OPEN-PNL.
022900 
023000*    OPEN POSITION - UNREALIZED PNL = CURRENT VALUE LESS AMOUNT
023100*    INVESTED, REALIZED PNL IS ZERO, ROI% IS BASED ON THE
023200*    CURRENT VALUE.
023300     COMPUTE INV-IN-UNREALIZED-PNL ROUNDED =
023400             INV-IN-CURRENT-VALUE - INV-IN-AMOUNT-INVESTED.
023500 
023600     MOVE ZERO TO INV-IN-REALIZED-PNL.
023700 
023800     IF INV-IN-AMOUNT-INVESTED = ZERO
023900         MOVE ZERO TO INV-IN-ROI-PCT
024000     ELSE
024100         COMPUTE INV-IN-ROI-PCT ROUNDED =
024200                 (INV-IN-UNREALIZED-PNL * 100)
024300                 / INV-IN-AMOUNT-INVESTED
024400     END-IF.
024500 
024600 2300-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------
024900 2400-REWRITE-INVESTMENT.
025000 
025100     MOVE INV-IN-ID                TO INV-ID.
025200     MOVE INV-IN-USER-ID           TO INV-USER-ID.
025300     MOVE INV-IN-TYPE              TO INV-TYPE.
025400     MOVE INV-IN-NAME              TO INV-NAME.
025500     MOVE INV-IN-AMOUNT-INVESTED   TO INV-AMOUNT-INVESTED.
025600     MOVE INV-IN-CURRENT-VALUE     TO INV-CURRENT-VALUE.
025700     MOVE INV-IN-START-DATE        TO INV-START-DATE.
025800     MOVE INV-IN-RISK-LEVEL        TO INV-RISK-LEVEL.
025900     MOVE INV-IN-SOLD-FLAG         TO INV-SOLD-FLAG.
026000     MOVE INV-IN-SOLD-VALUE        TO INV-SOLD-VALUE.
026100     MOVE INV-IN-SOLD-DATE         TO INV-SOLD-DATE.
026200     MOVE INV-IN-UNREALIZED-PNL    TO INV-UNREALIZED-PNL.
026300     MOVE INV-IN-REALIZED-PNL      TO INV-REALIZED-PNL.
026400     MOVE INV-IN-ROI-PCT           TO INV-ROI-PCT.
026500 
026600     WRITE INVESTMENT-OUT-RECORD.
026700     IF NOT FS-INVESTMENT-OUT-OK
026800         DISPLAY "AVL.INVVAL01 - INVESTMENT-OUT WRITE ERROR "
026900                 "- " FS-INVESTMENT-OUT
027000         STOP RUN
027100     END-IF.
027200 
027300 2400-EXIT.
027400     EXIT.
027500*----------------------------------------------------------------
027600 9000-TERMINATE-RUN.
027700 
027800     CLOSE INVESTMENT-IN INVESTMENT-OUT.
027900 
028000     DISPLAY "AVL.INVVAL01 - INVESTMENT RECORDS REWRITTEN  - "
028100             WS-RECORD-COUNT.
028200     DISPLAY "AVL.INVVAL01 - SOLD POSITIONS                - "
028300             WS-SOLD-COUNT.
028400     DISPLAY "AVL.INVVAL01 - OPEN POSITIONS                - "
028500             WS-OPEN-COUNT.
028600 
028700 9000-EXIT.
028800     EXIT.
