000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-DEBT-MASTER.
000300 AUTHOR. P. DELACROIX. MODIFIED BY T. OKONKWO.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 04/09/1987.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  04/09/87  PD  AV-0008   ORIGINAL DEBT MASTER LAYOUT           *
001400*  02/27/91  PD  AV-0083   ADDED DBT-INTEREST-RATE               *
001500*  06/19/96  TO  AV-0240   ADDED DBT-OVERDUE-FLAG                *
001600*  11/30/98  TO  AV-1187   Y2K - EXPANDED DBT-DUE-DATE TO 8 DIGIT*
001700*  07/08/01  SLN AV-1341   ADDED DUE-DATE BROKEN-DATE REDEFINES  *
001800*  09/22/04  JF  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001900*                          LAYOUT IS RETYPED BY HAND IN AVL.     *
002000*                          DEBTPR01 AND AVL.SUMRPT READER CODE   *
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT ALPHA-VAULT-DEBT-MASTER ASSIGN TO "AVDBTMST".
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  ALPHA-VAULT-DEBT-MASTER.
003200 01  ALPHA-VAULT-DEBT-MASTER.
003300     05  DBT-ID                         PIC 9(9).
003400     05  DBT-USER-ID                    PIC 9(9).
003500     05  DBT-CREDITOR                   PIC X(25).
003600     05  DBT-TOTAL-AMOUNT               PIC S9(9)V99.
003700     05  DBT-REMAINING                  PIC S9(9)V99.
003800     05  DBT-INTEREST-RATE              PIC S9(3)V9(4).
003900     05  DBT-DUE-DATE                   PIC 9(8).
004000     05  DBT-DUE-DATE-BROKEN REDEFINES DBT-DUE-DATE.
004100         10  DBT-DUE-DATE-YYYY            PIC 9(4).
004200         10  DBT-DUE-DATE-MM              PIC 9(2).
004300         10  DBT-DUE-DATE-DD              PIC 9(2).
004400     05  DBT-MIN-PAYMENT                PIC S9(7)V99.
004500     05  DBT-OVERDUE-FLAG                PIC X(1).
004600         88  DBT-IS-OVERDUE                  VALUE 'Y'.
004700         88  DBT-NOT-OVERDUE                  VALUE 'N'.
004800     05  FILLER                          PIC X(14).
004900 WORKING-STORAGE SECTION.
005000 PROCEDURE DIVISION.
005100 0000-STOP-RUN.
005200*    RECORD-LAYOUT CARRIER ONLY.  COPIED BY AVL.DEBTPR01 AND
005300*    AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
005400     STOP RUN.
