000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-RUN-PARAMETER.
000300 AUTHOR. S. NAKAMURA.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 09/09/1995.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  09/09/95  SLN AV-0202   ORIGINAL ONE-CARD RUN PARAMETER       *
001400*                          LAYOUT - CARRIES THE AS-OF-DATE THAT  *
001500*                          REPLACES "TODAY" IN EVERY CYCLE STEP. *
001600*  11/30/98  SLN AV-1187   Y2K - EXPANDED TO 8-DIGIT AS-OF-DATE  *
001700*  09/22/04  JF  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001800*                          LAYOUT IS RETYPED BY HAND IN EVERY    *
001900*                          CYCLE STEP THAT NEEDS THE RUN DATE    *
001920*  02/11/07  JF  AV-1602   ADDED SAVING-GOAL SELECTION FIELDS TO *
001940*                          THE CARD - CATEGORY/PRIORITY/TARGET/  *
001960*                          CURRENT THRESHOLDS READ BY AVL.SUMRPT *
001980*                          SPACES OR ZERO ON A FIELD MEANS "NO   *
001990*                          FILTER" FOR THAT FIELD.               *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT ALPHA-VAULT-RUN-PARAMETER ASSIGN TO "AVRUNPRM".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  ALPHA-VAULT-RUN-PARAMETER.
003100 01  ALPHA-VAULT-RUN-PARAMETER.
003200     05  RUNPARM-AS-OF-DATE             PIC 9(8).
003300     05  RUNPARM-AS-OF-DATE-BROKEN REDEFINES RUNPARM-AS-OF-DATE.
003400         10  RUNPARM-AS-OF-YYYY           PIC 9(4).
003500         10  RUNPARM-AS-OF-MM             PIC 9(2).
003600         10  RUNPARM-AS-OF-DD             PIC 9(2).
003620     05  RUNPARM-SGL-CATEGORY            PIC X(10).
003640     05  RUNPARM-SGL-PRIORITY            PIC X(6).
003660     05  RUNPARM-SGL-TARGET-THRESHOLD    PIC S9(9)V99.
003680     05  RUNPARM-SGL-CURRENT-THRESHOLD   PIC S9(9)V99.
003700     05  FILLER                          PIC X(8).
003800 WORKING-STORAGE SECTION.
003900 PROCEDURE DIVISION.
004000 0000-STOP-RUN.
004100*    RECORD-LAYOUT CARRIER ONLY.  READ BY EVERY CYCLE STEP THAT
004200*    NEEDS "TODAY" FOR PERIOD ARITHMETIC.  NO LOGIC HERE.
004300     STOP RUN.
