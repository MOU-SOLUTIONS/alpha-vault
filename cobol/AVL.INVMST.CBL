000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-INVESTMENT-MASTER.
000300 AUTHOR. T. OKONKWO. MODIFIED BY S. NAKAMURA.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 05/21/1988.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  05/21/88  TO  AV-0021   ORIGINAL INVESTMENT MASTER LAYOUT     *
001400*  03/03/92  TO  AV-0101   ADDED INV-RISK-LEVEL                  *
001500*  08/30/94  SLN AV-0166   ADDED SOLD-FLAG/SOLD-VALUE/SOLD-DATE  *
001600*  06/19/96  TO  AV-0240   ADDED UNREALIZED/REALIZED PNL FIELDS  *
001700*  11/30/98  SLN AV-1187   Y2K - EXPANDED DATE FIELDS TO 8 DIGIT *
001800*  07/08/01  SLN AV-1341   ADDED DATE BROKEN-DATE REDEFINES      *
001900*  04/17/03  SLN AV-1403   ADDED INV-ROI-PCT DERIVED FIELD       *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT ALPHA-VAULT-INVESTMENT-MASTER ASSIGN TO "AVINVMST".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  ALPHA-VAULT-INVESTMENT-MASTER.
003100 01  ALPHA-VAULT-INVESTMENT-MASTER.
003200     05  INV-ID                         PIC 9(9).
003300     05  INV-USER-ID                    PIC 9(9).
003400     05  INV-TYPE                       PIC X(12).
003500     05  INV-NAME                       PIC X(20).
003600     05  INV-AMOUNT-INVESTED            PIC S9(9)V99.
003700     05  INV-CURRENT-VALUE              PIC S9(9)V99.
003800     05  INV-START-DATE                 PIC 9(8).
003900     05  INV-START-DATE-BROKEN REDEFINES INV-START-DATE.
004000         10  INV-START-YYYY               PIC 9(4).
004100         10  INV-START-MM                 PIC 9(2).
004200         10  INV-START-DD                 PIC 9(2).
004300     05  INV-RISK-LEVEL                 PIC X(6).
004400     05  INV-SOLD-FLAG                  PIC X(1).
004500         88  INV-IS-SOLD                     VALUE 'Y'.
004600         88  INV-NOT-SOLD                     VALUE 'N'.
004700     05  INV-SOLD-VALUE                 PIC S9(9)V99.
004800     05  INV-SOLD-DATE                  PIC 9(8).
004900     05  INV-SOLD-DATE-BROKEN REDEFINES INV-SOLD-DATE.
005000         10  INV-SOLD-YYYY                PIC 9(4).
005100         10  INV-SOLD-MM                  PIC 9(2).
005200         10  INV-SOLD-DD                  PIC 9(2).
005300     05  INV-UNREALIZED-PNL             PIC S9(9)V99.
005400     05  INV-REALIZED-PNL               PIC S9(9)V99.
005500     05  INV-ROI-PCT                    PIC S9(5)V99.
005600     05  FILLER                          PIC X(29).
005700 WORKING-STORAGE SECTION.
005800 PROCEDURE DIVISION.
005900 0000-STOP-RUN.
006000*    RECORD-LAYOUT CARRIER ONLY.  COPIED BY AVL.INVVAL01 AND
006100*    AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
006200     STOP RUN.
