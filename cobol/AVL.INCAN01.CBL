000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-INCOME-ANALYSIS-RUN.
000300 AUTHOR. P. DELACROIX.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 02/20/1993.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  02/20/93  PD  AV-0113   ORIGINAL INCOME ANALYSIS CYCLE STEP.   *
001400*                          MIRRORS THE EXPENSE ANALYSIS STEP -    *
001500*                          ONE PASS OVER AVL.INCTRN (SORTED BY    *
001600*                          USER-ID, DATE) BUILDS PERIOD, METHOD,  *
001700*                          SOURCE, WEEKLY, MONTHLY AND TOP-5      *
001800*                          FIGURES INTO AVL.INCEXT, ONE RECORD    *
001900*                          PER USER.                              *
002000*  09/11/94  PD  AV-0162   ADDED WEEKLY-OF-MONTH BUCKETS          *
002100*  06/19/96  PD  AV-0240   RAISED SOURCE SEARCH TABLE TO 12       *
002200*  11/30/98  JF  AV-1187   Y2K - AS-OF-DATE NOW READ FROM         *
002300*                          AVL.RUNPARM AS AN 8-DIGIT FIELD, ALL   *
002400*                          BOUNDARY MATH BELOW USES THE BROKEN    *
002500*                          DATE GROUPS, NO WINDOWING NEEDED       *
002600*  04/17/03  JF  AV-1404   REWROTE WEEK-OF-MONTH MATH TO USE THE  *
002700*                          ABSOLUTE-DAY-NUMBER ROUTINE SHARED BY  *
002800*                          THE EXPENSE, DEBT AND SAVINGS STEPS    *
002850*  02/11/07  JF  AV-1602   RUN-PARM-IN RECORD BELOW EXPANDED TO   *
002860*                          STAY IN STEP WITH AVL.RUNPARM.CBL -    *
002870*                          NEW SAVING-GOAL SELECTION FIELDS NOT   *
002880*                          USED BY THIS STEP.                     *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT INCOME-IN ASSIGN TO "AVINCIN"
003700         FILE STATUS IS FS-INCOME-IN.
003800     SELECT RUN-PARM-IN ASSIGN TO "AVRUNPRM"
003900         FILE STATUS IS FS-RUN-PARM-IN.
004000     SELECT INCOME-ANALYSIS-OUT ASSIGN TO "AVINCEXT"
004100         FILE STATUS IS FS-INCOME-ANALYSIS-OUT.
004200 DATA DIVISION.
004300 FILE SECTION.
004400*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.INCTRN.CBL.
004500 FD  INCOME-IN.
004600 01  INCOME-IN-RECORD.
004700     05  INC-ID                         PIC 9(9).
004800     05  INC-USER-ID                    PIC 9(9).
004900     05  INC-SOURCE                     PIC X(20).
005000     05  INC-AMOUNT                     PIC S9(9)V99.
005100     05  INC-DATE                       PIC 9(8).
005200     05  INC-DATE-BROKEN REDEFINES INC-DATE.
005300         10  INC-DATE-YYYY                PIC 9(4).
005400         10  INC-DATE-MM                  PIC 9(2).
005500         10  INC-DATE-DD                  PIC 9(2).
005600     05  INC-PAY-METHOD                 PIC X(8).
005700     05  INC-RECEIVED-FLAG              PIC X(1).
005800         88  INC-RECEIVED                    VALUE "Y".
005900         88  INC-NOT-RECEIVED                 VALUE "N".
006000     05  INC-DESCRIPTION                 PIC X(30).
006100     05  FILLER                          PIC X(28).
006200*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.RUNPARM.CBL.
006300 FD  RUN-PARM-IN.
006400 01  RUN-PARM-IN-RECORD.
006500     05  RUNPARM-AS-OF-DATE             PIC 9(8).
006600     05  RUNPARM-AS-OF-DATE-BROKEN REDEFINES RUNPARM-AS-OF-DATE.
006700         10  RUNPARM-AS-OF-YYYY           PIC 9(4).
006800         10  RUNPARM-AS-OF-MM             PIC 9(2).
006850         10  RUNPARM-AS-OF-DD             PIC 9(2).
006880     05  RUNPARM-SGL-CATEGORY            PIC X(10).
006910     05  RUNPARM-SGL-PRIORITY            PIC X(6).
006940     05  RUNPARM-SGL-TARGET-THRESHOLD    PIC S9(9)V99.
006970     05  RUNPARM-SGL-CURRENT-THRESHOLD   PIC S9(9)V99.
007000     05  FILLER                          PIC X(8).
007100*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.INCEXT.CBL.
007200 FD  INCOME-ANALYSIS-OUT.
007300 01  INCOME-ANALYSIS-OUT-RECORD.
007400     05  IEX-USER-ID                    PIC 9(9).
007500     05  IEX-PERIOD-TOTALS-AREA.
007600         10  IEX-TOTAL-TODAY              PIC S9(9)V99.
007700         10  IEX-TOTAL-CUR-WEEK            PIC S9(9)V99.
007800         10  IEX-TOTAL-CUR-MONTH           PIC S9(9)V99.
007900         10  IEX-TOTAL-CUR-YEAR            PIC S9(9)V99.
008000         10  IEX-TOTAL-PRV-WEEK            PIC S9(9)V99.
008100         10  IEX-TOTAL-PRV-MONTH           PIC S9(9)V99.
008200         10  IEX-TOTAL-PRV-YEAR            PIC S9(9)V99.
008300     05  IEX-PERIOD-TOTALS-TABLE REDEFINES IEX-PERIOD-TOTALS-AREA.
008400         10  IEX-PERIOD-TOTAL              PIC S9(9)V99
008500                                            OCCURS 7 TIMES.
008600     05  IEX-METHOD-COUNT                PIC 9(2) COMP.
008700     05  IEX-METHOD-TOTAL OCCURS 6 TIMES.
008800         10  IEX-METHOD-CD                 PIC X(8).
008900         10  IEX-METHOD-AMT                 PIC S9(9)V99.
009000     05  IEX-SOURCE-COUNT                  PIC 9(2) COMP.
009100     05  IEX-SOURCE-TOTAL OCCURS 12 TIMES.
009200         10  IEX-SOURCE-CD                   PIC X(20).
009300         10  IEX-SOURCE-AMT                   PIC S9(9)V99.
009400     05  IEX-WEEK-COUNT                   PIC 9(1) COMP.
009500     05  IEX-WEEKLY-TOTAL                 PIC S9(9)V99
009600                                            OCCURS 6 TIMES.
009700     05  IEX-MONTHLY-TOTAL                PIC S9(9)V99
009800                                            OCCURS 12 TIMES.
009900     05  IEX-TOP5-COUNT                   PIC 9(1) COMP.
010000     05  IEX-TOP5 OCCURS 5 TIMES.
010100         10  IEX-TOP5-SOURCE                  PIC X(20).
010200         10  IEX-TOP5-AMOUNT                   PIC S9(9)V99.
010300     05  FILLER                           PIC X(7).
010400 WORKING-STORAGE SECTION.
010500 01  WS-FILE-STATUS-AREA.
010600     05  FS-INCOME-IN                 PIC X(2).
010700         88  FS-INCOME-IN-OK                VALUE "00".
010800         88  FS-INCOME-IN-EOF                VALUE "10".
010900     05  FS-RUN-PARM-IN                PIC X(2).
011000         88  FS-RUN-PARM-IN-OK              VALUE "00".
011100     05  FS-INCOME-ANALYSIS-OUT       PIC X(2).
011200         88  FS-INC-OUT-OK                  VALUE "00".
011300     05  FILLER                       PIC X(10).
011400 01  WS-CURRENT-USER-AREA.
011500     05  WS-CURRENT-USER-ID           PIC 9(9) VALUE ZERO.
011600     05  FILLER                       PIC X(7).
011700 01  WS-AS-OF-DATE-AREA.
011800     05  WS-AS-OF-DATE                PIC 9(8).
011900     05  WS-AS-OF-DATE-BROKEN REDEFINES WS-AS-OF-DATE.
012000         10  WS-AS-OF-YYYY                PIC 9(4).
012100         10  WS-AS-OF-MM                  PIC 9(2).
012200         10  WS-AS-OF-DD                  PIC 9(2).
012300     05  FILLER                       PIC X(8).
012400 01  WS-PERIOD-BOUNDS-AREA.
012500     05  WS-TODAY-DATE                PIC 9(8).
012600     05  WS-CUR-WEEK-START             PIC 9(8).
012700     05  WS-CUR-WEEK-END               PIC 9(8).
012800     05  WS-CUR-MONTH-START            PIC 9(8).
012900     05  WS-CUR-MONTH-END              PIC 9(8).
013000     05  WS-CUR-YEAR-START             PIC 9(8).
013100     05  WS-CUR-YEAR-END               PIC 9(8).
013200     05  WS-PRV-WEEK-START             PIC 9(8).
013300     05  WS-PRV-WEEK-END               PIC 9(8).
013400     05  WS-PRV-MONTH-START            PIC 9(8).
013500     05  WS-PRV-MONTH-END              PIC 9(8).
013600     05  WS-PRV-YEAR-START             PIC 9(8).
013700     05  WS-PRV-YEAR-END               PIC 9(8).
013800     05  FILLER                       PIC X(10).
013900 01  WS-PRV-MONTH-WORK-AREA.
014000     05  WS-PM-YEAR                    PIC 9(4) COMP.
014100     05  WS-PM-MONTH                   PIC 9(2) COMP.
014200     05  FILLER                       PIC X(6).
014300 01  WS-LOAD-DATE-AREA.
014400     05  WS-LOAD-DATE                  PIC 9(8).
014500     05  WS-LOAD-DATE-BROKEN REDEFINES WS-LOAD-DATE.
014600         10  WS-LOAD-YYYY                 PIC 9(4).
014700         10  WS-LOAD-MM                   PIC 9(2).
014800         10  WS-LOAD-DD                   PIC 9(2).
014900     05  FILLER                       PIC X(6).
015000 01  WS-DATE-MATH-AREA.
015100     05  WS-ADJ-YEAR                   PIC 9(4) COMP.
015200     05  WS-ADJ-MONTH                  PIC 9(2) COMP.
015300     05  WS-ADJ-DAY                    PIC S9(4) COMP.
015400     05  WS-ADJ-DELTA                  PIC S9(4) COMP.
015500     05  WS-DIM-RESULT                 PIC 9(2) COMP.
015600     05  WS-RESULT-DATE                PIC 9(8).
015700     05  FILLER                       PIC X(8).
015800 01  WS-LEAP-YEAR-WORK-AREA.
015900     05  WS-DIV-TEMP                   PIC 9(4) COMP.
016000     05  WS-REM-4                       PIC 9(4) COMP.
016100     05  WS-REM-100                     PIC 9(4) COMP.
016200     05  WS-REM-400                     PIC 9(4) COMP.
016300     05  WS-LEAP-FLAG                   PIC X(1) VALUE "N".
016400         88  WS-LEAP-YEAR                   VALUE "Y".
016500         88  WS-NOT-LEAP                    VALUE "N".
016600     05  FILLER                       PIC X(6).
016700 01  WS-DOW-WORK-AREA.
016800     05  WS-Y-MINUS-1                   PIC 9(4) COMP.
016900     05  WS-DIV-Q4                      PIC 9(4) COMP.
017000     05  WS-DIV-Q100                    PIC 9(4) COMP.
017100     05  WS-DIV-Q400                    PIC 9(4) COMP.
017200     05  WS-ABS-DAY                     PIC 9(7) COMP.
017300     05  WS-DOW-WORK                    PIC 9(7) COMP.
017400     05  WS-DOW                         PIC 9(1) COMP.
017500     05  FILLER                       PIC X(6).
017600 01  WS-CUM-DAYS-LITERAL.
017700     05  FILLER                       PIC 9(3) VALUE 0.
017800     05  FILLER                       PIC 9(3) VALUE 31.
017900     05  FILLER                       PIC 9(3) VALUE 59.
018000     05  FILLER                       PIC 9(3) VALUE 90.
018100     05  FILLER                       PIC 9(3) VALUE 120.
018200     05  FILLER                       PIC 9(3) VALUE 151.
018300     05  FILLER                       PIC 9(3) VALUE 181.
018400     05  FILLER                       PIC 9(3) VALUE 212.
018500     05  FILLER                       PIC 9(3) VALUE 243.
018600     05  FILLER                       PIC 9(3) VALUE 273.
018700     05  FILLER                       PIC 9(3) VALUE 304.
018800     05  FILLER                       PIC 9(3) VALUE 334.
018900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
019000     05  WS-CUM-DAYS                   PIC 9(3) OCCURS 12 TIMES.
019100 01  WS-DAYS-IN-MONTH-LITERAL.
019200     05  FILLER                       PIC 9(2) VALUE 31.
019300     05  FILLER                       PIC 9(2) VALUE 28.
019400     05  FILLER                       PIC 9(2) VALUE 31.
019500     05  FILLER                       PIC 9(2) VALUE 30.
019600     05  FILLER                       PIC 9(2) VALUE 31.
019700     05  FILLER                       PIC 9(2) VALUE 30.
019800     05  FILLER                       PIC 9(2) VALUE 31.
019900     05  FILLER                       PIC 9(2) VALUE 31.
020000     05  FILLER                       PIC 9(2) VALUE 30.
020100     05  FILLER                       PIC 9(2) VALUE 31.
020200     05  FILLER                       PIC 9(2) VALUE 30.
020300     05  FILLER                       PIC 9(2) VALUE 31.
020400 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERAL.
020500     05  WS-DAYS-IN-MONTH               PIC 9(2) OCCURS 12 TIMES.
020600 01  WS-MONTH-WEEK-TABLE.
020700     05  WS-MWK-COUNT                  PIC 9(1) COMP VALUE ZERO.
020800     05  WS-MWK-CURSOR                 PIC 9(8) VALUE ZERO.
020900     05  WS-MWK-ENTRY OCCURS 6 TIMES.
021000         10  WS-MWK-START                 PIC 9(8).
021100         10  WS-MWK-END                   PIC 9(8).
021200     05  FILLER                       PIC X(8).
021300 01  WS-SUBSCRIPT-AREA.
021400     05  WS-TBL-IX                    PIC 9(3) COMP VALUE ZERO.
021500     05  WS-TBL-IX2                    PIC 9(3) COMP VALUE ZERO.
021600     05  WS-MON-IX                     PIC 9(2) COMP VALUE ZERO.
021700     05  WS-FOUND-FLAG                 PIC X(1) VALUE "N".
021800         88  WS-FOUND                      VALUE "Y".
021900         88  WS-NOT-FOUND                  VALUE "N".
022000     05  FILLER                       PIC X(8).
022100 PROCEDURE DIVISION.
022200     PERFORM 1000-INITIALIZE-RUN
022300        THRU 1000-EXIT.
022400 
022500     PERFORM 2000-PROCESS-USER
022600        THRU 2000-EXIT
022700       UNTIL FS-INCOME-IN-EOF.
022800 
022900     PERFORM 9000-TERMINATE-RUN
023000        THRU 9000-EXIT.
023100 
023200     STOP RUN.
023300*----------------------------------------------------------------
023400 1000-INITIALIZE-RUN.
023500 
023600     PERFORM 1100-OPEN-FILES
023700        THRU 1100-EXIT.
023800 
023900     PERFORM 1150-READ-RUN-PARM
024000        THRU 1150-EXIT.
024100 
024200     PERFORM 1160-COMPUTE-PERIOD-BOUNDS
024300        THRU 1160-EXIT.
024400 
024500     PERFORM 1165-BUILD-MONTH-WEEKS
024600        THRU 1165-EXIT.
024700 
024800     PERFORM 1200-READ-INCOME
024900        THRU 1200-EXIT.
025000 
025100 1000-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------
025400 1100-OPEN-FILES.
025500 
025600     OPEN INPUT INCOME-IN.
025700     IF NOT FS-INCOME-IN-OK
025800         DISPLAY "AVL.INCAN01 - CANNOT OPEN INCOME-IN - "
025900                 FS-INCOME-IN
026000         STOP RUN
026100     END-IF.
026200 
026300     OPEN INPUT RUN-PARM-IN.
026400     IF NOT FS-RUN-PARM-IN-OK
026500         DISPLAY "AVL.INCAN01 - CANNOT OPEN RUN-PARM-IN - "
026600                 FS-RUN-PARM-IN
026700         STOP RUN
026800     END-IF.
026900 
027000     OPEN OUTPUT INCOME-ANALYSIS-OUT.
027100     IF NOT FS-INC-OUT-OK
027200         DISPLAY "AVL.INCAN01 - CANNOT OPEN INCOME-ANALYSIS-OUT - "
027300                 FS-INCOME-ANALYSIS-OUT
027400         STOP RUN
027500     END-IF.
027600 
027700 1100-EXIT.
027800     EXIT.
027900*----------------------------------------------------------------
028000 1150-READ-RUN-PARM.
028100 
028200*    ONE-CARD FILE - THE AS-OF-DATE DRIVES EVERY BOUNDARY BELOW.
028300     READ RUN-PARM-IN.
028400     IF NOT FS-RUN-PARM-IN-OK
028500         DISPLAY "AVL.INCAN01 - RUN-PARM-IN READ ERROR - "
028600                 FS-RUN-PARM-IN
028700         STOP RUN
028800     END-IF.
028900 
029000     MOVE RUNPARM-AS-OF-DATE TO WS-AS-OF-DATE.
029100     MOVE WS-AS-OF-DATE TO WS-TODAY-DATE.
029200 
029300     CLOSE RUN-PARM-IN.
029400 
029500 1150-EXIT.
029600     EXIT.
029700*----------------------------------------------------------------
029800 1160-COMPUTE-PERIOD-BOUNDS.
029900 
030000*    CURRENT WEEK - MONDAY ON/BEFORE TODAY THROUGH SUNDAY.
030100     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
030200     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
030300     MOVE WS-AS-OF-DD TO WS-ADJ-DAY.
030400     PERFORM 1170-COMPUTE-DOW
030500        THRU 1170-EXIT.
030600 
030700     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
030800     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
030900     MOVE WS-AS-OF-DD TO WS-ADJ-DAY.
031000     COMPUTE WS-ADJ-DELTA = 0 - WS-DOW.
031100     PERFORM 1180-ADD-DAYS-TO-DATE
031200        THRU 1180-EXIT.
031300     MOVE WS-RESULT-DATE TO WS-CUR-WEEK-START.
031400 
031500     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
031600     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
031700     MOVE WS-AS-OF-DD TO WS-ADJ-DAY.
031800     COMPUTE WS-ADJ-DELTA = 6 - WS-DOW.
031900     PERFORM 1180-ADD-DAYS-TO-DATE
032000        THRU 1180-EXIT.
032100     MOVE WS-RESULT-DATE TO WS-CUR-WEEK-END.
032200 
032300*    PREVIOUS WEEK - CURRENT WEEK SHIFTED BACK SEVEN DAYS.
032400     MOVE WS-CUR-WEEK-START TO WS-LOAD-DATE.
032500     PERFORM 1190-LOAD-ADJ-FROM-WORK
032600        THRU 1190-EXIT.
032700     MOVE -7 TO WS-ADJ-DELTA.
032800     PERFORM 1180-ADD-DAYS-TO-DATE
032900        THRU 1180-EXIT.
033000     MOVE WS-RESULT-DATE TO WS-PRV-WEEK-START.
033100 
033200     MOVE WS-CUR-WEEK-END TO WS-LOAD-DATE.
033300     PERFORM 1190-LOAD-ADJ-FROM-WORK
033400        THRU 1190-EXIT.
033500     MOVE -7 TO WS-ADJ-DELTA.
033600     PERFORM 1180-ADD-DAYS-TO-DATE
033700        THRU 1180-EXIT.
033800     MOVE WS-RESULT-DATE TO WS-PRV-WEEK-END.
033900 
034000*    CURRENT MONTH AND CURRENT YEAR.
034100     COMPUTE WS-CUR-MONTH-START =
034200             WS-AS-OF-YYYY * 10000 + WS-AS-OF-MM * 100 + 1.
034300     MOVE WS-AS-OF-YYYY TO WS-ADJ-YEAR.
034400     MOVE WS-AS-OF-MM TO WS-ADJ-MONTH.
034500     PERFORM 1185-GET-DAYS-IN-MONTH
034600        THRU 1185-EXIT.
034700     COMPUTE WS-CUR-MONTH-END =
034800             WS-AS-OF-YYYY * 10000 + WS-AS-OF-MM * 100
034900             + WS-DIM-RESULT.
035000     COMPUTE WS-CUR-YEAR-START = WS-AS-OF-YYYY * 10000 + 0101.
035100     COMPUTE WS-CUR-YEAR-END = WS-AS-OF-YYYY * 10000 + 1231.
035200 
035300*    PREVIOUS MONTH AND PREVIOUS YEAR.
035400     IF WS-AS-OF-MM = 1
035500         COMPUTE WS-PM-YEAR = WS-AS-OF-YYYY - 1
035600         MOVE 12 TO WS-PM-MONTH
035700     ELSE
035800         MOVE WS-AS-OF-YYYY TO WS-PM-YEAR
035900         COMPUTE WS-PM-MONTH = WS-AS-OF-MM - 1
036000     END-IF.
036100     COMPUTE WS-PRV-MONTH-START =
036200             WS-PM-YEAR * 10000 + WS-PM-MONTH * 100 + 1.
036300     MOVE WS-PM-YEAR TO WS-ADJ-YEAR.
036400     MOVE WS-PM-MONTH TO WS-ADJ-MONTH.
036500     PERFORM 1185-GET-DAYS-IN-MONTH
036600        THRU 1185-EXIT.
036700     COMPUTE WS-PRV-MONTH-END =
036800             WS-PM-YEAR * 10000 + WS-PM-MONTH * 100
036900             + WS-DIM-RESULT.
037000     COMPUTE WS-PRV-YEAR-START =
037100             (WS-AS-OF-YYYY - 1) * 10000 + 0101.
037200     COMPUTE WS-PRV-YEAR-END =
037300             (WS-AS-OF-YYYY - 1) * 10000 + 1231.
037400 
037500 1160-EXIT.
037600     EXIT.
037700*----------------------------------------------------------------
037800 1165-BUILD-MONTH-WEEKS.
037900 
038000*    PARTITIONS THE CURRENT MONTH INTO UP TO SIX MONDAY-START,
038100*    SUNDAY-END WEEKS, THE LAST ONE CAPPED AT MONTH-END.
038200     MOVE ZERO TO WS-MWK-COUNT.
038300     MOVE WS-CUR-MONTH-START TO WS-MWK-CURSOR.
038400 
038500     PERFORM 1166-BUILD-ONE-WEEK
038600        THRU 1166-EXIT
038700       UNTIL WS-MWK-CURSOR GREATER THAN WS-CUR-MONTH-END
038800          OR WS-MWK-COUNT NOT LESS THAN 6.
038900 
039000 1165-EXIT.
039100     EXIT.
039200*----------------------------------------------------------------
039300 1166-BUILD-ONE-WEEK.
039400 
039500     ADD 1 TO WS-MWK-COUNT.
039600     MOVE WS-MWK-COUNT TO WS-TBL-IX.
039700     MOVE WS-MWK-CURSOR TO WS-MWK-START (WS-TBL-IX).
039800 
039900     MOVE WS-MWK-CURSOR TO WS-LOAD-DATE.
040000     PERFORM 1190-LOAD-ADJ-FROM-WORK
040100        THRU 1190-EXIT.
040200     PERFORM 1170-COMPUTE-DOW
040300        THRU 1170-EXIT.
040400     COMPUTE WS-ADJ-DELTA = 6 - WS-DOW.
040500     PERFORM 1180-ADD-DAYS-TO-DATE
040600        THRU 1180-EXIT.
040700 
040800     IF WS-RESULT-DATE GREATER THAN WS-CUR-MONTH-END
040900         MOVE WS-CUR-MONTH-END TO WS-MWK-END (WS-TBL-IX)
041000     ELSE
041100         MOVE WS-RESULT-DATE TO WS-MWK-END (WS-TBL-IX)
041200     END-IF.
041300 
041400     MOVE WS-MWK-END (WS-TBL-IX) TO WS-LOAD-DATE.
041500     PERFORM 1190-LOAD-ADJ-FROM-WORK
041600        THRU 1190-EXIT.
041700     MOVE 1 TO WS-ADJ-DELTA.
041800     PERFORM 1180-ADD-DAYS-TO-DATE
041900        THRU 1180-EXIT.
042000     MOVE WS-RESULT-DATE TO WS-MWK-CURSOR.
042100 
042200 1166-EXIT.
042300     EXIT.
042400*----------------------------------------------------------------
042500 1170-COMPUTE-DOW.
042600 
042700*    DOW 0=MONDAY ... 6=SUNDAY, FROM AN ABSOLUTE DAY NUMBER.
042800*    WS-ADJ-YEAR/MONTH/DAY MUST BE LOADED BY THE CALLER.
042900     SUBTRACT 1 FROM WS-ADJ-YEAR GIVING WS-Y-MINUS-1.
043000     DIVIDE WS-Y-MINUS-1 BY 4 GIVING WS-DIV-Q4 REMAINDER WS-REM-4.
043100     DIVIDE WS-Y-MINUS-1 BY 100 GIVING WS-DIV-Q100
043200         REMAINDER WS-REM-100.
043300     DIVIDE WS-Y-MINUS-1 BY 400 GIVING WS-DIV-Q400
043400         REMAINDER WS-REM-400.
043500 
043600     COMPUTE WS-ABS-DAY =
043700             365 * WS-Y-MINUS-1 + WS-DIV-Q4 - WS-DIV-Q100
043800             + WS-DIV-Q400 + WS-CUM-DAYS (WS-ADJ-MONTH)
043900             + WS-ADJ-DAY.
044000 
044100     PERFORM 1186-CHECK-LEAP-YEAR
044200        THRU 1186-EXIT.
044300     IF WS-LEAP-YEAR AND WS-ADJ-MONTH GREATER THAN 2
044400         ADD 1 TO WS-ABS-DAY
044500     END-IF.
044600 
044700     COMPUTE WS-DOW-WORK = WS-ABS-DAY + 6.
044800     DIVIDE WS-DOW-WORK BY 7 GIVING WS-DIV-TEMP REMAINDER WS-DOW.
044900 
045000 1170-EXIT.
045100     EXIT.
045200*----------------------------------------------------------------
045300 1180-ADD-DAYS-TO-DATE.
045400 
045500*    ADDS A SMALL SIGNED DELTA (WS-ADJ-DELTA) TO THE DATE HELD IN
045600*    WS-ADJ-YEAR/MONTH/DAY, ROLLING THE CALENDAR AS NEEDED, AND
045700*    RETURNS THE RESULT AS AN 8-DIGIT DATE IN WS-RESULT-DATE.
045800     ADD WS-ADJ-DELTA TO WS-ADJ-DAY.
045900     PERFORM 1185-GET-DAYS-IN-MONTH
046000        THRU 1185-EXIT.
046100 
046200     PERFORM 1181-ROLL-FORWARD
046300        THRU 1181-EXIT
046400       UNTIL WS-ADJ-DAY NOT GREATER THAN WS-DIM-RESULT.
046500 
046600     PERFORM 1182-ROLL-BACKWARD
046700        THRU 1182-EXIT
046800       UNTIL WS-ADJ-DAY GREATER THAN ZERO.
046900 
047000     COMPUTE WS-RESULT-DATE =
047100             WS-ADJ-YEAR * 10000 + WS-ADJ-MONTH * 100
047200             + WS-ADJ-DAY.
047300 
047400 1180-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------
047700 1181-ROLL-FORWARD.
047800 
047900     SUBTRACT WS-DIM-RESULT FROM WS-ADJ-DAY.
048000     ADD 1 TO WS-ADJ-MONTH.
048100     IF WS-ADJ-MONTH GREATER THAN 12
048200         MOVE 1 TO WS-ADJ-MONTH
048300         ADD 1 TO WS-ADJ-YEAR
048400     END-IF.
048500     PERFORM 1185-GET-DAYS-IN-MONTH
048600        THRU 1185-EXIT.
048700 
048800 1181-EXIT.
048900     EXIT.
049000*----------------------------------------------------------------
049100 1182-ROLL-BACKWARD.
049200 
049300     SUBTRACT 1 FROM WS-ADJ-MONTH.
049400     IF WS-ADJ-MONTH LESS THAN 1
049500         MOVE 12 TO WS-ADJ-MONTH
049600         SUBTRACT 1 FROM WS-ADJ-YEAR
049700     END-IF.
049800     PERFORM 1185-GET-DAYS-IN-MONTH
049900        THRU 1185-EXIT.
050000     ADD WS-DIM-RESULT TO WS-ADJ-DAY.
050100 
050200 1182-EXIT.
050300     EXIT.
050400*----------------------------------------------------------------
050500 1185-GET-DAYS-IN-MONTH.
050600 
050700     MOVE WS-DAYS-IN-MONTH (WS-ADJ-MONTH) TO WS-DIM-RESULT.
050800     IF WS-ADJ-MONTH = 2
050900         PERFORM 1186-CHECK-LEAP-YEAR
051000            THRU 1186-EXIT
051100         IF WS-LEAP-YEAR
051200             ADD 1 TO WS-DIM-RESULT
051300         END-IF
051400     END-IF.
051500 
051600 1185-EXIT.
051700     EXIT.
051800*----------------------------------------------------------------
051900 1186-CHECK-LEAP-YEAR.
052000 
052100     DIVIDE WS-ADJ-YEAR BY 4 GIVING WS-DIV-TEMP REMAINDER WS-REM-4.
052200     DIVIDE WS-ADJ-YEAR BY 100 GIVING WS-DIV-TEMP
052300         REMAINDER WS-REM-100.
052400     DIVIDE WS-ADJ-YEAR BY 400 GIVING WS-DIV-TEMP
052500         REMAINDER WS-REM-400.
052600 
052700     SET WS-NOT-LEAP TO TRUE.
052800     IF WS-REM-4 = ZERO
052900        AND (WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO)
053000         SET WS-LEAP-YEAR TO TRUE
053100     END-IF.
053200 
053300 1186-EXIT.
053400     EXIT.
053500*----------------------------------------------------------------
053600 1190-LOAD-ADJ-FROM-WORK.
053700 
053800     MOVE WS-LOAD-YYYY TO WS-ADJ-YEAR.
053900     MOVE WS-LOAD-MM TO WS-ADJ-MONTH.
054000     MOVE WS-LOAD-DD TO WS-ADJ-DAY.
054100 
054200 1190-EXIT.
054300     EXIT.
054400*----------------------------------------------------------------
054500 1200-READ-INCOME.
054600 
054700     READ INCOME-IN.
054800 
054900     EVALUATE TRUE
055000         WHEN FS-INCOME-IN-OK
055100             CONTINUE
055200         WHEN FS-INCOME-IN-EOF
055300             CONTINUE
055400         WHEN OTHER
055500             DISPLAY "AVL.INCAN01 - INCOME-IN READ ERROR - "
055600                     FS-INCOME-IN
055700             STOP RUN
055800     END-EVALUATE.
055900 
056000 1200-EXIT.
056100     EXIT.
056200*----------------------------------------------------------------
056300 2000-PROCESS-USER.
056400 
056500     MOVE INC-USER-ID TO WS-CURRENT-USER-ID.
056600     PERFORM 2010-RESET-ACCUMULATORS
056700        THRU 2010-EXIT.
056800 
056900     PERFORM 2020-ACCUM-ONE-INCOME
057000        THRU 2020-EXIT
057100       UNTIL FS-INCOME-IN-EOF
057200          OR INC-USER-ID NOT = WS-CURRENT-USER-ID.
057300 
057400     PERFORM 2900-WRITE-EXTRACT
057500        THRU 2900-EXIT.
057600 
057700 2000-EXIT.
057800     EXIT.
057900*----------------------------------------------------------------
058000 2010-RESET-ACCUMULATORS.
058100 
058200     MOVE WS-CURRENT-USER-ID TO IEX-USER-ID.
058300     INITIALIZE IEX-PERIOD-TOTALS-AREA
058400                IEX-METHOD-TOTAL
058500                IEX-SOURCE-TOTAL
058600                IEX-WEEKLY-TOTAL
058700                IEX-MONTHLY-TOTAL
058800                IEX-TOP5.
058900     MOVE ZERO TO IEX-METHOD-COUNT.
059000     MOVE ZERO TO IEX-SOURCE-COUNT.
059100     MOVE WS-MWK-COUNT TO IEX-WEEK-COUNT.
059200     MOVE ZERO TO IEX-TOP5-COUNT.
059300 
059400 2010-EXIT.
059500     EXIT.
059600*----------------------------------------------------------------
059700 2020-ACCUM-ONE-INCOME.
059800 
059900     PERFORM 2100-CLASSIFY-PERIOD
060000        THRU 2100-EXIT.
060100     PERFORM 2200-ACCUM-METHOD-SOURCE
060200        THRU 2200-EXIT.
060300     PERFORM 2300-TRACK-TOP5
060400        THRU 2300-EXIT.
060500     PERFORM 2400-ACCUM-WEEKLY
060600        THRU 2400-EXIT.
060700     PERFORM 2500-ACCUM-MONTHLY
060800        THRU 2500-EXIT.
060900 
061000     PERFORM 1200-READ-INCOME
061100        THRU 1200-EXIT.
061200 
061300 2020-EXIT.
061400     EXIT.
061500*----------------------------------------------------------------
061600 2100-CLASSIFY-PERIOD.
061700 
061800     IF INC-DATE = WS-TODAY-DATE
061900         ADD INC-AMOUNT TO IEX-TOTAL-TODAY
062000     END-IF.
062100 
062200     IF INC-DATE NOT LESS THAN WS-CUR-WEEK-START
062300        AND INC-DATE NOT GREATER THAN WS-CUR-WEEK-END
062400         ADD INC-AMOUNT TO IEX-TOTAL-CUR-WEEK
062500     END-IF.
062600 
062700     IF INC-DATE NOT LESS THAN WS-CUR-MONTH-START
062800        AND INC-DATE NOT GREATER THAN WS-CUR-MONTH-END
062900         ADD INC-AMOUNT TO IEX-TOTAL-CUR-MONTH
063000     END-IF.
063100 
063200     IF INC-DATE NOT LESS THAN WS-CUR-YEAR-START
063300        AND INC-DATE NOT GREATER THAN WS-CUR-YEAR-END
063400         ADD INC-AMOUNT TO IEX-TOTAL-CUR-YEAR
063500     END-IF.
063600 
063700     IF INC-DATE NOT LESS THAN WS-PRV-WEEK-START
063800        AND INC-DATE NOT GREATER THAN WS-PRV-WEEK-END
063900         ADD INC-AMOUNT TO IEX-TOTAL-PRV-WEEK
064000     END-IF.
064100 
064200     IF INC-DATE NOT LESS THAN WS-PRV-MONTH-START
064300        AND INC-DATE NOT GREATER THAN WS-PRV-MONTH-END
064400         ADD INC-AMOUNT TO IEX-TOTAL-PRV-MONTH
064500     END-IF.
064600 
064700     IF INC-DATE NOT LESS THAN WS-PRV-YEAR-START
064800        AND INC-DATE NOT GREATER THAN WS-PRV-YEAR-END
064900         ADD INC-AMOUNT TO IEX-TOTAL-PRV-YEAR
065000     END-IF.
065100 
065200 2100-EXIT.
065300     EXIT.
065400*----------------------------------------------------------------
065500 2200-ACCUM-METHOD-SOURCE.
065600 
065700     PERFORM 2210-FIND-OR-ADD-METHOD
065800        THRU 2210-EXIT.
065900     PERFORM 2220-FIND-OR-ADD-SOURCE
066000        THRU 2220-EXIT.
066100 
066200 2200-EXIT.
066300     EXIT.
066400*----------------------------------------------------------------
066500 2210-FIND-OR-ADD-METHOD.
066600 
066700     SET WS-NOT-FOUND TO TRUE.
066800     MOVE ZERO TO WS-TBL-IX.
066900 
067000     PERFORM 2211-TEST-ONE-METHOD
067100        THRU 2211-EXIT
067200       UNTIL WS-TBL-IX NOT LESS THAN IEX-METHOD-COUNT
067300          OR WS-FOUND.
067400 
067500     IF WS-NOT-FOUND AND IEX-METHOD-COUNT LESS THAN 6
067600         ADD 1 TO IEX-METHOD-COUNT
067700         MOVE IEX-METHOD-COUNT TO WS-TBL-IX
067800         MOVE INC-PAY-METHOD TO IEX-METHOD-CD (WS-TBL-IX)
067900         MOVE INC-AMOUNT TO IEX-METHOD-AMT (WS-TBL-IX)
068000     END-IF.
068100 
068200 2210-EXIT.
068300     EXIT.
068400*----------------------------------------------------------------
068500 2211-TEST-ONE-METHOD.
068600 
068700     ADD 1 TO WS-TBL-IX.
068800     IF IEX-METHOD-CD (WS-TBL-IX) = INC-PAY-METHOD
068900         ADD INC-AMOUNT TO IEX-METHOD-AMT (WS-TBL-IX)
069000         SET WS-FOUND TO TRUE
069100     END-IF.
069200 
069300 2211-EXIT.
069400     EXIT.
069500*----------------------------------------------------------------
069600 2220-FIND-OR-ADD-SOURCE.
069700 
069800     SET WS-NOT-FOUND TO TRUE.
069900     MOVE ZERO TO WS-TBL-IX.
070000 
070100     PERFORM 2221-TEST-ONE-SOURCE
070200        THRU 2221-EXIT
070300       UNTIL WS-TBL-IX NOT LESS THAN IEX-SOURCE-COUNT
070400          OR WS-FOUND.
070500 
070600     IF WS-NOT-FOUND AND IEX-SOURCE-COUNT LESS THAN 12
070700         ADD 1 TO IEX-SOURCE-COUNT
070800         MOVE IEX-SOURCE-COUNT TO WS-TBL-IX
070900         MOVE INC-SOURCE TO IEX-SOURCE-CD (WS-TBL-IX)
071000         MOVE INC-AMOUNT TO IEX-SOURCE-AMT (WS-TBL-IX)
071100     END-IF.
071200 
071300 2220-EXIT.
071400     EXIT.
071500*----------------------------------------------------------------
071600 2221-TEST-ONE-SOURCE.
071700 
071800     ADD 1 TO WS-TBL-IX.
071900     IF IEX-SOURCE-CD (WS-TBL-IX) = INC-SOURCE
072000         ADD INC-AMOUNT TO IEX-SOURCE-AMT (WS-TBL-IX)
072100         SET WS-FOUND TO TRUE
072200     END-IF.
072300 
072400 2221-EXIT.
072500     EXIT.
072600*----------------------------------------------------------------
072700 2300-TRACK-TOP5.
072800 
072900*    HIGHEST INDIVIDUAL INCOME ENTRIES OF THE CURRENT MONTH ONLY.
073000     IF INC-DATE NOT LESS THAN WS-CUR-MONTH-START
073100        AND INC-DATE NOT GREATER THAN WS-CUR-MONTH-END
073200         PERFORM 2310-INSERT-TOP5
073300            THRU 2310-EXIT
073400     END-IF.
073500 
073600 2300-EXIT.
073700     EXIT.
073800*----------------------------------------------------------------
073900 2310-INSERT-TOP5.
074000 
074100     IF IEX-TOP5-COUNT LESS THAN 5
074200         ADD 1 TO IEX-TOP5-COUNT
074300         MOVE IEX-TOP5-COUNT TO WS-TBL-IX
074400         PERFORM 2320-SHIFT-TOP5-DOWN
074500            THRU 2320-EXIT
074600           UNTIL WS-TBL-IX = 1
074700              OR INC-AMOUNT NOT GREATER
074800                 THAN IEX-TOP5-AMOUNT (WS-TBL-IX - 1)
074900         MOVE INC-SOURCE TO IEX-TOP5-SOURCE (WS-TBL-IX)
075000         MOVE INC-AMOUNT TO IEX-TOP5-AMOUNT (WS-TBL-IX)
075100     ELSE
075200         IF INC-AMOUNT GREATER THAN IEX-TOP5-AMOUNT (5)
075300             MOVE 5 TO WS-TBL-IX
075400             PERFORM 2320-SHIFT-TOP5-DOWN
075500                THRU 2320-EXIT
075600               UNTIL WS-TBL-IX = 1
075700                  OR INC-AMOUNT NOT GREATER
075800                     THAN IEX-TOP5-AMOUNT (WS-TBL-IX - 1)
075900             MOVE INC-SOURCE TO IEX-TOP5-SOURCE (WS-TBL-IX)
076000             MOVE INC-AMOUNT TO IEX-TOP5-AMOUNT (WS-TBL-IX)
076100         END-IF
076200     END-IF.
076300 
076400 2310-EXIT.
076500     EXIT.
076600*----------------------------------------------------------------
076700 2320-SHIFT-TOP5-DOWN.
076800 
076900     COMPUTE WS-TBL-IX2 = WS-TBL-IX - 1.
077000     MOVE IEX-TOP5-SOURCE (WS-TBL-IX2)
077100         TO IEX-TOP5-SOURCE (WS-TBL-IX).
077200     MOVE IEX-TOP5-AMOUNT (WS-TBL-IX2)
077300         TO IEX-TOP5-AMOUNT (WS-TBL-IX).
077400     MOVE WS-TBL-IX2 TO WS-TBL-IX.
077500 
077600 2320-EXIT.
077700     EXIT.
077800*----------------------------------------------------------------
077900 2400-ACCUM-WEEKLY.
078000 
078100     IF INC-DATE NOT LESS THAN WS-CUR-MONTH-START
078200        AND INC-DATE NOT GREATER THAN WS-CUR-MONTH-END
078300         SET WS-NOT-FOUND TO TRUE
078400         MOVE ZERO TO WS-TBL-IX
078500         PERFORM 2410-TEST-ONE-WEEK
078600            THRU 2410-EXIT
078700           UNTIL WS-TBL-IX NOT LESS THAN WS-MWK-COUNT
078800              OR WS-FOUND
078900     END-IF.
079000 
079100 2400-EXIT.
079200     EXIT.
079300*----------------------------------------------------------------
079400 2410-TEST-ONE-WEEK.
079500 
079600     ADD 1 TO WS-TBL-IX.
079700     IF INC-DATE NOT LESS THAN WS-MWK-START (WS-TBL-IX)
079800        AND INC-DATE NOT GREATER THAN WS-MWK-END (WS-TBL-IX)
079900         ADD INC-AMOUNT TO IEX-WEEKLY-TOTAL (WS-TBL-IX)
080000         SET WS-FOUND TO TRUE
080100     END-IF.
080200 
080300 2410-EXIT.
080400     EXIT.
080500*----------------------------------------------------------------
080600 2500-ACCUM-MONTHLY.
080700 
080800     IF INC-DATE NOT LESS THAN WS-CUR-YEAR-START
080900        AND INC-DATE NOT GREATER THAN WS-CUR-YEAR-END
081000         MOVE INC-DATE-MM TO WS-MON-IX
081100         ADD INC-AMOUNT TO IEX-MONTHLY-TOTAL (WS-MON-IX)
081200     END-IF.
081300 
081400 2500-EXIT.
081500     EXIT.
081600*----------------------------------------------------------------
081700 2900-WRITE-EXTRACT.
081800 
081900     WRITE INCOME-ANALYSIS-OUT-RECORD.
082000     IF NOT FS-INC-OUT-OK
082100         DISPLAY "AVL.INCAN01 - INCOME-ANALYSIS-OUT WRITE ERROR - "
082200                 FS-INCOME-ANALYSIS-OUT
082300         STOP RUN
082400     END-IF.
082500 
082600 2900-EXIT.
082700     EXIT.
082800*----------------------------------------------------------------
082900 9000-TERMINATE-RUN.
083000 
083100     CLOSE INCOME-IN INCOME-ANALYSIS-OUT.
083200 
083300     DISPLAY "AVL.INCAN01 - INCOME ANALYSIS COMPLETE FOR AS-OF - "
083400             WS-AS-OF-DATE.
083500 
083600 9000-EXIT.
083700     EXIT.
