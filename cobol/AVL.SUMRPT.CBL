000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-SUMMARY-REPORT.
000300 AUTHOR. J. FIGUEROA.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 02/20/1993.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  02/20/93  PD  AV-0113   ORIGINAL SUMMARY REPORT - MATCH-MERGE *
001400*                          OF THE USER MASTER AGAINST BUDGET,    *
001500*                          DEBT, SAVING-GOAL AND INVESTMENT       *
001600*                          MASTERS PLUS THE TWO ANALYSIS WORK     *
001700*                          RECORDS.  ONE CONTROL BREAK PER USER.  *
001800*  06/19/96  TO  AV-0240   ADDED CREDITOR SUMMARY AND TOP-5 DEBT  *
001900*                          LINES TO THE DEBT SECTION              *
002000*  11/30/98  JF  AV-1187   Y2K - ALL DATE COMPARES NOW STRAIGHT   *
002100*                          8-DIGIT NUMERIC, NO WINDOWING HERE     *
002200*  04/17/03  JF  AV-1404   ADDED PER-YEAR BUDGET ANNUAL AGGREGATE *
002300*                          LINE TO THE BUDGET SECTION             *
002400*  08/02/09  JF  AV-1588   DEBT AND INVESTMENT WORK TABLES RAISED *
002500*                          TO COVER LARGER USER PORTFOLIOS        *
002600*  09/22/04  JF  AV-1466   RECORDS BELOW ARE RETYPED BY HAND, NOT *
002700*                          COPIED - EVERY AVL.xxxxx MEMBER BELOW  *
002800*                          IS A STANDALONE CARRIER PROGRAM, NOT A *
002900*                          LIBRARY MEMBER.  BUDGET/DEBT/SAVING-    *
003000*                          GOAL/INVESTMENT TOTALS ARE NOT CARRIED *
003100*                          FORWARD FROM AVL.RECON01/AVL.DEBTPR01 -*
003200*                          THIS PROGRAM DERIVES THEM ITSELF FROM  *
003300*                          THE REWRITTEN MASTER FILES.            *
003320*  02/11/07  JF  AV-1602   ADDED REMAINING TO THE SAVING-GOAL     *
003340*                          PRINT LINE - IT WAS ALREADY ON THE     *
003360*                          RECORD AND NOBODY HAD MOVED IT OVER.   *
003380*                          ALSO ADDED SELECTION BY CATEGORY,      *
003400*                          PRIORITY AND TARGET/CURRENT THRESHOLD  *
003420*                          OFF THE RUN-PARM CARD SO THE SAVINGS   *
003440*                          SECTION CAN BE NARROWED AT RUN TIME.   *
003460******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT USER-IN ASSIGN TO "AVUSRMST"
004200         FILE STATUS IS FS-USER-IN.
004300     SELECT BUDGET-IN ASSIGN TO "AVBUDIN"
004400         FILE STATUS IS FS-BUDGET-IN.
004500     SELECT DEBT-IN ASSIGN TO "AVDBTIN"
004600         FILE STATUS IS FS-DEBT-IN.
004700     SELECT SAVING-GOAL-IN ASSIGN TO "AVSGLIN"
004800         FILE STATUS IS FS-SAVING-GOAL-IN.
004900     SELECT INVESTMENT-IN ASSIGN TO "AVINVIN"
005000         FILE STATUS IS FS-INVESTMENT-IN.
005100     SELECT EXPENSE-ANALYSIS-IN ASSIGN TO "AVEXPEXT"
005200         FILE STATUS IS FS-EXPENSE-ANALYSIS-IN.
005300     SELECT INCOME-ANALYSIS-IN ASSIGN TO "AVINCEXT"
005400         FILE STATUS IS FS-INCOME-ANALYSIS-IN.
005500     SELECT RUN-PARM-IN ASSIGN TO "AVRUNPRM"
005600         FILE STATUS IS FS-RUN-PARM-IN.
005700     SELECT SUMMARY-REPORT-OUT ASSIGN TO "AVSUMRPT"
005800         FILE STATUS IS FS-SUMMARY-REPORT-OUT.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.USRMST.CBL.
006200 FD  USER-IN.
006300 01  USER-IN-RECORD.
006400     05  USER-IN-DETAIL-AREA.
006500         10  USER-IN-ID                    PIC 9(9).
006600         10  USER-IN-EMAIL                 PIC X(40).
006700         10  USER-IN-FIRST-NAME            PIC X(20).
006800         10  USER-IN-LAST-NAME             PIC X(20).
006900         10  USER-IN-CURRENCY              PIC X(3).
007000         10  USER-IN-STATUS-CD              PIC X(1).
007100             88  USER-IN-STATUS-ACTIVE          VALUE "A".
007200             88  USER-IN-STATUS-INACTIVE        VALUE "I".
007300         10  FILLER                         PIC X(3).
007400*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.BUDMST.CBL.
007500 FD  BUDGET-IN.
007600 01  BUDGET-IN-RECORD.
007700     05  BUD-IN-ID                     PIC 9(9).
007800     05  BUD-IN-USER-ID                PIC 9(9).
007900     05  BUD-IN-YEAR                   PIC 9(4).
008000     05  BUD-IN-MONTH                  PIC 9(2).
008100     05  BUD-IN-CATEGORY               PIC X(25).
008200     05  BUD-IN-ALLOCATED              PIC S9(9)V99.
008300     05  BUD-IN-REMAINING              PIC S9(9)V99.
008400     05  BUD-IN-ERROR-CD               PIC X(1).
008500         88  BUD-IN-DUPLICATE-CATEGORY      VALUE "D".
008600         88  BUD-IN-NO-ERROR                 VALUE " ".
008700     05  FILLER                         PIC X(14).
008800*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.DBTMST.CBL.
008900 FD  DEBT-IN.
009000 01  DEBT-IN-RECORD.
009100     05  DBT-IN-ID                     PIC 9(9).
009200     05  DBT-IN-USER-ID                PIC 9(9).
009300     05  DBT-IN-CREDITOR               PIC X(25).
009400     05  DBT-IN-TOTAL-AMOUNT           PIC S9(9)V99.
009500     05  DBT-IN-REMAINING              PIC S9(9)V99.
009600     05  DBT-IN-INTEREST-RATE          PIC S9(3)V9(4).
009700     05  DBT-IN-DUE-DATE               PIC 9(8).
009800     05  DBT-IN-DUE-DATE-BROKEN REDEFINES DBT-IN-DUE-DATE.
009900         10  DBT-IN-DUE-DATE-YYYY         PIC 9(4).
010000         10  DBT-IN-DUE-DATE-MM           PIC 9(2).
010100         10  DBT-IN-DUE-DATE-DD           PIC 9(2).
010200     05  DBT-IN-MIN-PAYMENT            PIC S9(7)V99.
010300     05  DBT-IN-OVERDUE-FLAG            PIC X(1).
010400         88  DBT-IN-IS-OVERDUE               VALUE "Y".
010500         88  DBT-IN-NOT-OVERDUE              VALUE "N".
010600     05  FILLER                         PIC X(14).
010700*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.SGLMST.CBL.
010800 FD  SAVING-GOAL-IN.
010900 01  SAVING-GOAL-IN-RECORD.
011000     05  SGL-IN-ID                     PIC 9(9).
011100     05  SGL-IN-USER-ID                PIC 9(9).
011200     05  SGL-IN-NAME                   PIC X(25).
011300     05  SGL-IN-TARGET-AMOUNT          PIC S9(9)V99.
011400     05  SGL-IN-CURRENT-AMOUNT         PIC S9(9)V99.
011500     05  SGL-IN-CREATION-DATE          PIC 9(8).
011600     05  SGL-IN-CREATION-DATE-B REDEFINES SGL-IN-CREATION-DATE.
011700         10  SGL-IN-CREATE-YYYY           PIC 9(4).
011800         10  SGL-IN-CREATE-MM             PIC 9(2).
011900         10  SGL-IN-CREATE-DD             PIC 9(2).
012000     05  SGL-IN-DEADLINE               PIC 9(8).
012100     05  SGL-IN-DEADLINE-BROKEN REDEFINES SGL-IN-DEADLINE.
012200         10  SGL-IN-DEADLINE-YYYY         PIC 9(4).
012300         10  SGL-IN-DEADLINE-MM           PIC 9(2).
012400         10  SGL-IN-DEADLINE-DD           PIC 9(2).
012500     05  SGL-IN-CATEGORY               PIC X(10).
012600     05  SGL-IN-PRIORITY               PIC X(6).
012700     05  SGL-IN-REMAINING              PIC S9(9)V99.
012800     05  SGL-IN-PROGRESS-PCT           PIC 9(3).
012900     05  SGL-IN-STATUS                 PIC X(10).
013000     05  SGL-IN-OVERDUE-FLAG            PIC X(1).
013100         88  SGL-IN-IS-OVERDUE               VALUE "Y".
013200         88  SGL-IN-NOT-OVERDUE              VALUE "N".
013300     05  FILLER                         PIC X(22).
013400*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.INVMST.CBL.
013500 FD  INVESTMENT-IN.
013600 01  INVESTMENT-IN-RECORD.
013700     05  INV-IN-ID                     PIC 9(9).
013800     05  INV-IN-USER-ID                PIC 9(9).
013900     05  INV-IN-TYPE                   PIC X(12).
014000     05  INV-IN-NAME                   PIC X(20).
014100     05  INV-IN-AMOUNT-INVESTED        PIC S9(9)V99.
014200     05  INV-IN-CURRENT-VALUE          PIC S9(9)V99.
014300     05  INV-IN-START-DATE             PIC 9(8).
014400     05  INV-IN-START-DATE-B REDEFINES INV-IN-START-DATE.
014500         10  INV-IN-START-YYYY            PIC 9(4).
014600         10  INV-IN-START-MM              PIC 9(2).
014700         10  INV-IN-START-DD              PIC 9(2).
014800     05  INV-IN-RISK-LEVEL             PIC X(6).
014900     05  INV-IN-SOLD-FLAG               PIC X(1).
015000         88  INV-IN-IS-SOLD                  VALUE "Y".
015100         88  INV-IN-NOT-SOLD                  VALUE "N".
015200     05  INV-IN-SOLD-VALUE             PIC S9(9)V99.
015300     05  INV-IN-SOLD-DATE              PIC 9(8).
015400     05  INV-IN-SOLD-DATE-B REDEFINES INV-IN-SOLD-DATE.
015500         10  INV-IN-SOLD-YYYY              PIC 9(4).
015600         10  INV-IN-SOLD-MM                PIC 9(2).
015700         10  INV-IN-SOLD-DD                PIC 9(2).
015800     05  INV-IN-UNREALIZED-PNL         PIC S9(9)V99.
015900     05  INV-IN-REALIZED-PNL           PIC S9(9)V99.
016000     05  INV-IN-ROI-PCT                PIC S9(5)V99.
016100     05  FILLER                         PIC X(29).
016200*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.EXPEXT.CBL.
016300 FD  EXPENSE-ANALYSIS-IN.
016400 01  EXPENSE-ANALYSIS-IN-RECORD.
016500     05  EEX-IN-USER-ID                PIC 9(9).
016600     05  EEX-IN-PERIOD-TOTALS-AREA.
016700         10  EEX-IN-TOTAL-TODAY           PIC S9(9)V99.
016800         10  EEX-IN-TOTAL-CUR-WEEK         PIC S9(9)V99.
016900         10  EEX-IN-TOTAL-CUR-MONTH        PIC S9(9)V99.
017000         10  EEX-IN-TOTAL-CUR-YEAR         PIC S9(9)V99.
017100         10  EEX-IN-TOTAL-PRV-WEEK         PIC S9(9)V99.
017200         10  EEX-IN-TOTAL-PRV-MONTH        PIC S9(9)V99.
017300         10  EEX-IN-TOTAL-PRV-YEAR         PIC S9(9)V99.
017400     05  EEX-IN-METHOD-COUNT            PIC 9(2) COMP.
017500     05  EEX-IN-METHOD-TOTAL OCCURS 6 TIMES.
017600         10  EEX-IN-METHOD-CD               PIC X(8).
017700         10  EEX-IN-METHOD-AMT               PIC S9(9)V99.
017800     05  EEX-IN-CATEGORY-COUNT          PIC 9(2) COMP.
017900     05  EEX-IN-CATEGORY-TOTAL OCCURS 56 TIMES.
018000         10  EEX-IN-CATEGORY-CD             PIC X(25).
018100         10  EEX-IN-CATEGORY-AMT             PIC S9(9)V99.
018200     05  EEX-IN-WEEK-COUNT               PIC 9(1) COMP.
018300     05  EEX-IN-WEEKLY-TOTAL            PIC S9(9)V99
018400                                         OCCURS 6 TIMES.
018500     05  EEX-IN-MONTHLY-TOTAL           PIC S9(9)V99
018600                                         OCCURS 12 TIMES.
018700     05  EEX-IN-TOP5-COUNT               PIC 9(1) COMP.
018800     05  EEX-IN-TOP5 OCCURS 5 TIMES.
018900         10  EEX-IN-TOP5-CATEGORY           PIC X(25).
019000         10  EEX-IN-TOP5-AMOUNT              PIC S9(9)V99.
019100     05  FILLER                         PIC X(10).
019200*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.INCEXT.CBL.
019300 FD  INCOME-ANALYSIS-IN.
019400 01  INCOME-ANALYSIS-IN-RECORD.
019500     05  IEX-IN-USER-ID                PIC 9(9).
019600     05  IEX-IN-PERIOD-TOTALS-AREA.
019700         10  IEX-IN-TOTAL-TODAY           PIC S9(9)V99.
019800         10  IEX-IN-TOTAL-CUR-WEEK         PIC S9(9)V99.
019900         10  IEX-IN-TOTAL-CUR-MONTH        PIC S9(9)V99.
020000         10  IEX-IN-TOTAL-CUR-YEAR         PIC S9(9)V99.
020100         10  IEX-IN-TOTAL-PRV-WEEK         PIC S9(9)V99.
020200         10  IEX-IN-TOTAL-PRV-MONTH        PIC S9(9)V99.
020300         10  IEX-IN-TOTAL-PRV-YEAR         PIC S9(9)V99.
020400     05  IEX-IN-METHOD-COUNT            PIC 9(2) COMP.
020500     05  IEX-IN-METHOD-TOTAL OCCURS 6 TIMES.
020600         10  IEX-IN-METHOD-CD               PIC X(8).
020700         10  IEX-IN-METHOD-AMT               PIC S9(9)V99.
020800     05  IEX-IN-SOURCE-COUNT             PIC 9(2) COMP.
020900     05  IEX-IN-SOURCE-TOTAL OCCURS 12 TIMES.
021000         10  IEX-IN-SOURCE-CD               PIC X(20).
021100         10  IEX-IN-SOURCE-AMT               PIC S9(9)V99.
021200     05  IEX-IN-WEEK-COUNT               PIC 9(1) COMP.
021300     05  IEX-IN-WEEKLY-TOTAL            PIC S9(9)V99
021400                                         OCCURS 6 TIMES.
021500     05  IEX-IN-MONTHLY-TOTAL           PIC S9(9)V99
021600                                         OCCURS 12 TIMES.
021700     05  IEX-IN-TOP5-COUNT               PIC 9(1) COMP.
021800     05  IEX-IN-TOP5 OCCURS 5 TIMES.
021900         10  IEX-IN-TOP5-SOURCE              PIC X(20).
022000         10  IEX-IN-TOP5-AMOUNT               PIC S9(9)V99.
022100     05  FILLER                         PIC X(7).
022200*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.RUNPARM.CBL.
022300 FD  RUN-PARM-IN.
022400 01  RUN-PARM-IN-RECORD.
022500     05  RUNPARM-AS-OF-DATE             PIC 9(8).
022600     05  RUNPARM-AS-OF-DATE-BROKEN REDEFINES RUNPARM-AS-OF-DATE.
022700         10  RUNPARM-AS-OF-YYYY           PIC 9(4).
022800         10  RUNPARM-AS-OF-MM             PIC 9(2).
022850         10  RUNPARM-AS-OF-DD             PIC 9(2).
022880     05  RUNPARM-SGL-CATEGORY            PIC X(10).
022910     05  RUNPARM-SGL-PRIORITY            PIC X(6).
022940     05  RUNPARM-SGL-TARGET-THRESHOLD    PIC S9(9)V99.
022970     05  RUNPARM-SGL-CURRENT-THRESHOLD   PIC S9(9)V99.
023000     05  FILLER                          PIC X(8).
023100 FD  SUMMARY-REPORT-OUT.
023200 01  PRINT-LINE                         PIC X(132).
023300 WORKING-STORAGE SECTION.
023400 77  WS-TBL-IX                      PIC 9(4) COMP VALUE ZERO.
023500 77  WS-PAGE-NUMBER                 PIC 9(4) COMP VALUE ZERO.
023520 77  WS-SGL-SELECTED-FLAG           PIC X(1) VALUE "Y".
023540     88  WS-SGL-SELECTED                   VALUE "Y".
023560     88  WS-SGL-NOT-SELECTED               VALUE "N".
023600 01  WS-FILE-STATUS-AREA.
023700     05  FS-USER-IN                    PIC X(2).
023800         88  FS-USER-IN-OK                   VALUE "00".
023900         88  FS-USER-IN-EOF                   VALUE "10".
024000     05  FS-BUDGET-IN                  PIC X(2).
024100         88  FS-BUDGET-IN-OK                  VALUE "00".
024200         88  FS-BUDGET-IN-EOF                  VALUE "10".
024300     05  FS-DEBT-IN                    PIC X(2).
024400         88  FS-DEBT-IN-OK                     VALUE "00".
024500         88  FS-DEBT-IN-EOF                     VALUE "10".
024600     05  FS-SAVING-GOAL-IN              PIC X(2).
024700         88  FS-SAVING-GOAL-IN-OK              VALUE "00".
024800         88  FS-SAVING-GOAL-IN-EOF              VALUE "10".
024900     05  FS-INVESTMENT-IN               PIC X(2).
025000         88  FS-INVESTMENT-IN-OK               VALUE "00".
025100         88  FS-INVESTMENT-IN-EOF               VALUE "10".
025200     05  FS-EXPENSE-ANALYSIS-IN         PIC X(2).
025300         88  FS-EXPENSE-ANALYSIS-IN-OK          VALUE "00".
025400         88  FS-EXPENSE-ANALYSIS-IN-EOF          VALUE "10".
025500     05  FS-INCOME-ANALYSIS-IN          PIC X(2).
025600         88  FS-INCOME-ANALYSIS-IN-OK           VALUE "00".
025700         88  FS-INCOME-ANALYSIS-IN-EOF           VALUE "10".
025800     05  FS-RUN-PARM-IN                 PIC X(2).
025900         88  FS-RUN-PARM-IN-OK                  VALUE "00".
026000     05  FS-SUMMARY-REPORT-OUT          PIC X(2).
026100         88  FS-SUMMARY-REPORT-OUT-OK           VALUE "00".
026200     05  FILLER                         PIC X(10).
026300 01  WS-AS-OF-DATE-AREA.
026400     05  WS-AS-OF-DATE                  PIC 9(8).
026500     05  FILLER                        PIC X(8).
026600 01  WS-EOF-SWITCHES.
026700     05  WS-EOF-BUDGET-SW               PIC X(1) VALUE "N".
026800         88  WS-EOF-BUDGET                   VALUE "Y".
026900     05  WS-EOF-DEBT-SW                 PIC X(1) VALUE "N".
027000         88  WS-EOF-DEBT                      VALUE "Y".
027100     05  WS-EOF-SAVING-GOAL-SW          PIC X(1) VALUE "N".
027200         88  WS-EOF-SAVING-GOAL               VALUE "Y".
027300     05  WS-EOF-INVESTMENT-SW           PIC X(1) VALUE "N".
027400         88  WS-EOF-INVESTMENT                VALUE "Y".
027500     05  FILLER                         PIC X(8).
027600 01  WS-CURRENT-USER-AREA.
027700     05  WS-CURRENT-USER-ID             PIC 9(9).
027800     05  FILLER                        PIC X(8).
027900 01  WS-FOUND-SWITCHES.
028000     05  WS-FOUND-FLAG                  PIC X(1) VALUE "N".
028100         88  WS-FOUND                       VALUE "Y".
028200         88  WS-NOT-FOUND                   VALUE "N".
028300     05  FILLER                         PIC X(7).
028400 01  WS-BUDGET-MONTH-TABLE.
028500     05  WS-BUD-MONTH-COUNT             PIC 9(3) COMP VALUE ZERO.
028600     05  WS-BUD-MONTH-ENTRY OCCURS 36 TIMES.
028700         10  WS-BMO-YEAR                    PIC 9(4).
028800         10  WS-BMO-MONTH                   PIC 9(2).
028900         10  WS-BMO-TOTAL-BUDGET             PIC S9(9)V99.
029000         10  WS-BMO-TOTAL-REMAINING          PIC S9(9)V99.
029100     05  FILLER                         PIC X(6).
029200 01  WS-OVERSPENT-TABLE.
029300     05  WS-OVR-COUNT                   PIC 9(3) COMP VALUE ZERO.
029400     05  WS-OVR-ENTRY OCCURS 50 TIMES.
029500         10  WS-OVR-YEAR                    PIC 9(4).
029600         10  WS-OVR-MONTH                   PIC 9(2).
029700         10  WS-OVR-CATEGORY                PIC X(25).
029800         10  WS-OVR-REMAINING                PIC S9(9)V99.
029900     05  FILLER                         PIC X(6).
030000 01  WS-DEBT-TABLE.
030100     05  WS-DBT-COUNT                   PIC 9(3) COMP VALUE ZERO.
030200     05  WS-DBT-ENTRY OCCURS 200 TIMES
030300             INDEXED BY WS-DBT-IX.
030400         10  WS-DBT-CREDITOR                PIC X(25).
030500         10  WS-DBT-REMAINING                PIC S9(9)V99.
030600         10  WS-DBT-DUE-DATE                 PIC 9(8).
030700         10  WS-DBT-MIN-PAYMENT               PIC S9(7)V99.
030800         10  WS-DBT-OVERDUE-FLAG              PIC X(1).
030900     05  FILLER                         PIC X(6).
031000 01  WS-CREDITOR-TABLE.
031100     05  WS-CRD-COUNT                   PIC 9(3) COMP VALUE ZERO.
031200     05  WS-CRD-ENTRY OCCURS 50 TIMES.
031300         10  WS-CRD-CREDITOR                PIC X(25).
031400         10  WS-CRD-TOTAL-REMAINING           PIC S9(9)V99.
031500     05  FILLER                         PIC X(6).
031600 01  WS-TOP5-DEBT-TABLE.
031700     05  WS-TD5-COUNT                   PIC 9(1) COMP VALUE ZERO.
031800     05  WS-TD5-ENTRY OCCURS 5 TIMES.
031900         10  WS-TD5-CREDITOR                PIC X(25).
032000         10  WS-TD5-REMAINING                 PIC S9(9)V99.
032100         10  WS-TD5-DUE-DATE                  PIC 9(8).
032200     05  FILLER                         PIC X(6).
032300 01  WS-TD5-DUE-DATE-BROKEN.
032400     05  WS-TD5-DUE-YYYY                   PIC 9(4).
032500     05  WS-TD5-DUE-MM                     PIC 9(2).
032600     05  WS-TD5-DUE-DD                     PIC 9(2).
032700 01  WS-SAVING-GOAL-TABLE.
032800     05  WS-SGL-COUNT                   PIC 9(3) COMP VALUE ZERO.
032900     05  WS-SGL-ENTRY OCCURS 50 TIMES
033000             INDEXED BY WS-SGL-IX.
033100         10  WS-SGL-NAME                     PIC X(25).
033200         10  WS-SGL-TARGET-AMOUNT             PIC S9(9)V99.
033300         10  WS-SGL-CURRENT-AMOUNT            PIC S9(9)V99.
033400         10  WS-SGL-REMAINING                 PIC S9(9)V99.
033500         10  WS-SGL-PROGRESS-PCT              PIC 9(3).
033600         10  WS-SGL-STATUS                    PIC X(10).
033700         10  WS-SGL-OVERDUE-FLAG              PIC X(1).
033800     05  FILLER                         PIC X(6).
033900 01  WS-INVESTMENT-TABLE.
034000     05  WS-INV-COUNT                   PIC 9(3) COMP VALUE ZERO.
034100     05  WS-INV-ENTRY OCCURS 100 TIMES
034200             INDEXED BY WS-INV-IX.
034300         10  WS-INV-TYPE                     PIC X(12).
034400         10  WS-INV-NAME                     PIC X(20).
034500         10  WS-INV-AMOUNT-INVESTED           PIC S9(9)V99.
034600         10  WS-INV-CURRENT-VALUE             PIC S9(9)V99.
034700         10  WS-INV-SOLD-FLAG                 PIC X(1).
034800         10  WS-INV-SOLD-VALUE                PIC S9(9)V99.
034900         10  WS-INV-UNREALIZED-PNL            PIC S9(9)V99.
035000         10  WS-INV-REALIZED-PNL              PIC S9(9)V99.
035100         10  WS-INV-ROI-PCT                   PIC S9(5)V99.
035200     05  FILLER                         PIC X(6).
035300 01  WS-USER-TOTALS-AREA.
035400     05  WS-UT-DEBT-OUTSTANDING          PIC S9(9)V99.
035500     05  WS-UT-DEBT-MIN-PAYMENTS          PIC S9(9)V99.
035600     05  WS-UT-DEBT-OVERDUE-COUNT         PIC 9(5) COMP.
035700     05  WS-UT-INV-TOTAL-INVESTED         PIC S9(9)V99.
035800     05  WS-UT-INV-TOTAL-CURRENT-VALUE    PIC S9(9)V99.
035900     05  WS-UT-INV-TOTAL-UNREALIZED       PIC S9(9)V99.
036000     05  WS-UT-INV-TOTAL-REALIZED         PIC S9(9)V99.
036100     05  FILLER                         PIC X(8).
036200 01  WS-GRAND-TOTAL-AREA.
036300     05  WS-GT-USER-COUNT                PIC 9(7) COMP VALUE ZERO.
036400     05  WS-GT-BUDGET-COUNT               PIC 9(7) COMP VALUE ZERO.
036500     05  WS-GT-DEBT-COUNT                 PIC 9(7) COMP VALUE ZERO.
036600     05  WS-GT-SAVING-GOAL-COUNT          PIC 9(7) COMP VALUE ZERO.
036700     05  WS-GT-INVESTMENT-COUNT           PIC 9(7) COMP VALUE ZERO.
036800     05  WS-GT-TOTAL-INCOME               PIC S9(11)V99 VALUE ZERO.
036900     05  WS-GT-TOTAL-EXPENSE              PIC S9(11)V99 VALUE ZERO.
037000     05  WS-GT-TOTAL-DEBT-OUTSTANDING     PIC S9(11)V99 VALUE ZERO.
037100     05  WS-GT-TOTAL-INVESTED             PIC S9(11)V99 VALUE ZERO.
037200     05  FILLER                         PIC X(10).
037300 01  WS-SUBSCRIPT-AREA.
037400     05  WS-BMO-IX                      PIC 9(4) COMP VALUE ZERO.
037500     05  WS-OVR-IX                      PIC 9(4) COMP VALUE ZERO.
037600     05  WS-CRD-IX                      PIC 9(4) COMP VALUE ZERO.
037700     05  WS-TD5-IX                      PIC 9(4) COMP VALUE ZERO.
037800     05  FILLER                         PIC X(20).
037900 01  WS-HEADER-LINE-1.
038000     05  FILLER                         PIC X(30)
038100         VALUE "ALPHA VAULT PERSONAL FINANCE ".
038200     05  FILLER                         PIC X(17)
038300         VALUE "SUMMARY REPORT - ".
038400     05  H1-AS-OF-MM                     PIC 99.
038500     05  FILLER                          PIC X VALUE "/".
038600     05  H1-AS-OF-DD                     PIC 99.
038700     05  FILLER                          PIC X VALUE "/".
038800     05  H1-AS-OF-YYYY                   PIC 9(4).
038900     05  FILLER                         PIC X(55) VALUE SPACES.
039000     05  FILLER                         PIC X(5) VALUE "PAGE ".
039100     05  H1-PAGE-NUMBER                  PIC ZZZ9.
039200 01  WS-USER-HEADER-LINE.
039300     05  FILLER                         PIC X(9) VALUE "USER ID: ".
039400     05  UH-USER-ID                      PIC 9(9).
039500     05  FILLER                         PIC X(4) VALUE SPACES.
039600     05  UH-LAST-NAME                    PIC X(20).
039700     05  FILLER                         PIC X(1) VALUE ",".
039800     05  UH-FIRST-NAME                   PIC X(20).
039900     05  FILLER                         PIC X(13)
040000         VALUE "  CURRENCY - ".
040100     05  UH-CURRENCY                     PIC X(3).
040200     05  FILLER                         PIC X(49) VALUE SPACES.
040300 01  WS-SECTION-TITLE-LINE.
040400     05  FILLER                         PIC X(5) VALUE SPACES.
040500     05  ST-TITLE                        PIC X(40).
040600     05  FILLER                         PIC X(87) VALUE SPACES.
040700 01  WS-BUDGET-MONTH-LINE.
040800     05  FILLER                         PIC X(9) VALUE SPACES.
040900     05  BML-MONTH                       PIC 99.
041000     05  FILLER                          PIC X VALUE "/".
041100     05  BML-YEAR                        PIC 9(4).
041200     05  FILLER                         PIC X(4) VALUE SPACES.
041300     05  FILLER                         PIC X(13)
041400         VALUE "TOTAL BUDGET:".
041500     05  BML-TOTAL-BUDGET                PIC Z,ZZZ,ZZ9.99-.
041600     05  FILLER                         PIC X(4) VALUE SPACES.
041700     05  FILLER                         PIC X(16)
041800         VALUE "TOTAL REMAINING:".
041900     05  BML-TOTAL-REMAINING             PIC Z,ZZZ,ZZ9.99-.
042000     05  FILLER                         PIC X(53) VALUE SPACES.
042100 01  WS-BUDGET-YEAR-LINE.
042200     05  FILLER                         PIC X(9) VALUE SPACES.
042300     05  BYL-YEAR                        PIC 9(4).
042400     05  FILLER                         PIC X(4) VALUE SPACES.
042500     05  FILLER                         PIC X(22)
042600         VALUE "ANNUAL TOTAL BUDGET - ".
042700     05  BYL-ANNUAL-TOTAL                PIC Z,ZZZ,ZZ9.99-.
042800     05  FILLER                         PIC X(67) VALUE SPACES.
042900 01  WS-OVERSPENT-LINE.
043000     05  FILLER                         PIC X(13)
043100         VALUE "  OVERSPENT: ".
043200     05  OVL-CATEGORY                    PIC X(25).
043300     05  FILLER                         PIC X(3) VALUE SPACES.
043400     05  OVL-MONTH                       PIC 99.
043500     05  FILLER                          PIC X VALUE "/".
043600     05  OVL-YEAR                        PIC 9(4).
043700     05  FILLER                         PIC X(4) VALUE SPACES.
043800     05  FILLER                         PIC X(11)
043900         VALUE "REMAINING: ".
044000     05  OVL-REMAINING                   PIC Z,ZZZ,ZZ9.99-.
044100     05  FILLER                         PIC X(53) VALUE SPACES.
044200 01  WS-PERIOD-TOTAL-LINE.
044300     05  FILLER                         PIC X(9) VALUE SPACES.
044400     05  PTL-LABEL                       PIC X(20).
044500     05  FILLER                         PIC X(5)
044600         VALUE "INC: ".
044700     05  PTL-INCOME                      PIC Z,ZZZ,ZZ9.99-.
044800     05  FILLER                         PIC X(5)
044900         VALUE "EXP: ".
045000     05  PTL-EXPENSE                     PIC Z,ZZZ,ZZ9.99-.
045100     05  FILLER                         PIC X(68) VALUE SPACES.
045200 01  WS-TOP5-EXPENSE-LINE.
045300     05  FILLER                         PIC X(9) VALUE SPACES.
045400     05  TEL-LABEL                       PIC X(17)
045500         VALUE "TOP EXPENSE - ".
045600     05  TEL-CATEGORY                    PIC X(25).
045700     05  FILLER                         PIC X(4) VALUE SPACES.
045800     05  TEL-AMOUNT                      PIC Z,ZZZ,ZZ9.99-.
045900     05  FILLER                         PIC X(64) VALUE SPACES.
046000 01  WS-TOP5-INCOME-LINE.
046100     05  FILLER                         PIC X(9) VALUE SPACES.
046200     05  TIL-LABEL                       PIC X(17)
046300         VALUE "TOP INCOME  - ".
046400     05  TIL-SOURCE                      PIC X(20).
046500     05  FILLER                         PIC X(4) VALUE SPACES.
046600     05  TIL-AMOUNT                      PIC Z,ZZZ,ZZ9.99-.
046700     05  FILLER                         PIC X(64) VALUE SPACES.
046800 01  WS-DEBT-TOTAL-LINE.
046900     05  FILLER                         PIC X(9) VALUE SPACES.
047000     05  FILLER                         PIC X(19)
047100         VALUE "OUTSTANDING DEBT - ".
047200     05  DTL-OUTSTANDING                 PIC Z,ZZZ,ZZ9.99-.
047300     05  FILLER                         PIC X(4) VALUE SPACES.
047400     05  FILLER                         PIC X(15)
047500         VALUE "MIN PAYMENTS - ".
047600     05  DTL-MIN-PAYMENTS                PIC Z,ZZZ,ZZ9.99-.
047700     05  FILLER                         PIC X(4) VALUE SPACES.
047800     05  FILLER                         PIC X(10)
047900         VALUE "OVERDUE - ".
048000     05  DTL-OVERDUE-COUNT               PIC ZZZ9.
048100     05  FILLER                         PIC X(32) VALUE SPACES.
048200 01  WS-CREDITOR-LINE.
048300     05  FILLER                         PIC X(9) VALUE SPACES.
048400     05  CRL-LABEL                       PIC X(12)
048500         VALUE "CREDITOR -  ".
048600     05  CRL-CREDITOR                    PIC X(25).
048700     05  FILLER                         PIC X(4) VALUE SPACES.
048800     05  CRL-TOTAL-REMAINING              PIC Z,ZZZ,ZZ9.99-.
048900     05  FILLER                         PIC X(67) VALUE SPACES.
049000 01  WS-TOP5-DEBT-LINE.
049100     05  FILLER                         PIC X(9) VALUE SPACES.
049200     05  TDL-LABEL                       PIC X(12)
049300         VALUE "TOP DEBT -  ".
049400     05  TDL-CREDITOR                    PIC X(25).
049500     05  FILLER                         PIC X(2) VALUE SPACES.
049600     05  TDL-REMAINING                   PIC Z,ZZZ,ZZ9.99-.
049700     05  FILLER                         PIC X(2) VALUE SPACES.
049800     05  TDL-DUE-MM                      PIC 99.
049900     05  FILLER                          PIC X VALUE "/".
050000     05  TDL-DUE-DD                      PIC 99.
050100     05  FILLER                          PIC X VALUE "/".
050200     05  TDL-DUE-YYYY                    PIC 9(4).
050300     05  FILLER                         PIC X(55) VALUE SPACES.
050400 01  WS-SAVING-GOAL-LINE.
050500     05  FILLER                         PIC X(9) VALUE SPACES.
050600     05  SGR-NAME                        PIC X(25).
050700     05  FILLER                         PIC X(2) VALUE SPACES.
050800     05  FILLER                         PIC X(8) VALUE "TARGET: ".
050900     05  SGR-TARGET                      PIC Z,ZZZ,ZZ9.99-.
051000     05  FILLER                         PIC X(2) VALUE SPACES.
051100     05  FILLER                         PIC X(9) VALUE "CURRENT: ".
051200     05  SGR-CURRENT                     PIC Z,ZZZ,ZZ9.99-.
051210     05  FILLER                         PIC X(2) VALUE SPACES.
051220     05  FILLER                         PIC X(11) VALUE "REMAINING: ".
051230     05  SGR-REMAINING                   PIC Z,ZZZ,ZZ9.99-.
051300     05  FILLER                         PIC X(2) VALUE SPACES.
051400     05  SGR-PROGRESS-PCT                PIC ZZ9.
051500     05  FILLER                         PIC X(2) VALUE "% ".
051600     05  SGR-STATUS                      PIC X(10).
051700     05  SGR-OVERDUE-FLAG                PIC X(1).
051800     05  FILLER                         PIC X(2) VALUE SPACES.
051900 01  WS-INVESTMENT-LINE.
052000     05  FILLER                         PIC X(9) VALUE SPACES.
052100     05  IVL-TYPE                        PIC X(12).
052200     05  FILLER                         PIC X(1) VALUE SPACES.
052300     05  IVL-NAME                        PIC X(20).
052400     05  FILLER                         PIC X(8) VALUE "INVEST: ".
052500     05  IVL-INVESTED                    PIC Z,ZZZ,ZZ9.99-.
052600     05  FILLER                         PIC X(2) VALUE SPACES.
052700     05  FILLER                         PIC X(8) VALUE "VALUE: ".
052800     05  IVL-VALUE                       PIC Z,ZZZ,ZZ9.99-.
052900     05  FILLER                         PIC X(2) VALUE SPACES.
053000     05  FILLER                         PIC X(7) VALUE "P/L:  ".
053100     05  IVL-PNL                         PIC Z,ZZZ,ZZ9.99-.
053200     05  FILLER                         PIC X(2) VALUE SPACES.
053300     05  IVL-ROI-PCT                     PIC ZZZ9.99-.
053400     05  FILLER                         PIC X(1) VALUE "%".
053500 01  WS-INVESTMENT-TOTAL-LINE.
053600     05  FILLER                         PIC X(9) VALUE SPACES.
053700     05  FILLER                         PIC X(16)
053800         VALUE "INVESTED TOTAL: ".
053900     05  IVT-INVESTED                    PIC Z,ZZZ,ZZ9.99-.
054000     05  FILLER                         PIC X(2) VALUE SPACES.
054100     05  FILLER                         PIC X(14)
054200         VALUE "CURRENT VAL.: ".
054300     05  IVT-VALUE                       PIC Z,ZZZ,ZZ9.99-.
054400     05  FILLER                         PIC X(2) VALUE SPACES.
054500     05  FILLER                         PIC X(13)
054600         VALUE "UNREALIZED: ".
054700     05  IVT-UNREALIZED                  PIC Z,ZZZ,ZZ9.99-.
054800     05  FILLER                         PIC X(2) VALUE SPACES.
054900     05  FILLER                         PIC X(11)
055000         VALUE "REALIZED: ".
055100     05  IVT-REALIZED                    PIC Z,ZZZ,ZZ9.99-.
055200     05  FILLER                         PIC X(16) VALUE SPACES.
055300 01  WS-GRAND-TOTAL-TITLE-LINE.
055400     05  FILLER                         PIC X(5) VALUE SPACES.
055500     05  FILLER                         PIC X(30)
055600         VALUE "GRAND TOTALS FOR ENTIRE RUN".
055700     05  FILLER                         PIC X(97) VALUE SPACES.
055800 01  WS-GRAND-TOTAL-COUNT-LINE.
055900     05  FILLER                         PIC X(9) VALUE SPACES.
056000     05  FILLER                         PIC X(17)
056100         VALUE "USERS PROCESSED:".
056200     05  GCL-USER-COUNT                   PIC ZZZ,ZZ9.
056300     05  FILLER                         PIC X(4) VALUE SPACES.
056400     05  FILLER                         PIC X(16)
056500         VALUE "BUDGET RECORDS:".
056600     05  GCL-BUDGET-COUNT                 PIC ZZZ,ZZ9.
056700     05  FILLER                         PIC X(4) VALUE SPACES.
056800     05  FILLER                         PIC X(14)
056900         VALUE "DEBT RECORDS:".
057000     05  GCL-DEBT-COUNT                   PIC ZZZ,ZZ9.
057100     05  FILLER                         PIC X(4) VALUE SPACES.
057200     05  FILLER                         PIC X(9) VALUE "GOALS:".
057300     05  GCL-SAVING-GOAL-COUNT            PIC ZZZ,ZZ9.
057400     05  FILLER                         PIC X(4) VALUE SPACES.
057500     05  FILLER                         PIC X(14)
057600         VALUE "INVESTMENTS:".
057700     05  GCL-INVESTMENT-COUNT             PIC ZZZ,ZZ9.
057800     05  FILLER                         PIC X(5) VALUE SPACES.
057900 01  WS-GRAND-TOTAL-AMOUNT-LINE.
058000     05  FILLER                         PIC X(9) VALUE SPACES.
058100     05  FILLER                         PIC X(14)
058200         VALUE "TOTAL INCOME:".
058300     05  GAL-TOTAL-INCOME                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
058400     05  FILLER                         PIC X(3) VALUE SPACES.
058500     05  FILLER                         PIC X(15)
058600         VALUE "TOTAL EXPENSE:".
058700     05  GAL-TOTAL-EXPENSE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
058800     05  FILLER                         PIC X(3) VALUE SPACES.
058900     05  FILLER                         PIC X(14)
059000         VALUE "TOTAL DEBT:".
059100     05  GAL-TOTAL-DEBT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
059200     05  FILLER                         PIC X(3) VALUE SPACES.
059300     05  FILLER                         PIC X(15)
059400         VALUE "TOTAL INVEST:".
059500     05  GAL-TOTAL-INVESTED               PIC Z,ZZZ,ZZZ,ZZ9.99-.
059600     05  FILLER                         PIC X(3) VALUE SPACES.
059700 01  WS-BLANK-LINE.
059800     05  FILLER                         PIC X(132) VALUE SPACES.
059900 PROCEDURE DIVISION.
060000     PERFORM 1000-INITIALIZE-RUN
060100        THRU 1000-EXIT.
060200 
060300     PERFORM 2000-PROCESS-USER-RECORD
060400        THRU 2000-EXIT
060500       UNTIL FS-USER-IN-EOF.
060600 
060700     PERFORM 5000-PRINT-GRAND-TOTALS
060800        THRU 5000-EXIT.
060900 
061000     PERFORM 9000-TERMINATE-RUN
061100        THRU 9000-EXIT.
061200 
061300     STOP RUN.
061400*----------------------------------------------------------------
061500 1000-INITIALIZE-RUN.
061600 
061700     PERFORM 1100-OPEN-FILES
061800        THRU 1100-EXIT.
061900 
062000     PERFORM 1150-READ-RUN-PARM
062100        THRU 1150-EXIT.
062200 
062300     MOVE 1 TO WS-PAGE-NUMBER.
062400 
062500     PERFORM 1200-READ-USER
062600        THRU 1200-EXIT.
062700     PERFORM 1300-READ-BUDGET
062800        THRU 1300-EXIT.
062900     PERFORM 1400-READ-DEBT
063000        THRU 1400-EXIT.
063100     PERFORM 1500-READ-SAVING-GOAL
063200        THRU 1500-EXIT.
063300     PERFORM 1600-READ-INVESTMENT
063400        THRU 1600-EXIT.
063500 
063600     PERFORM 4000-PRINT-TOP-HEADER
063700        THRU 4000-EXIT.
063800 
063900 1000-EXIT.
064000     EXIT.
064100*----------------------------------------------------------------
064200 1100-OPEN-FILES.
064300 
064400     OPEN INPUT USER-IN.
064500     OPEN INPUT BUDGET-IN.
064600     OPEN INPUT DEBT-IN.
064700     OPEN INPUT SAVING-GOAL-IN.
064800     OPEN INPUT INVESTMENT-IN.
064900     OPEN INPUT EXPENSE-ANALYSIS-IN.
065000     OPEN INPUT INCOME-ANALYSIS-IN.
065100     OPEN INPUT RUN-PARM-IN.
065200     OPEN OUTPUT SUMMARY-REPORT-OUT.
065300 
065400     IF NOT FS-USER-IN-OK
065500         DISPLAY "AVL.SUMRPT - CANNOT OPEN USER-IN - "
065600                 FS-USER-IN
065700         STOP RUN
065800     END-IF.
065900 
066000     IF NOT FS-SUMMARY-REPORT-OUT-OK
066100         DISPLAY "AVL.SUMRPT - CANNOT OPEN SUMMARY-REPORT-OUT "
066200                 "- " FS-SUMMARY-REPORT-OUT
066300         STOP RUN
066400     END-IF.
066500 
066600 1100-EXIT.
066700     EXIT.
066800*----------------------------------------------------------------
066900 1150-READ-RUN-PARM.
067000 
067100     READ RUN-PARM-IN.
067200     IF NOT FS-RUN-PARM-IN-OK
067300         DISPLAY "AVL.SUMRPT - RUN-PARM-IN READ ERROR - "
067400                 FS-RUN-PARM-IN
067500         STOP RUN
067600     END-IF.
067700 
067800     MOVE RUNPARM-AS-OF-DATE TO WS-AS-OF-DATE.
067900 
068000     CLOSE RUN-PARM-IN.
068100 
068200 1150-EXIT.
068300     EXIT.
068400*----------------------------------------------------------------
068500 1200-READ-USER.
068600 
068700     READ USER-IN.
068800 
068900     EVALUATE TRUE
069000         WHEN FS-USER-IN-OK
069100             CONTINUE
069200         WHEN FS-USER-IN-EOF
069300             CONTINUE
069400         WHEN OTHER
069500             DISPLAY "AVL.SUMRPT - USER-IN READ ERROR - "
069600                     FS-USER-IN
069700             STOP RUN
069800     END-EVALUATE.
069900 
070000 1200-EXIT.
070100     EXIT.
070200*----------------------------------------------------------------
070300 1300-READ-BUDGET.
070400 
070500     IF WS-EOF-BUDGET
070600         GO TO 1300-EXIT
070700     END-IF.
070800 
070900     READ BUDGET-IN
071000         AT END
071100             SET WS-EOF-BUDGET TO TRUE
071200     END-READ.
071300 
071400     IF NOT FS-BUDGET-IN-OK AND NOT FS-BUDGET-IN-EOF
071500         DISPLAY "AVL.SUMRPT - BUDGET-IN READ ERROR - "
071600                 FS-BUDGET-IN
071700         STOP RUN
071800     END-IF.
071900 
072000 1300-EXIT.
072100     EXIT.
072200*----------------------------------------------------------------
072300 1400-READ-DEBT.
072400 
072500     IF WS-EOF-DEBT
072600         GO TO 1400-EXIT
072700     END-IF.
072800 
072900     READ DEBT-IN
073000         AT END
073100             SET WS-EOF-DEBT TO TRUE
073200     END-READ.
073300 
073400     IF NOT FS-DEBT-IN-OK AND NOT FS-DEBT-IN-EOF
073500         DISPLAY "AVL.SUMRPT - DEBT-IN READ ERROR - "
073600                 FS-DEBT-IN
073700         STOP RUN
073800     END-IF.
073900 
074000 1400-EXIT.
074100     EXIT.
074200*----------------------------------------------------------------
074300 1500-READ-SAVING-GOAL.
074400 
074500     IF WS-EOF-SAVING-GOAL
074600         GO TO 1500-EXIT
074700     END-IF.
074800 
074900     READ SAVING-GOAL-IN
075000         AT END
075100             SET WS-EOF-SAVING-GOAL TO TRUE
075200     END-READ.
075300 
075400     IF NOT FS-SAVING-GOAL-IN-OK AND NOT FS-SAVING-GOAL-IN-EOF
075500         DISPLAY "AVL.SUMRPT - SAVING-GOAL-IN READ ERROR - "
075600                 FS-SAVING-GOAL-IN
075700         STOP RUN
075800     END-IF.
075900 
076000 1500-EXIT.
076100     EXIT.
076200*----------------------------------------------------------------
076300 1600-READ-INVESTMENT.
076400 
076500     IF WS-EOF-INVESTMENT
076600         GO TO 1600-EXIT
076700     END-IF.
076800 
076900     READ INVESTMENT-IN
077000         AT END
077100             SET WS-EOF-INVESTMENT TO TRUE
077200     END-READ.
077300 
077400     IF NOT FS-INVESTMENT-IN-OK AND NOT FS-INVESTMENT-IN-EOF
077500         DISPLAY "AVL.SUMRPT - INVESTMENT-IN READ ERROR - "
077600                 FS-INVESTMENT-IN
077700         STOP RUN
077800     END-IF.
077900 
078000 1600-EXIT.
078100     EXIT.
078200*----------------------------------------------------------------
078300 1700-READ-EXPENSE-ANALYSIS.
078400 
078500     READ EXPENSE-ANALYSIS-IN
078600         AT END
078700             MOVE ZERO TO EEX-IN-USER-ID
078800     END-READ.
078900 
079000     IF NOT FS-EXPENSE-ANALYSIS-IN-OK
079100        AND NOT FS-EXPENSE-ANALYSIS-IN-EOF
079200         DISPLAY "AVL.SUMRPT - EXPENSE-ANALYSIS-IN READ ERROR "
079300                 "- " FS-EXPENSE-ANALYSIS-IN
079400         STOP RUN
079500     END-IF.
079600 
079700 1700-EXIT.
079800     EXIT.
079900*----------------------------------------------------------------
080000 1800-READ-INCOME-ANALYSIS.
080100 
080200     READ INCOME-ANALYSIS-IN
080300         AT END
080400             MOVE ZERO TO IEX-IN-USER-ID
080500     END-READ.
080600 
080700     IF NOT FS-INCOME-ANALYSIS-IN-OK
080800        AND NOT FS-INCOME-ANALYSIS-IN-EOF
080900         DISPLAY "AVL.SUMRPT - INCOME-ANALYSIS-IN READ ERROR "
081000                 "- " FS-INCOME-ANALYSIS-IN
081100         STOP RUN
081200     END-IF.
081300 
081400 1800-EXIT.
081500     EXIT.
081600*----------------------------------------------------------------
081700 2000-PROCESS-USER-RECORD.
081800 
081900     MOVE USER-IN-ID TO WS-CURRENT-USER-ID.
082000 
082100     PERFORM 2100-LOAD-BUDGET-GROUP
082200        THRU 2100-EXIT.
082300 
082400     PERFORM 2200-LOAD-DEBT-GROUP
082500        THRU 2200-EXIT.
082600 
082700     PERFORM 2300-LOAD-SAVING-GOAL-GROUP
082800        THRU 2300-EXIT.
082900 
083000     PERFORM 2400-LOAD-INVESTMENT-GROUP
083100        THRU 2400-EXIT.
083200 
083300     PERFORM 1700-READ-EXPENSE-ANALYSIS
083400        THRU 1700-EXIT.
083500 
083600     PERFORM 1800-READ-INCOME-ANALYSIS
083700        THRU 1800-EXIT.
083800 
083900     PERFORM 4100-PRINT-USER-HEADER
084000        THRU 4100-EXIT.
084100 
084200     PERFORM 4200-PRINT-BUDGET-SECTION
084300        THRU 4200-EXIT.
084400 
084500     PERFORM 4300-PRINT-INCOME-EXPENSE-SECTION
084600        THRU 4300-EXIT.
084700 
084800     PERFORM 4400-PRINT-DEBT-SECTION
084900        THRU 4400-EXIT.
085000 
085100     PERFORM 4500-PRINT-SAVINGS-SECTION
085200        THRU 4500-EXIT.
085300 
085400     PERFORM 4600-PRINT-INVESTMENT-SECTION
085500        THRU 4600-EXIT.
085600 
085700     ADD 1 TO WS-GT-USER-COUNT.
085800 
085900     PERFORM 1200-READ-USER
086000        THRU 1200-EXIT.
086100 
086200 2000-EXIT.
086300     EXIT.
086400*----------------------------------------------------------------
086500 2100-LOAD-BUDGET-GROUP.
086600 
086700*    BUDGET RECORDS ARE BUFFERED INTO A PER-MONTH TABLE SO THE
086800*    TOTALBUDGET/TOTALREMAINING/ANNUAL AGGREGATE FIGURES CAN BE
086900*    ROLLED UP - THESE WERE NOT CARRIED FORWARD FROM AVL.RECON01.
087000     MOVE ZERO TO WS-BUD-MONTH-COUNT.
087100     MOVE ZERO TO WS-OVR-COUNT.
087200 
087300     PERFORM 2110-TEST-ONE-BUDGET
087400        THRU 2110-EXIT
087500       UNTIL WS-EOF-BUDGET
087600          OR BUD-IN-USER-ID NOT EQUAL WS-CURRENT-USER-ID.
087700 
087800 2100-EXIT.
087900     EXIT.
088000*----------------------------------------------------------------
088100 2110-TEST-ONE-BUDGET.
088200 
088300     PERFORM 2120-FIND-OR-ADD-MONTH
088400        THRU 2120-EXIT.
088500 
088600     IF BUD-IN-REMAINING LESS THAN ZERO
088700         PERFORM 2130-ADD-OVERSPENT-LINE
088800            THRU 2130-EXIT
088900     END-IF.
089000 
089100     ADD 1 TO WS-GT-BUDGET-COUNT.
089200 
089300     PERFORM 1300-READ-BUDGET
089400        THRU 1300-EXIT.
089500 
089600 2110-EXIT.
089700     EXIT.
089800*----------------------------------------------------------------
089900 2120-FIND-OR-ADD-MONTH.
090000 
090100     SET WS-NOT-FOUND TO TRUE.
090200     MOVE ZERO TO WS-BMO-IX.
090300 
090400     PERFORM 2121-TEST-ONE-MONTH
090500        THRU 2121-EXIT
090600       UNTIL WS-BMO-IX NOT LESS THAN WS-BUD-MONTH-COUNT
090700          OR WS-FOUND.
090800 
090900     IF WS-NOT-FOUND AND WS-BUD-MONTH-COUNT LESS THAN 36
091000         ADD 1 TO WS-BUD-MONTH-COUNT
091100         MOVE WS-BUD-MONTH-COUNT TO WS-BMO-IX
091200         MOVE BUD-IN-YEAR TO WS-BMO-YEAR (WS-BMO-IX)
091300         MOVE BUD-IN-MONTH TO WS-BMO-MONTH (WS-BMO-IX)
091400         MOVE BUD-IN-ALLOCATED TO WS-BMO-TOTAL-BUDGET (WS-BMO-IX)
091500         MOVE BUD-IN-REMAINING TO WS-BMO-TOTAL-REMAINING (WS-BMO-IX)
091600     END-IF.
091700 
091800 2120-EXIT.
091900     EXIT.
092000*----------------------------------------------------------------
092100 2121-TEST-ONE-MONTH.
092200 
092300     ADD 1 TO WS-BMO-IX.
092400     IF WS-BMO-YEAR (WS-BMO-IX) = BUD-IN-YEAR
092500        AND WS-BMO-MONTH (WS-BMO-IX) = BUD-IN-MONTH
092600         ADD BUD-IN-ALLOCATED TO WS-BMO-TOTAL-BUDGET (WS-BMO-IX)
092700         ADD BUD-IN-REMAINING TO WS-BMO-TOTAL-REMAINING (WS-BMO-IX)
092800         SET WS-FOUND TO TRUE
092900     END-IF.
093000 
093100 2121-EXIT.
093200     EXIT.
093300*----------------------------------------------------------------
093400 2130-ADD-OVERSPENT-LINE.
093500 
093600     IF WS-OVR-COUNT LESS THAN 50
093700         ADD 1 TO WS-OVR-COUNT
093800         MOVE WS-OVR-COUNT TO WS-OVR-IX
093900         MOVE BUD-IN-YEAR TO WS-OVR-YEAR (WS-OVR-IX)
094000         MOVE BUD-IN-MONTH TO WS-OVR-MONTH (WS-OVR-IX)
094100         MOVE BUD-IN-CATEGORY TO WS-OVR-CATEGORY (WS-OVR-IX)
094200         MOVE BUD-IN-REMAINING TO WS-OVR-REMAINING (WS-OVR-IX)
094300     END-IF.
094400 
094500 2130-EXIT.
094600     EXIT.
094700*----------------------------------------------------------------
094800 2200-LOAD-DEBT-GROUP.
094900 
095000     MOVE ZERO TO WS-DBT-COUNT.
095100     MOVE ZERO TO WS-CRD-COUNT.
095200     MOVE ZERO TO WS-TD5-COUNT.
095300     MOVE ZERO TO WS-UT-DEBT-OUTSTANDING.
095400     MOVE ZERO TO WS-UT-DEBT-MIN-PAYMENTS.
095500     MOVE ZERO TO WS-UT-DEBT-OVERDUE-COUNT.
095600 
095700     PERFORM 2210-TEST-ONE-DEBT
095800        THRU 2210-EXIT
095900       UNTIL WS-EOF-DEBT
096000          OR DBT-IN-USER-ID NOT EQUAL WS-CURRENT-USER-ID.
096100 
096200 2200-EXIT.
096300     EXIT.
096400*----------------------------------------------------------------
096500 2210-TEST-ONE-DEBT.
096600 
096700     ADD DBT-IN-REMAINING TO WS-UT-DEBT-OUTSTANDING.
096800     ADD DBT-IN-MIN-PAYMENT TO WS-UT-DEBT-MIN-PAYMENTS.
096900 
097000     IF DBT-IN-IS-OVERDUE
097100         ADD 1 TO WS-UT-DEBT-OVERDUE-COUNT
097200     END-IF.
097300 
097400     IF WS-DBT-COUNT LESS THAN 200
097500         ADD 1 TO WS-DBT-COUNT
097600         SET WS-DBT-IX TO WS-DBT-COUNT
097700         MOVE DBT-IN-CREDITOR TO WS-DBT-CREDITOR (WS-DBT-IX)
097800         MOVE DBT-IN-REMAINING TO WS-DBT-REMAINING (WS-DBT-IX)
097900         MOVE DBT-IN-DUE-DATE TO WS-DBT-DUE-DATE (WS-DBT-IX)
098000         MOVE DBT-IN-MIN-PAYMENT TO WS-DBT-MIN-PAYMENT (WS-DBT-IX)
098100         MOVE DBT-IN-OVERDUE-FLAG TO WS-DBT-OVERDUE-FLAG (WS-DBT-IX)
098200     END-IF.
098300 
098400     PERFORM 2220-ACCUM-CREDITOR
098500        THRU 2220-EXIT.
098600 
098700     PERFORM 2230-INSERT-TOP5-DEBT
098800        THRU 2230-EXIT.
098900 
099000     ADD 1 TO WS-GT-DEBT-COUNT.
099100 
099200     PERFORM 1400-READ-DEBT
099300        THRU 1400-EXIT.
099400 
099500 2210-EXIT.
099600     EXIT.
099700*----------------------------------------------------------------
099800 2220-ACCUM-CREDITOR.
099900 
100000     SET WS-NOT-FOUND TO TRUE.
100100     MOVE ZERO TO WS-CRD-IX.
100200 
100300     PERFORM 2221-TEST-ONE-CREDITOR
100400        THRU 2221-EXIT
100500       UNTIL WS-CRD-IX NOT LESS THAN WS-CRD-COUNT
100600          OR WS-FOUND.
100700 
100800     IF WS-NOT-FOUND AND WS-CRD-COUNT LESS THAN 50
100900         ADD 1 TO WS-CRD-COUNT
101000         MOVE WS-CRD-COUNT TO WS-CRD-IX
101100         MOVE DBT-IN-CREDITOR TO WS-CRD-CREDITOR (WS-CRD-IX)
101200         MOVE DBT-IN-REMAINING TO WS-CRD-TOTAL-REMAINING (WS-CRD-IX)
101300     END-IF.
101400 
101500 2220-EXIT.
101600     EXIT.
101700*----------------------------------------------------------------
101800 2221-TEST-ONE-CREDITOR.
101900 
102000     ADD 1 TO WS-CRD-IX.
102100     IF WS-CRD-CREDITOR (WS-CRD-IX) = DBT-IN-CREDITOR
102200         ADD DBT-IN-REMAINING TO WS-CRD-TOTAL-REMAINING (WS-CRD-IX)
102300         SET WS-FOUND TO TRUE
102400     END-IF.
102500 
102600 2221-EXIT.
102700     EXIT.
102800*----------------------------------------------------------------
102900 2230-INSERT-TOP5-DEBT.
103000 
103100*    TOP-5 LARGEST DEBTS BY REMAINING AMOUNT.  SAME SORTED-
103200*    DESCENDING SHIFT-DOWN IDIOM USED FOR EXPENSE/INCOME TOP-5.
103300     IF WS-TD5-COUNT LESS THAN 5
103400         ADD 1 TO WS-TD5-COUNT
103500         MOVE WS-TD5-COUNT TO WS-TD5-IX
103600         PERFORM 2240-SHIFT-TOP5-DEBT-DOWN
103700            THRU 2240-EXIT
103800           UNTIL WS-TD5-IX = 1
103900              OR DBT-IN-REMAINING NOT GREATER
104000                 THAN WS-TD5-REMAINING (WS-TD5-IX - 1)
104100         MOVE DBT-IN-CREDITOR TO WS-TD5-CREDITOR (WS-TD5-IX)
104200         MOVE DBT-IN-REMAINING TO WS-TD5-REMAINING (WS-TD5-IX)
104300         MOVE DBT-IN-DUE-DATE TO WS-TD5-DUE-DATE (WS-TD5-IX)
104400     ELSE
104500         IF DBT-IN-REMAINING GREATER THAN WS-TD5-REMAINING (5)
104600             MOVE 5 TO WS-TD5-IX
104700             PERFORM 2240-SHIFT-TOP5-DEBT-DOWN
104800                THRU 2240-EXIT
104900               UNTIL WS-TD5-IX = 1
105000                  OR DBT-IN-REMAINING NOT GREATER
105100                     THAN WS-TD5-REMAINING (WS-TD5-IX - 1)
105200             MOVE DBT-IN-CREDITOR TO WS-TD5-CREDITOR (WS-TD5-IX)
105300             MOVE DBT-IN-REMAINING TO WS-TD5-REMAINING (WS-TD5-IX)
105400             MOVE DBT-IN-DUE-DATE TO WS-TD5-DUE-DATE (WS-TD5-IX)
105500         END-IF
105600     END-IF.
105700 
105800 2230-EXIT.
105900     EXIT.
106000*----------------------------------------------------------------
106100 2240-SHIFT-TOP5-DEBT-DOWN.
106200 
106300     MOVE WS-TD5-ENTRY (WS-TD5-IX - 1) TO WS-TD5-ENTRY (WS-TD5-IX).
106400     SUBTRACT 1 FROM WS-TD5-IX.
106500 
106600 2240-EXIT.
106700     EXIT.
106800*----------------------------------------------------------------
106900 2300-LOAD-SAVING-GOAL-GROUP.
107000 
107100     MOVE ZERO TO WS-SGL-COUNT.
107200 
107300     PERFORM 2310-TEST-ONE-SAVING-GOAL
107400        THRU 2310-EXIT
107500       UNTIL WS-EOF-SAVING-GOAL
107600          OR SGL-IN-USER-ID NOT EQUAL WS-CURRENT-USER-ID.
107700 
107800 2300-EXIT.
107900     EXIT.
108000*----------------------------------------------------------------
108100 2310-TEST-ONE-SAVING-GOAL.
108200
108250     PERFORM 2315-TEST-SAVING-GOAL-SELECTION
108260        THRU 2315-EXIT.
108270
108300     IF WS-SGL-SELECTED AND WS-SGL-COUNT LESS THAN 50
108400         ADD 1 TO WS-SGL-COUNT
108500         SET WS-SGL-IX TO WS-SGL-COUNT
108600         MOVE SGL-IN-NAME TO WS-SGL-NAME (WS-SGL-IX)
108700         MOVE SGL-IN-TARGET-AMOUNT
108800           TO WS-SGL-TARGET-AMOUNT (WS-SGL-IX)
108900         MOVE SGL-IN-CURRENT-AMOUNT
109000           TO WS-SGL-CURRENT-AMOUNT (WS-SGL-IX)
109100         MOVE SGL-IN-REMAINING TO WS-SGL-REMAINING (WS-SGL-IX)
109200         MOVE SGL-IN-PROGRESS-PCT
109300           TO WS-SGL-PROGRESS-PCT (WS-SGL-IX)
109400         MOVE SGL-IN-STATUS TO WS-SGL-STATUS (WS-SGL-IX)
109500         MOVE SGL-IN-OVERDUE-FLAG
109600           TO WS-SGL-OVERDUE-FLAG (WS-SGL-IX)
109700     END-IF.
109800
109900     ADD 1 TO WS-GT-SAVING-GOAL-COUNT.
110000
110100     PERFORM 1500-READ-SAVING-GOAL
110200        THRU 1500-EXIT.
110300
110400 2310-EXIT.
110500     EXIT.
110520*----------------------------------------------------------------
110540*    RUN-PARM SELECTION CARD CONTROLS WHICH GOALS PRINT ON THE
110560*    SUMMARY REPORT.  SPACES/ZERO ON A FIELD MEANS NO FILTER ON
110580*    THAT FIELD - ALL FOUR TESTS MUST PASS FOR THE GOAL TO SHOW.
110600 2315-TEST-SAVING-GOAL-SELECTION.
110620
110640     SET WS-SGL-SELECTED TO TRUE.
110660
110680     IF RUNPARM-SGL-CATEGORY NOT EQUAL SPACES
110700        AND SGL-IN-CATEGORY NOT EQUAL RUNPARM-SGL-CATEGORY
110720         SET WS-SGL-NOT-SELECTED TO TRUE
110740     END-IF.
110760
110780     IF RUNPARM-SGL-PRIORITY NOT EQUAL SPACES
110800        AND SGL-IN-PRIORITY NOT EQUAL RUNPARM-SGL-PRIORITY
110820         SET WS-SGL-NOT-SELECTED TO TRUE
110840     END-IF.
110860
110880     IF RUNPARM-SGL-TARGET-THRESHOLD NOT EQUAL ZERO
110900        AND SGL-IN-TARGET-AMOUNT NOT GREATER THAN
110920              RUNPARM-SGL-TARGET-THRESHOLD
110940         SET WS-SGL-NOT-SELECTED TO TRUE
110960     END-IF.
110980
111000     IF RUNPARM-SGL-CURRENT-THRESHOLD NOT EQUAL ZERO
111020        AND SGL-IN-CURRENT-AMOUNT NOT LESS THAN
111040              RUNPARM-SGL-CURRENT-THRESHOLD
111060         SET WS-SGL-NOT-SELECTED TO TRUE
111080     END-IF.
111100
111110 2315-EXIT.
111120     EXIT.
111140*----------------------------------------------------------------
111200 2400-LOAD-INVESTMENT-GROUP.
111300 
111400     MOVE ZERO TO WS-INV-COUNT.
111500     MOVE ZERO TO WS-UT-INV-TOTAL-INVESTED.
111600     MOVE ZERO TO WS-UT-INV-TOTAL-CURRENT-VALUE.
111700     MOVE ZERO TO WS-UT-INV-TOTAL-UNREALIZED.
111800     MOVE ZERO TO WS-UT-INV-TOTAL-REALIZED.
111900 
112000     PERFORM 2410-TEST-ONE-INVESTMENT
112100        THRU 2410-EXIT
112200       UNTIL WS-EOF-INVESTMENT
112300          OR INV-IN-USER-ID NOT EQUAL WS-CURRENT-USER-ID.
112400 
112500 2400-EXIT.
112600     EXIT.
112700*----------------------------------------------------------------
112800 2410-TEST-ONE-INVESTMENT.
112900 
113000     ADD INV-IN-AMOUNT-INVESTED TO WS-UT-INV-TOTAL-INVESTED.
113100     ADD INV-IN-UNREALIZED-PNL TO WS-UT-INV-TOTAL-UNREALIZED.
113200     ADD INV-IN-REALIZED-PNL TO WS-UT-INV-TOTAL-REALIZED.
113300 
113400     IF INV-IN-NOT-SOLD
113500         ADD INV-IN-CURRENT-VALUE TO WS-UT-INV-TOTAL-CURRENT-VALUE
113600     END-IF.
113700 
113800     IF WS-INV-COUNT LESS THAN 100
113900         ADD 1 TO WS-INV-COUNT
114000         SET WS-INV-IX TO WS-INV-COUNT
114100         MOVE INV-IN-TYPE TO WS-INV-TYPE (WS-INV-IX)
114200         MOVE INV-IN-NAME TO WS-INV-NAME (WS-INV-IX)
114300         MOVE INV-IN-AMOUNT-INVESTED
114400           TO WS-INV-AMOUNT-INVESTED (WS-INV-IX)
114500         MOVE INV-IN-CURRENT-VALUE
114600           TO WS-INV-CURRENT-VALUE (WS-INV-IX)
114700         MOVE INV-IN-SOLD-FLAG TO WS-INV-SOLD-FLAG (WS-INV-IX)
114800         MOVE INV-IN-SOLD-VALUE TO WS-INV-SOLD-VALUE (WS-INV-IX)
114900         MOVE INV-IN-UNREALIZED-PNL
115000           TO WS-INV-UNREALIZED-PNL (WS-INV-IX)
115100         MOVE INV-IN-REALIZED-PNL
115200           TO WS-INV-REALIZED-PNL (WS-INV-IX)
115300         MOVE INV-IN-ROI-PCT TO WS-INV-ROI-PCT (WS-INV-IX)
115400     END-IF.
115500 
115600     ADD 1 TO WS-GT-INVESTMENT-COUNT.
115700 
115800     PERFORM 1600-READ-INVESTMENT
115900        THRU 1600-EXIT.
116000 
116100 2410-EXIT.
116200     EXIT.
116300*----------------------------------------------------------------
116400 4000-PRINT-TOP-HEADER.
116500 
116600     MOVE RUNPARM-AS-OF-MM TO H1-AS-OF-MM.
116700     MOVE RUNPARM-AS-OF-DD TO H1-AS-OF-DD.
116800     MOVE RUNPARM-AS-OF-YYYY TO H1-AS-OF-YYYY.
116900     MOVE WS-PAGE-NUMBER TO H1-PAGE-NUMBER.
117000 
117100     MOVE WS-HEADER-LINE-1 TO PRINT-LINE.
117200     WRITE PRINT-LINE.
117300 
117400     MOVE WS-BLANK-LINE TO PRINT-LINE.
117500     WRITE PRINT-LINE.
117600 
117700 4000-EXIT.
117800     EXIT.
117900*----------------------------------------------------------------
118000 4100-PRINT-USER-HEADER.
118100 
118200     MOVE USER-IN-ID TO UH-USER-ID.
118300     MOVE USER-IN-LAST-NAME TO UH-LAST-NAME.
118400     MOVE USER-IN-FIRST-NAME TO UH-FIRST-NAME.
118500     MOVE USER-IN-CURRENCY TO UH-CURRENCY.
118600 
118700     MOVE WS-USER-HEADER-LINE TO PRINT-LINE.
118800     WRITE PRINT-LINE.
118900 
119000 4100-EXIT.
119100     EXIT.
119200*----------------------------------------------------------------
119300 4200-PRINT-BUDGET-SECTION.
119400 
119500     MOVE "BUDGET" TO ST-TITLE.
119600     MOVE WS-SECTION-TITLE-LINE TO PRINT-LINE.
119700     WRITE PRINT-LINE.
119800 
119900     MOVE ZERO TO WS-TBL-IX.
120000     PERFORM 4210-PRINT-ONE-BUDGET-MONTH
120100        THRU 4210-EXIT
120200       UNTIL WS-TBL-IX NOT LESS THAN WS-BUD-MONTH-COUNT.
120300 
120400     MOVE ZERO TO WS-TBL-IX.
120500     PERFORM 4220-PRINT-ONE-OVERSPENT-LINE
120600        THRU 4220-EXIT
120700       UNTIL WS-TBL-IX NOT LESS THAN WS-OVR-COUNT.
120800 
120900 4200-EXIT.
121000     EXIT.
121100*----------------------------------------------------------------
121200 4210-PRINT-ONE-BUDGET-MONTH.
121300 
121400     ADD 1 TO WS-TBL-IX.
121500     MOVE WS-TBL-IX TO WS-BMO-IX.
121600 
121700     MOVE WS-BMO-MONTH (WS-BMO-IX) TO BML-MONTH.
121800     MOVE WS-BMO-YEAR (WS-BMO-IX) TO BML-YEAR.
121900     MOVE WS-BMO-TOTAL-BUDGET (WS-BMO-IX) TO BML-TOTAL-BUDGET.
122000     MOVE WS-BMO-TOTAL-REMAINING (WS-BMO-IX) TO BML-TOTAL-REMAINING.
122100     MOVE WS-BUDGET-MONTH-LINE TO PRINT-LINE.
122200     WRITE PRINT-LINE.
122300 
122400*    ANNUAL AGGREGATE IS PRINTED WHEN THIS IS THE LAST MONTH OF
122500*    ITS YEAR CURRENTLY BUFFERED, OR THE NEXT MONTH BELONGS TO A
122600*    DIFFERENT YEAR.
122700     IF WS-TBL-IX NOT LESS THAN WS-BUD-MONTH-COUNT
122800         PERFORM 4215-PRINT-ANNUAL-AGGREGATE
122900            THRU 4215-EXIT
123000     ELSE
123100         IF WS-BMO-YEAR (WS-TBL-IX + 1) NOT EQUAL
123200            WS-BMO-YEAR (WS-BMO-IX)
123300             PERFORM 4215-PRINT-ANNUAL-AGGREGATE
123400                THRU 4215-EXIT
123500         END-IF
123600     END-IF.
123700 
123800 4210-EXIT.
123900     EXIT.
124000*----------------------------------------------------------------
124100 4215-PRINT-ANNUAL-AGGREGATE.
124200 
124300     PERFORM 4216-SUM-ONE-YEAR
124400        THRU 4216-EXIT
124500       VARYING WS-BMO-IX FROM 1 BY 1
124600         UNTIL WS-BMO-IX GREATER THAN WS-TBL-IX.
124700 
124800     MOVE WS-BMO-YEAR (WS-TBL-IX) TO BYL-YEAR.
124900     MOVE WS-BUDGET-YEAR-LINE TO PRINT-LINE.
125000     WRITE PRINT-LINE.
125100 
125200 4215-EXIT.
125300     EXIT.
125400*----------------------------------------------------------------
125500 4216-SUM-ONE-YEAR.
125600 
125700     IF WS-BMO-IX = 1
125800         MOVE ZERO TO BYL-ANNUAL-TOTAL
125900     END-IF.
126000 
126100     IF WS-BMO-YEAR (WS-BMO-IX) = WS-BMO-YEAR (WS-TBL-IX)
126200         ADD WS-BMO-TOTAL-BUDGET (WS-BMO-IX) TO BYL-ANNUAL-TOTAL
126300     END-IF.
126400 
126500 4216-EXIT.
126600     EXIT.
126700*----------------------------------------------------------------
126800 4220-PRINT-ONE-OVERSPENT-LINE.
126900 
127000     ADD 1 TO WS-TBL-IX.
127100     MOVE WS-TBL-IX TO WS-OVR-IX.
127200 
127300     MOVE WS-OVR-CATEGORY (WS-OVR-IX) TO OVL-CATEGORY.
127400     MOVE WS-OVR-MONTH (WS-OVR-IX) TO OVL-MONTH.
127500     MOVE WS-OVR-YEAR (WS-OVR-IX) TO OVL-YEAR.
127600     MOVE WS-OVR-REMAINING (WS-OVR-IX) TO OVL-REMAINING.
127700     MOVE WS-OVERSPENT-LINE TO PRINT-LINE.
127800     WRITE PRINT-LINE.
127900 
128000 4220-EXIT.
128100     EXIT.
128200*----------------------------------------------------------------
128300 4300-PRINT-INCOME-EXPENSE-SECTION.
128400 
128500     MOVE "INCOME / EXPENSE" TO ST-TITLE.
128600     MOVE WS-SECTION-TITLE-LINE TO PRINT-LINE.
128700     WRITE PRINT-LINE.
128800 
128900     MOVE "CURRENT MONTH" TO PTL-LABEL.
129000     MOVE IEX-IN-TOTAL-CUR-MONTH TO PTL-INCOME.
129100     MOVE EEX-IN-TOTAL-CUR-MONTH TO PTL-EXPENSE.
129200     MOVE WS-PERIOD-TOTAL-LINE TO PRINT-LINE.
129300     WRITE PRINT-LINE.
129400 
129500     MOVE "CURRENT YEAR" TO PTL-LABEL.
129600     MOVE IEX-IN-TOTAL-CUR-YEAR TO PTL-INCOME.
129700     MOVE EEX-IN-TOTAL-CUR-YEAR TO PTL-EXPENSE.
129800     MOVE WS-PERIOD-TOTAL-LINE TO PRINT-LINE.
129900     WRITE PRINT-LINE.
130000 
130100     MOVE "PREVIOUS MONTH" TO PTL-LABEL.
130200     MOVE IEX-IN-TOTAL-PRV-MONTH TO PTL-INCOME.
130300     MOVE EEX-IN-TOTAL-PRV-MONTH TO PTL-EXPENSE.
130400     MOVE WS-PERIOD-TOTAL-LINE TO PRINT-LINE.
130500     WRITE PRINT-LINE.
130600 
130700     ADD IEX-IN-TOTAL-CUR-MONTH TO WS-GT-TOTAL-INCOME.
130800     ADD EEX-IN-TOTAL-CUR-MONTH TO WS-GT-TOTAL-EXPENSE.
130900 
131000     MOVE ZERO TO WS-TBL-IX.
131100     PERFORM 4310-PRINT-ONE-TOP5-EXPENSE
131200        THRU 4310-EXIT
131300       UNTIL WS-TBL-IX NOT LESS THAN EEX-IN-TOP5-COUNT.
131400 
131500     MOVE ZERO TO WS-TBL-IX.
131600     PERFORM 4320-PRINT-ONE-TOP5-INCOME
131700        THRU 4320-EXIT
131800       UNTIL WS-TBL-IX NOT LESS THAN IEX-IN-TOP5-COUNT.
131900 
132000 4300-EXIT.
132100     EXIT.
132200*----------------------------------------------------------------
132300 4310-PRINT-ONE-TOP5-EXPENSE.
132400 
132500     ADD 1 TO WS-TBL-IX.
132600     MOVE EEX-IN-TOP5-CATEGORY (WS-TBL-IX) TO TEL-CATEGORY.
132700     MOVE EEX-IN-TOP5-AMOUNT (WS-TBL-IX) TO TEL-AMOUNT.
132800     MOVE WS-TOP5-EXPENSE-LINE TO PRINT-LINE.
132900     WRITE PRINT-LINE.
133000 
133100 4310-EXIT.
133200     EXIT.
133300*----------------------------------------------------------------
133400 4320-PRINT-ONE-TOP5-INCOME.
133500 
133600     ADD 1 TO WS-TBL-IX.
133700     MOVE IEX-IN-TOP5-SOURCE (WS-TBL-IX) TO TIL-SOURCE.
133800     MOVE IEX-IN-TOP5-AMOUNT (WS-TBL-IX) TO TIL-AMOUNT.
133900     MOVE WS-TOP5-INCOME-LINE TO PRINT-LINE.
134000     WRITE PRINT-LINE.
134100 
134200 4320-EXIT.
134300     EXIT.
134400*----------------------------------------------------------------
134500 4400-PRINT-DEBT-SECTION.
134600 
134700     MOVE "DEBT" TO ST-TITLE.
134800     MOVE WS-SECTION-TITLE-LINE TO PRINT-LINE.
134900     WRITE PRINT-LINE.
135000 
135100     MOVE WS-UT-DEBT-OUTSTANDING TO DTL-OUTSTANDING.
135200     MOVE WS-UT-DEBT-MIN-PAYMENTS TO DTL-MIN-PAYMENTS.
135300     MOVE WS-UT-DEBT-OVERDUE-COUNT TO DTL-OVERDUE-COUNT.
135400     MOVE WS-DEBT-TOTAL-LINE TO PRINT-LINE.
135500     WRITE PRINT-LINE.
135600 
135700     ADD WS-UT-DEBT-OUTSTANDING TO WS-GT-TOTAL-DEBT-OUTSTANDING.
135800 
135900     MOVE ZERO TO WS-TBL-IX.
136000     PERFORM 4410-PRINT-ONE-CREDITOR
136100        THRU 4410-EXIT
136200       UNTIL WS-TBL-IX NOT LESS THAN WS-CRD-COUNT.
136300 
136400     MOVE ZERO TO WS-TBL-IX.
136500     PERFORM 4420-PRINT-ONE-TOP5-DEBT
136600        THRU 4420-EXIT
136700       UNTIL WS-TBL-IX NOT LESS THAN WS-TD5-COUNT.
136800 
136900 4400-EXIT.
137000     EXIT.
137100*----------------------------------------------------------------
137200 4410-PRINT-ONE-CREDITOR.
137300 
137400     ADD 1 TO WS-TBL-IX.
137500     MOVE WS-TBL-IX TO WS-CRD-IX.
137600 
137700     MOVE WS-CRD-CREDITOR (WS-CRD-IX) TO CRL-CREDITOR.
137800     MOVE WS-CRD-TOTAL-REMAINING (WS-CRD-IX) TO CRL-TOTAL-REMAINING.
137900     MOVE WS-CREDITOR-LINE TO PRINT-LINE.
138000     WRITE PRINT-LINE.
138100 
138200 4410-EXIT.
138300     EXIT.
138400*----------------------------------------------------------------
138500 4420-PRINT-ONE-TOP5-DEBT.
138600 
138700     ADD 1 TO WS-TBL-IX.
138800     MOVE WS-TBL-IX TO WS-TD5-IX.
138900 
139000     MOVE WS-TD5-CREDITOR (WS-TD5-IX) TO TDL-CREDITOR.
139100     MOVE WS-TD5-REMAINING (WS-TD5-IX) TO TDL-REMAINING.
139200     MOVE WS-TD5-DUE-DATE (WS-TD5-IX) TO WS-TD5-DUE-DATE-BROKEN.
139300     MOVE WS-TD5-DUE-YYYY TO TDL-DUE-YYYY.
139400     MOVE WS-TD5-DUE-MM TO TDL-DUE-MM.
139500     MOVE WS-TD5-DUE-DD TO TDL-DUE-DD.
139600     MOVE WS-TOP5-DEBT-LINE TO PRINT-LINE.
139700     WRITE PRINT-LINE.
139800 
139900 4420-EXIT.
140000     EXIT.
140100*----------------------------------------------------------------
140200 4500-PRINT-SAVINGS-SECTION.
140300 
140400     MOVE "SAVING GOALS" TO ST-TITLE.
140500     MOVE WS-SECTION-TITLE-LINE TO PRINT-LINE.
140600     WRITE PRINT-LINE.
140700 
140800     MOVE ZERO TO WS-TBL-IX.
140900     PERFORM 4510-PRINT-ONE-SAVING-GOAL
141000        THRU 4510-EXIT
141100       UNTIL WS-TBL-IX NOT LESS THAN WS-SGL-COUNT.
141200 
141300 4500-EXIT.
141400     EXIT.
141500*----------------------------------------------------------------
141600 4510-PRINT-ONE-SAVING-GOAL.
141700 
141800     ADD 1 TO WS-TBL-IX.
141900     SET WS-SGL-IX TO WS-TBL-IX.
142000 
142100     MOVE WS-SGL-NAME (WS-SGL-IX) TO SGR-NAME.
142200     MOVE WS-SGL-TARGET-AMOUNT (WS-SGL-IX) TO SGR-TARGET.
142300     MOVE WS-SGL-CURRENT-AMOUNT (WS-SGL-IX) TO SGR-CURRENT.
142400     MOVE WS-SGL-REMAINING (WS-SGL-IX) TO SGR-REMAINING.
142500     MOVE WS-SGL-PROGRESS-PCT (WS-SGL-IX) TO SGR-PROGRESS-PCT.
142600     MOVE WS-SGL-STATUS (WS-SGL-IX) TO SGR-STATUS.
142700     MOVE WS-SGL-OVERDUE-FLAG (WS-SGL-IX) TO SGR-OVERDUE-FLAG.
142800     MOVE WS-SAVING-GOAL-LINE TO PRINT-LINE.
142900     WRITE PRINT-LINE.
143000 
143100 4510-EXIT.
143200     EXIT.
143300*----------------------------------------------------------------
143400 4600-PRINT-INVESTMENT-SECTION.
143500 
143600     MOVE "INVESTMENTS" TO ST-TITLE.
143700     MOVE WS-SECTION-TITLE-LINE TO PRINT-LINE.
143800     WRITE PRINT-LINE.
143900 
144000     MOVE ZERO TO WS-TBL-IX.
144100     PERFORM 4610-PRINT-ONE-INVESTMENT
144200        THRU 4610-EXIT
144300       UNTIL WS-TBL-IX NOT LESS THAN WS-INV-COUNT.
144400 
144500     MOVE WS-UT-INV-TOTAL-INVESTED TO IVT-INVESTED.
144600     MOVE WS-UT-INV-TOTAL-CURRENT-VALUE TO IVT-VALUE.
144700     MOVE WS-UT-INV-TOTAL-UNREALIZED TO IVT-UNREALIZED.
144800     MOVE WS-UT-INV-TOTAL-REALIZED TO IVT-REALIZED.
144900     MOVE WS-INVESTMENT-TOTAL-LINE TO PRINT-LINE.
145000     WRITE PRINT-LINE.
145100 
145200     ADD WS-UT-INV-TOTAL-INVESTED TO WS-GT-TOTAL-INVESTED.
145300 
145400 4600-EXIT.
145500     EXIT.
145600*----------------------------------------------------------------
145700 4610-PRINT-ONE-INVESTMENT.
145800 
145900     ADD 1 TO WS-TBL-IX.
146000     SET WS-INV-IX TO WS-TBL-IX.
146100 
146200     MOVE WS-INV-TYPE (WS-INV-IX) TO IVL-TYPE.
146300     MOVE WS-INV-NAME (WS-INV-IX) TO IVL-NAME.
146400     MOVE WS-INV-AMOUNT-INVESTED (WS-INV-IX) TO IVL-INVESTED.
146500 
146600     IF WS-INV-SOLD-FLAG (WS-INV-IX) EQUAL "Y"
146700         MOVE WS-INV-SOLD-VALUE (WS-INV-IX) TO IVL-VALUE
146800         MOVE WS-INV-REALIZED-PNL (WS-INV-IX) TO IVL-PNL
146900         MOVE WS-INV-ROI-PCT (WS-INV-IX) TO IVL-ROI-PCT
147000     ELSE
147100         MOVE WS-INV-CURRENT-VALUE (WS-INV-IX) TO IVL-VALUE
147200         MOVE WS-INV-UNREALIZED-PNL (WS-INV-IX) TO IVL-PNL
147300         MOVE WS-INV-ROI-PCT (WS-INV-IX) TO IVL-ROI-PCT
147400     END-IF.
147500 
147600     MOVE WS-INVESTMENT-LINE TO PRINT-LINE.
147700     WRITE PRINT-LINE.
147800 
147900 4610-EXIT.
148000     EXIT.
148100*----------------------------------------------------------------
148200 5000-PRINT-GRAND-TOTALS.
148300 
148400     MOVE WS-BLANK-LINE TO PRINT-LINE.
148500     WRITE PRINT-LINE.
148600 
148700     MOVE WS-GRAND-TOTAL-TITLE-LINE TO PRINT-LINE.
148800     WRITE PRINT-LINE.
148900 
149000     MOVE WS-GT-USER-COUNT TO GCL-USER-COUNT.
149100     MOVE WS-GT-BUDGET-COUNT TO GCL-BUDGET-COUNT.
149200     MOVE WS-GT-DEBT-COUNT TO GCL-DEBT-COUNT.
149300     MOVE WS-GT-SAVING-GOAL-COUNT TO GCL-SAVING-GOAL-COUNT.
149400     MOVE WS-GT-INVESTMENT-COUNT TO GCL-INVESTMENT-COUNT.
149500     MOVE WS-GRAND-TOTAL-COUNT-LINE TO PRINT-LINE.
149600     WRITE PRINT-LINE.
149700 
149800     MOVE WS-GT-TOTAL-INCOME TO GAL-TOTAL-INCOME.
149900     MOVE WS-GT-TOTAL-EXPENSE TO GAL-TOTAL-EXPENSE.
150000     MOVE WS-GT-TOTAL-DEBT-OUTSTANDING TO GAL-TOTAL-DEBT.
150100     MOVE WS-GT-TOTAL-INVESTED TO GAL-TOTAL-INVESTED.
150200     MOVE WS-GRAND-TOTAL-AMOUNT-LINE TO PRINT-LINE.
150300     WRITE PRINT-LINE.
150400 
150500 5000-EXIT.
150600     EXIT.
150700*----------------------------------------------------------------
150800 9000-TERMINATE-RUN.
150900 
151000     CLOSE USER-IN BUDGET-IN DEBT-IN SAVING-GOAL-IN
151100           INVESTMENT-IN EXPENSE-ANALYSIS-IN INCOME-ANALYSIS-IN
151200           SUMMARY-REPORT-OUT.
151300 
151400     DISPLAY "AVL.SUMRPT - USERS PROCESSED - " WS-GT-USER-COUNT.
151500 
151600 9000-EXIT.
151700     EXIT.
