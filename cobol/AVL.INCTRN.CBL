000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-INCOME-LEDGER.
000300 AUTHOR. R. MARLOWE. MODIFIED BY P. DELACROIX.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 03/19/1987.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  03/19/87  RM  AV-0005   ORIGINAL INCOME LEDGER LAYOUT         *
001400*  05/02/89  RM  AV-0046   ADDED INC-RECEIVED-FLAG               *
001500*  01/15/92  PD  AV-0098   ADDED CRYPTO/PAYPAL TO METHOD DOMAIN  *
001600*  11/30/98  PD  AV-1187   Y2K - EXPANDED INC-DATE TO 8 DIGITS   *
001700*  07/08/01  SLN AV-1341   ADDED INC-DATE BROKEN-DATE REDEFINES  *
001800*  09/22/04  JF  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001900*                          LAYOUT IS RETYPED BY HAND IN AVL.     *
002000*                          INCAN01 AND AVL.SUMRPT READER CODE    *
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800     SELECT ALPHA-VAULT-INCOME-LEDGER ASSIGN TO "AVINCTRN".
002900 DATA DIVISION.
003000 FILE SECTION.
003100 FD  ALPHA-VAULT-INCOME-LEDGER.
003200 01  ALPHA-VAULT-INCOME-LEDGER.
003300     05  INC-ID                         PIC 9(9).
003400     05  INC-USER-ID                    PIC 9(9).
003500     05  INC-SOURCE                     PIC X(20).
003600     05  INC-AMOUNT                     PIC S9(9)V99.
003700     05  INC-DATE                       PIC 9(8).
003800     05  INC-DATE-BROKEN REDEFINES INC-DATE.
003900         10  INC-DATE-YYYY               PIC 9(4).
004000         10  INC-DATE-MM                 PIC 9(2).
004100         10  INC-DATE-DD                 PIC 9(2).
004200     05  INC-PAY-METHOD                 PIC X(8).
004300     05  INC-RECEIVED-FLAG              PIC X(1).
004400         88  INC-RECEIVED                   VALUE 'Y'.
004500         88  INC-NOT-RECEIVED                VALUE 'N'.
004600     05  INC-DESCRIPTION                PIC X(30).
004700     05  FILLER                          PIC X(28).
004800 WORKING-STORAGE SECTION.
004900 PROCEDURE DIVISION.
005000 0000-STOP-RUN.
005100*    RECORD-LAYOUT CARRIER ONLY.  COPIED BY AVL.INCAN01 AND
005200*    AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
005300     STOP RUN.
