000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-EXPENSE-ANALYSIS.
000300 AUTHOR. P. DELACROIX. MODIFIED BY J. FIGUEROA.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 02/20/1993.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  02/20/93  PD  AV-0112   ORIGINAL EXPENSE ANALYSIS WORK RECORD *
001400*                          ONE RECORD CARRIES ALL PERIOD, METHOD *
001500*                          CATEGORY, WEEKLY AND TOP-5 FIGURES    *
001600*                          FOR ONE USER BETWEEN AVL.EXPAN01 AND  *
001700*                          AVL.SUMRPT - IT IS NOT A SOURCE FILE. *
001800*  06/19/96  PD  AV-0240   RAISED CATEGORY TABLE FROM 8 TO 12    *
001900*  11/30/98  JF  AV-1187   Y2K REVIEW - NO DATE FIELDS, NO CHANGE*
002000*  04/17/03  JF  AV-1404   ADDED PERIOD-TOTALS-TABLE REDEFINES   *
002100*  08/02/09  JF  AV-1588   RAISED CATEGORY TABLE TO 56 - MUST    *
002200*                          COVER THE FULL CATEGORY-CD DOMAIN SO *
002300*                          NO USER'S CATEGORY TOTALS ARE LOST   *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT ALPHA-VAULT-EXPENSE-ANALYSIS ASSIGN TO "AVEXPEXT".
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  ALPHA-VAULT-EXPENSE-ANALYSIS.
003500 01  ALPHA-VAULT-EXPENSE-ANALYSIS.
003600     05  EEX-USER-ID                    PIC 9(9).
003700     05  EEX-PERIOD-TOTALS-AREA.
003800         10  EEX-TOTAL-TODAY              PIC S9(9)V99.
003900         10  EEX-TOTAL-CUR-WEEK            PIC S9(9)V99.
004000         10  EEX-TOTAL-CUR-MONTH           PIC S9(9)V99.
004100         10  EEX-TOTAL-CUR-YEAR            PIC S9(9)V99.
004200         10  EEX-TOTAL-PRV-WEEK            PIC S9(9)V99.
004300         10  EEX-TOTAL-PRV-MONTH           PIC S9(9)V99.
004400         10  EEX-TOTAL-PRV-YEAR            PIC S9(9)V99.
004500     05  EEX-PERIOD-TOTALS-TABLE REDEFINES EEX-PERIOD-TOTALS-AREA.
004600         10  EEX-PERIOD-TOTAL              PIC S9(9)V99
004700                                            OCCURS 7 TIMES.
004800     05  EEX-METHOD-COUNT                PIC 9(2) COMP.
004900     05  EEX-METHOD-TOTAL OCCURS 6 TIMES.
005000         10  EEX-METHOD-CD                 PIC X(8).
005100         10  EEX-METHOD-AMT                 PIC S9(9)V99.
005200     05  EEX-CATEGORY-COUNT               PIC 9(2) COMP.
005300     05  EEX-CATEGORY-TOTAL OCCURS 56 TIMES.
005400         10  EEX-CATEGORY-CD                PIC X(25).
005500         10  EEX-CATEGORY-AMT                PIC S9(9)V99.
005600     05  EEX-WEEK-COUNT                   PIC 9(1) COMP.
005700     05  EEX-WEEKLY-TOTAL                 PIC S9(9)V99
005800                                            OCCURS 6 TIMES.
005900     05  EEX-MONTHLY-TOTAL                PIC S9(9)V99
006000                                            OCCURS 12 TIMES.
006100     05  EEX-TOP5-COUNT                   PIC 9(1) COMP.
006200     05  EEX-TOP5 OCCURS 5 TIMES.
006300         10  EEX-TOP5-CATEGORY              PIC X(25).
006400         10  EEX-TOP5-AMOUNT                 PIC S9(9)V99.
006500     05  FILLER                           PIC X(10).
006600 WORKING-STORAGE SECTION.
006700 PROCEDURE DIVISION.
006800 0000-STOP-RUN.
006900*    RECORD-LAYOUT CARRIER ONLY.  WRITTEN BY AVL.EXPAN01,
007000*    READ BY AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
007100     STOP RUN.
