000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-DEBT-HISTORY.
000300 AUTHOR. P. DELACROIX.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 04/09/1987.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  04/09/87  PD  AV-0010   ORIGINAL DEBT HISTORY OUTPUT LAYOUT   *
001400*  11/30/98  PD  AV-1187   Y2K - EXPANDED DPY-DATE TO 8 DIGITS   *
001500*  07/08/01  SLN AV-1341   ADDED DPY-DATE BROKEN-DATE REDEFINES  *
001600*  09/22/04  JF  AV-1466   CONFIRMED NO COPY MEMBER - RECORD     *
001700*                          LAYOUT IS RETYPED BY HAND IN EVERY    *
001800*                          PROGRAM THAT WRITES THIS HISTORY FILE *
001900******************************************************************
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM.
002400 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002600     SELECT ALPHA-VAULT-DEBT-HISTORY ASSIGN TO "AVDBTHST".
002700 DATA DIVISION.
002800 FILE SECTION.
002900 FD  ALPHA-VAULT-DEBT-HISTORY.
003000 01  ALPHA-VAULT-DEBT-HISTORY.
003100     05  DPY-ID                         PIC 9(9).
003200     05  DPY-DEBT-ID                    PIC 9(9).
003300     05  DPY-DATE                       PIC 9(8).
003400     05  DPY-DATE-BROKEN REDEFINES DPY-DATE.
003500         10  DPY-DATE-YYYY                PIC 9(4).
003600         10  DPY-DATE-MM                  PIC 9(2).
003700         10  DPY-DATE-DD                  PIC 9(2).
003800     05  DPY-AMOUNT                     PIC S9(9)V99.
003900     05  DPY-NOTE                       PIC X(30).
004000     05  DPY-REMAINING-AFTER            PIC S9(9)V99.
004100     05  FILLER                          PIC X(6).
004200 WORKING-STORAGE SECTION.
004300 PROCEDURE DIVISION.
004400 0000-STOP-RUN.
004500*    RECORD-LAYOUT CARRIER ONLY.  WRITTEN BY AVL.DEBTPR01.
004600*    NO PROCESSING LOGIC RESIDES HERE.
004700     STOP RUN.
