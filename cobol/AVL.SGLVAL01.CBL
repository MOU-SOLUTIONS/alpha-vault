000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-SAVINGS-EVAL.
000300 AUTHOR. T. OKONKWO.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 03/03/1992.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  03/03/92  TO  AV-0101   ORIGINAL SAVING GOAL EVALUATION RUN.  *
001400*                          COMPUTES REMAINING AND PROGRESS PCT   *
001500*                          AND REWRITES AVL.SGLMST.              *
001600*  06/19/96  TO  AV-0240   ADDED DERIVED STATUS (ACTIVE/         *
001700*                          COMPLETED) AND OVERDUE FLAG           *
001800*  11/30/98  TO  AV-1187   Y2K - AS-OF-DATE NOW READ FROM AVL.    *
001900*                          RUNPARM, DEADLINE TEST IS AN 8-DIGIT   *
002000*                          NUMERIC COMPARE                       *
002100*  09/22/04  JF  AV-1466   RECORDS BELOW ARE RETYPED BY HAND, NOT *
002200*                          COPIED - AVL.SGLMST/AVL.RUNPARM ARE    *
002300*                          STANDALONE CARRIER PROGRAMS, NOT       *
002400*                          LIBRARY MEMBERS.                      *
002450*  02/11/07  JF  AV-1602   RUN-PARM-IN RECORD BELOW EXPANDED TO   *
002460*                          STAY IN STEP WITH AVL.RUNPARM.CBL -    *
002470*                          NEW SAVING-GOAL SELECTION FIELDS ARE   *
002480*                          USED BY AVL.SUMRPT AT REPORT TIME, NOT *
002490*                          BY THIS EVALUATION STEP.               *
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT SAVING-GOAL-IN ASSIGN TO "AVSGLIN"
003300         FILE STATUS IS FS-SAVING-GOAL-IN.
003400     SELECT SAVING-GOAL-OUT ASSIGN TO "AVSGLOUT"
003500         FILE STATUS IS FS-SAVING-GOAL-OUT.
003600     SELECT RUN-PARM-IN ASSIGN TO "AVRUNPRM"
003700         FILE STATUS IS FS-RUN-PARM-IN.
003800 DATA DIVISION.
003900 FILE SECTION.
004000*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.SGLMST.CBL.
004100 FD  SAVING-GOAL-IN.
004200 01  SAVING-GOAL-IN-RECORD.
004300     05  SGL-IN-ID                     PIC 9(9).
004400     05  SGL-IN-USER-ID                PIC 9(9).
004500     05  SGL-IN-NAME                   PIC X(25).
004600     05  SGL-IN-TARGET-AMOUNT          PIC S9(9)V99.
004700     05  SGL-IN-CURRENT-AMOUNT         PIC S9(9)V99.
004800     05  SGL-IN-CREATION-DATE          PIC 9(8).
004900     05  SGL-IN-CREATION-DATE-B REDEFINES SGL-IN-CREATION-DATE.
005000         10  SGL-IN-CREATE-YYYY           PIC 9(4).
005100         10  SGL-IN-CREATE-MM             PIC 9(2).
005200         10  SGL-IN-CREATE-DD             PIC 9(2).
005300     05  SGL-IN-DEADLINE               PIC 9(8).
005400     05  SGL-IN-DEADLINE-BROKEN REDEFINES SGL-IN-DEADLINE.
005500         10  SGL-IN-DEADLINE-YYYY         PIC 9(4).
005600         10  SGL-IN-DEADLINE-MM           PIC 9(2).
005700         10  SGL-IN-DEADLINE-DD           PIC 9(2).
005800     05  SGL-IN-CATEGORY               PIC X(10).
005900     05  SGL-IN-PRIORITY               PIC X(6).
006000     05  SGL-IN-REMAINING              PIC S9(9)V99.
006100     05  SGL-IN-PROGRESS-PCT           PIC 9(3).
006200     05  SGL-IN-STATUS                 PIC X(10).
006300     05  SGL-IN-OVERDUE-FLAG            PIC X(1).
006400         88  SGL-IN-IS-OVERDUE               VALUE "Y".
006500         88  SGL-IN-NOT-OVERDUE              VALUE "N".
006600     05  FILLER                         PIC X(22).
006700*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.SGLMST.CBL.
006800 FD  SAVING-GOAL-OUT.
006900 01  SAVING-GOAL-OUT-RECORD.
007000     05  SGL-ID                        PIC 9(9).
007100     05  SGL-USER-ID                   PIC 9(9).
007200     05  SGL-NAME                      PIC X(25).
007300     05  SGL-TARGET-AMOUNT             PIC S9(9)V99.
007400     05  SGL-CURRENT-AMOUNT            PIC S9(9)V99.
007500     05  SGL-CREATION-DATE             PIC 9(8).
007600     05  SGL-CREATION-DATE-BROKEN REDEFINES SGL-CREATION-DATE.
007700         10  SGL-CREATE-YYYY              PIC 9(4).
007800         10  SGL-CREATE-MM                PIC 9(2).
007900         10  SGL-CREATE-DD                PIC 9(2).
008000     05  SGL-DEADLINE                  PIC 9(8).
008100     05  SGL-DEADLINE-BROKEN REDEFINES SGL-DEADLINE.
008200         10  SGL-DEADLINE-YYYY            PIC 9(4).
008300         10  SGL-DEADLINE-MM              PIC 9(2).
008400         10  SGL-DEADLINE-DD              PIC 9(2).
008500     05  SGL-CATEGORY                  PIC X(10).
008600     05  SGL-PRIORITY                  PIC X(6).
008700     05  SGL-REMAINING                 PIC S9(9)V99.
008800     05  SGL-PROGRESS-PCT              PIC 9(3).
008900     05  SGL-STATUS                    PIC X(10).
009000     05  SGL-OVERDUE-FLAG               PIC X(1).
009100         88  SGL-IS-OVERDUE                  VALUE "Y".
009200         88  SGL-NOT-OVERDUE                  VALUE "N".
009300     05  FILLER                         PIC X(22).
009400*    LAYOUT BELOW MUST STAY IN STEP WITH AVL.RUNPARM.CBL.
009500 FD  RUN-PARM-IN.
009600 01  RUN-PARM-IN-RECORD.
009700     05  RUNPARM-AS-OF-DATE             PIC 9(8).
009800     05  RUNPARM-AS-OF-DATE-BROKEN REDEFINES RUNPARM-AS-OF-DATE.
009900         10  RUNPARM-AS-OF-YYYY           PIC 9(4).
010000         10  RUNPARM-AS-OF-MM             PIC 9(2).
010050         10  RUNPARM-AS-OF-DD             PIC 9(2).
010080     05  RUNPARM-SGL-CATEGORY            PIC X(10).
010110     05  RUNPARM-SGL-PRIORITY            PIC X(6).
010140     05  RUNPARM-SGL-TARGET-THRESHOLD    PIC S9(9)V99.
010170     05  RUNPARM-SGL-CURRENT-THRESHOLD   PIC S9(9)V99.
010200     05  FILLER                          PIC X(8).
010300 WORKING-STORAGE SECTION.
010400 01  WS-FILE-STATUS-AREA.
010500     05  FS-SAVING-GOAL-IN             PIC X(2).
010600         88  FS-SAVING-GOAL-IN-OK            VALUE "00".
010700         88  FS-SAVING-GOAL-IN-EOF           VALUE "10".
010800     05  FS-SAVING-GOAL-OUT            PIC X(2).
010900         88  FS-SAVING-GOAL-OUT-OK           VALUE "00".
011000     05  FS-RUN-PARM-IN                PIC X(2).
011100         88  FS-RUN-PARM-IN-OK               VALUE "00".
011200     05  FILLER                        PIC X(10).
011300 01  WS-AS-OF-DATE-AREA.
011400     05  WS-AS-OF-DATE                 PIC 9(8).
011500     05  FILLER                       PIC X(8).
011600 01  WS-WORK-AREA.
011700     05  WS-PROGRESS-RAW               PIC S9(9)V99.
011800     05  WS-PROGRESS-WHOLE             PIC 9(5) COMP.
011900     05  WS-RECORD-COUNT               PIC 9(7) COMP VALUE ZERO.
012000     05  WS-COMPLETED-COUNT            PIC 9(7) COMP VALUE ZERO.
012100     05  WS-OVERDUE-COUNT              PIC 9(7) COMP VALUE ZERO.
012200     05  FILLER                       PIC X(8).
012300 PROCEDURE DIVISION.
012400     PERFORM 1000-INITIALIZE-RUN
012500        THRU 1000-EXIT.
012600 
012700     PERFORM 2000-PROCESS-GOAL-RECORD
012800        THRU 2000-EXIT
012900       UNTIL FS-SAVING-GOAL-IN-EOF.
013000 
013100     PERFORM 9000-TERMINATE-RUN
013200        THRU 9000-EXIT.
013300 
013400     STOP RUN.
013500*----------------------------------------------------------------
013600 1000-INITIALIZE-RUN.
013700 
013800     PERFORM 1100-OPEN-FILES
013900        THRU 1100-EXIT.
014000 
014100     PERFORM 1150-READ-RUN-PARM
014200        THRU 1150-EXIT.
014300 
014400     PERFORM 1200-READ-SAVING-GOAL
014500        THRU 1200-EXIT.
014600 
014700 1000-EXIT.
014800     EXIT.
014900*----------------------------------------------------------------
015000 1100-OPEN-FILES.
015100 
015200     OPEN INPUT SAVING-GOAL-IN.
015300     IF NOT FS-SAVING-GOAL-IN-OK
015400         DISPLAY "AVL.SGLVAL01 - CANNOT OPEN SAVING-GOAL-IN - "
015500                 FS-SAVING-GOAL-IN
015600         STOP RUN
015700     END-IF.
015800 
015900     OPEN OUTPUT SAVING-GOAL-OUT.
016000     IF NOT FS-SAVING-GOAL-OUT-OK
016100         DISPLAY "AVL.SGLVAL01 - CANNOT OPEN SAVING-GOAL-OUT - "
016200                 FS-SAVING-GOAL-OUT
016300         STOP RUN
016400     END-IF.
016500 
016600     OPEN INPUT RUN-PARM-IN.
016700     IF NOT FS-RUN-PARM-IN-OK
016800         DISPLAY "AVL.SGLVAL01 - CANNOT OPEN RUN-PARM-IN - "
016900                 FS-RUN-PARM-IN
017000         STOP RUN
017100     END-IF.
017200 
017300 1100-EXIT.
017400     EXIT.
017500*----------------------------------------------------------------
017600 1150-READ-RUN-PARM.
017700 
017800     READ RUN-PARM-IN.
017900     IF NOT FS-RUN-PARM-IN-OK
018000         DISPLAY "AVL.SGLVAL01 - RUN-PARM-IN READ ERROR - "
018100                 FS-RUN-PARM-IN
018200         STOP RUN
018300     END-IF.
018400 
018500     MOVE RUNPARM-AS-OF-DATE TO WS-AS-OF-DATE.
018600 
018700     CLOSE RUN-PARM-IN.
018800 
018900 1150-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------
019200 1200-READ-SAVING-GOAL.
019300 
019400     READ SAVING-GOAL-IN.
019500 
019600     EVALUATE TRUE
019700         WHEN FS-SAVING-GOAL-IN-OK
019800             CONTINUE
019900         WHEN FS-SAVING-GOAL-IN-EOF
020000             CONTINUE
020100         WHEN OTHER
020200             DISPLAY "AVL.SGLVAL01 - SAVING-GOAL-IN READ ERROR "
020300                     "- " FS-SAVING-GOAL-IN
020400             STOP RUN
020500     END-EVALUATE.
020600 
020700 1200-EXIT.
020800     EXIT.
020900*----------------------------------------------------------------
021000 2000-PROCESS-GOAL-RECORD.
021100 
021200     PERFORM 2100-COMPUTE-REMAINING
021300        THRU 2100-EXIT.
021400 
021500     PERFORM 2200-COMPUTE-PROGRESS-PCT
021600        THRU 2200-EXIT.
021700 
021800     PERFORM 2300-SET-STATUS
021900        THRU 2300-EXIT.
022000 
022100     PERFORM 2400-SET-OVERDUE-FLAG
022200        THRU 2400-EXIT.
022300 
022400     PERFORM 2500-REWRITE-SAVING-GOAL
022500        THRU 2500-EXIT.
022600 
022700     ADD 1 TO WS-RECORD-COUNT.
022800 
022900     PERFORM 1200-READ-SAVING-GOAL
023000        THRU 1200-EXIT.
023100 
023200 2000-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------
023500 2100-COMPUTE-REMAINING.
023600 
023700*    REMAINING = TARGET - CURRENT, NOT BELOW ZERO.
023800     COMPUTE SGL-IN-REMAINING ROUNDED =
023900             SGL-IN-TARGET-AMOUNT - SGL-IN-CURRENT-AMOUNT.
024000 
024100     IF SGL-IN-REMAINING LESS THAN ZERO
024200         MOVE ZERO TO SGL-IN-REMAINING
024300     END-IF.
024400 
024500 2100-EXIT.
024600     EXIT.
024700*----------------------------------------------------------------
024800 2200-COMPUTE-PROGRESS-PCT.
024900 
025000*    PROGRESS PCT = (CURRENT * 100) / TARGET, INTEGER, CAPPED AT
025100*    100, ZERO WHEN TARGET IS ZERO.  COMPUTE TRUNCATES (NO
025200*    ROUNDED KEYWORD) SO THE RESULT IS DROPPED TOWARD ZERO.
025300     IF SGL-IN-TARGET-AMOUNT = ZERO
025400         MOVE ZERO TO SGL-IN-PROGRESS-PCT
025500     ELSE
025600         COMPUTE WS-PROGRESS-RAW =
025700                 (SGL-IN-CURRENT-AMOUNT * 100)
025800                 / SGL-IN-TARGET-AMOUNT
025900         MOVE WS-PROGRESS-RAW TO WS-PROGRESS-WHOLE
026000         IF WS-PROGRESS-WHOLE GREATER THAN 100
026100             MOVE 100 TO SGL-IN-PROGRESS-PCT
026200         ELSE
026300             MOVE WS-PROGRESS-WHOLE TO SGL-IN-PROGRESS-PCT
026400         END-IF
026500     END-IF.
026600 
026700 2200-EXIT.
026800     EXIT.
026900*----------------------------------------------------------------
027000 2300-SET-STATUS.
027100 
027200     IF SGL-IN-CURRENT-AMOUNT NOT LESS THAN SGL-IN-TARGET-AMOUNT
027300         MOVE "COMPLETED" TO SGL-IN-STATUS
027400         ADD 1 TO WS-COMPLETED-COUNT
027500     ELSE
027600         MOVE "ACTIVE"    TO SGL-IN-STATUS
027700     END-IF.
027800 
027900 2300-EXIT.
028000     EXIT.
028100*----------------------------------------------------------------
028200 2400-SET-OVERDUE-FLAG.
028300 
028400*    OVERDUE WHEN THE DEADLINE IS BEFORE THE AS-OF DATE AND THE
028500*    GOAL HAS NOT BEEN COMPLETED.
028600     IF SGL-IN-DEADLINE LESS THAN WS-AS-OF-DATE
028700        AND SGL-IN-STATUS NOT EQUAL "COMPLETED"
028800         SET SGL-IN-IS-OVERDUE TO TRUE
028900         ADD 1 TO WS-OVERDUE-COUNT
029000     ELSE
029100         SET SGL-IN-NOT-OVERDUE TO TRUE
029200     END-IF.
029300 
029400 2400-EXIT.
029500     EXIT.
029600*----------------------------------------------------------------
029700 2500-REWRITE-SAVING-GOAL.
029800 
029900     MOVE SGL-IN-ID              TO SGL-ID.
030000     MOVE SGL-IN-USER-ID         TO SGL-USER-ID.
030100     MOVE SGL-IN-NAME            TO SGL-NAME.
030200     MOVE SGL-IN-TARGET-AMOUNT   TO SGL-TARGET-AMOUNT.
030300     MOVE SGL-IN-CURRENT-AMOUNT  TO SGL-CURRENT-AMOUNT.
030400     MOVE SGL-IN-CREATION-DATE   TO SGL-CREATION-DATE.
030500     MOVE SGL-IN-DEADLINE        TO SGL-DEADLINE.
030600     MOVE SGL-IN-CATEGORY        TO SGL-CATEGORY.
030700     MOVE SGL-IN-PRIORITY        TO SGL-PRIORITY.
030800     MOVE SGL-IN-REMAINING       TO SGL-REMAINING.
030900     MOVE SGL-IN-PROGRESS-PCT    TO SGL-PROGRESS-PCT.
031000     MOVE SGL-IN-STATUS          TO SGL-STATUS.
031100     MOVE SGL-IN-OVERDUE-FLAG    TO SGL-OVERDUE-FLAG.
031200 
031300     WRITE SAVING-GOAL-OUT-RECORD.
031400     IF NOT FS-SAVING-GOAL-OUT-OK
031500         DISPLAY "AVL.SGLVAL01 - SAVING-GOAL-OUT WRITE ERROR "
031600                 "- " FS-SAVING-GOAL-OUT
031700         STOP RUN
031800     END-IF.
031900 
032000 2500-EXIT.
032100     EXIT.
032200*----------------------------------------------------------------
032300 9000-TERMINATE-RUN.
032400 
032500     CLOSE SAVING-GOAL-IN SAVING-GOAL-OUT.
032600 
032700     DISPLAY "AVL.SGLVAL01 - SAVING GOAL RECORDS REWRITTEN - "
032800             WS-RECORD-COUNT.
032900     DISPLAY "AVL.SGLVAL01 - GOALS COMPLETED             - "
033000             WS-COMPLETED-COUNT.
033100     DISPLAY "AVL.SGLVAL01 - GOALS OVERDUE                - "
033200             WS-OVERDUE-COUNT.
033300 
033400 9000-EXIT.
033500     EXIT.
