000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-USER-MASTER.
000300 AUTHOR. R. MARLOWE. MODIFIED BY T. OKONKWO.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 03/12/1987.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  03/12/87  RM  AV-0004   ORIGINAL USER MASTER LAYOUT           *
001400*  09/02/88  RM  AV-0031   ADDED USER-CURRENCY FIELD             *
001500*  06/14/90  TO  AV-0077   ADDED USER-STATUS-CD / 88-LEVELS      *
001600*  02/20/93  TO  AV-0112   WIDENED USER-EMAIL TO 40 POSITIONS    *
001700*  11/30/98  TO  AV-1187   Y2K REVIEW - NO DATE FIELDS, NO CHANGE*
001800*  07/08/01  SLN AV-1340   REFORMATTED FILLER PADS TO STD WIDTH  *
001900*  04/17/03  SLN AV-1402   ADDED NAME-KEY REDEFINES FOR MATCH    *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT ALPHA-VAULT-USER-MASTER ASSIGN TO "AVUSRMST".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  ALPHA-VAULT-USER-MASTER.
003100 01  ALPHA-VAULT-USER-MASTER.
003200     05  USER-DETAIL-AREA.
003300         10  USER-ID                       PIC 9(9).
003400         10  USER-EMAIL                     PIC X(40).
003500         10  USER-FIRST-NAME                PIC X(20).
003600         10  USER-LAST-NAME                 PIC X(20).
003700         10  USER-CURRENCY                  PIC X(3).
003800         10  USER-STATUS-CD                  PIC X(1).
003900             88  USER-STATUS-ACTIVE              VALUE 'A'.
004000             88  USER-STATUS-INACTIVE            VALUE 'I'.
004100         10  FILLER                          PIC X(3).
004200     05  USER-NAME-KEY-AREA REDEFINES USER-DETAIL-AREA.
004300         10  UKA-USER-ID                    PIC 9(9).
004400         10  FILLER                          PIC X(40).
004500         10  UKA-SORT-NAME.
004600             15  UKA-LAST-NAME               PIC X(20).
004700             15  UKA-FIRST-NAME              PIC X(20).
004800         10  FILLER                          PIC X(7).
004900 WORKING-STORAGE SECTION.
005000 PROCEDURE DIVISION.
005100 0000-STOP-RUN.
005200*    THIS MEMBER IS MAINTAINED SOLELY AS A RECORD-LAYOUT
005300*    CARRIER FOR THE ALPHA VAULT BATCH SUITE. NO PROCESSING
005400*    LOGIC LIVES HERE - SEE THE HAND-RETYPED FD/01 LAYOUTS IN
005500*    AVL.RECON01, AVL.SUMRPT AND THE OTHER CYCLE PROGRAMS.
005600     STOP RUN.
