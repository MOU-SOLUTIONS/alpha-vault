000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ALPHA-VAULT-INCOME-ANALYSIS.
000300 AUTHOR. P. DELACROIX. MODIFIED BY J. FIGUEROA.
000400 INSTALLATION. ALPHA VAULT FINANCIAL SYSTEMS - BATCH GROUP.
000500 DATE WRITTEN. 02/20/1993.
000600 DATE COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  ----------------------------------------------------------   *
001100*  DATE      BY  REQ-NBR   DESCRIPTION                          *
001200*  --------  --  --------  ------------------------------------ *
001300*  02/20/93  PD  AV-0113   ORIGINAL INCOME ANALYSIS WORK RECORD  *
001400*                          MIRRORS AVL.EXPEXT BUT BUCKETS BY     *
001500*                          SOURCE INSTEAD OF CATEGORY.  PASSED   *
001600*                          FROM AVL.INCAN01 TO AVL.SUMRPT ONLY.  *
001700*  06/19/96  PD  AV-0240   RAISED SOURCE TABLE FROM 8 TO 12      *
001800*  11/30/98  JF  AV-1187   Y2K REVIEW - NO DATE FIELDS, NO CHANGE*
001900*  04/17/03  JF  AV-1404   ADDED PERIOD-TOTALS-TABLE REDEFINES   *
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SPECIAL-NAMES.
002400     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700     SELECT ALPHA-VAULT-INCOME-ANALYSIS ASSIGN TO "AVINCEXT".
002800 DATA DIVISION.
002900 FILE SECTION.
003000 FD  ALPHA-VAULT-INCOME-ANALYSIS.
003100 01  ALPHA-VAULT-INCOME-ANALYSIS.
003200     05  IEX-USER-ID                    PIC 9(9).
003300     05  IEX-PERIOD-TOTALS-AREA.
003400         10  IEX-TOTAL-TODAY              PIC S9(9)V99.
003500         10  IEX-TOTAL-CUR-WEEK            PIC S9(9)V99.
003600         10  IEX-TOTAL-CUR-MONTH           PIC S9(9)V99.
003700         10  IEX-TOTAL-CUR-YEAR            PIC S9(9)V99.
003800         10  IEX-TOTAL-PRV-WEEK            PIC S9(9)V99.
003900         10  IEX-TOTAL-PRV-MONTH           PIC S9(9)V99.
004000         10  IEX-TOTAL-PRV-YEAR            PIC S9(9)V99.
004100     05  IEX-PERIOD-TOTALS-TABLE REDEFINES IEX-PERIOD-TOTALS-AREA.
004200         10  IEX-PERIOD-TOTAL              PIC S9(9)V99
004300                                            OCCURS 7 TIMES.
004400     05  IEX-METHOD-COUNT                PIC 9(2) COMP.
004500     05  IEX-METHOD-TOTAL OCCURS 6 TIMES.
004600         10  IEX-METHOD-CD                 PIC X(8).
004700         10  IEX-METHOD-AMT                 PIC S9(9)V99.
004800     05  IEX-SOURCE-COUNT                 PIC 9(2) COMP.
004900     05  IEX-SOURCE-TOTAL OCCURS 12 TIMES.
005000         10  IEX-SOURCE-CD                  PIC X(20).
005100         10  IEX-SOURCE-AMT                  PIC S9(9)V99.
005200     05  IEX-WEEK-COUNT                   PIC 9(1) COMP.
005300     05  IEX-WEEKLY-TOTAL                 PIC S9(9)V99
005400                                            OCCURS 6 TIMES.
005500     05  IEX-MONTHLY-TOTAL                PIC S9(9)V99
005600                                            OCCURS 12 TIMES.
005700     05  IEX-TOP5-COUNT                   PIC 9(1) COMP.
005800     05  IEX-TOP5 OCCURS 5 TIMES.
005900         10  IEX-TOP5-SOURCE                 PIC X(20).
006000         10  IEX-TOP5-AMOUNT                  PIC S9(9)V99.
006100     05  FILLER                           PIC X(7).
006200 WORKING-STORAGE SECTION.
006300 PROCEDURE DIVISION.
006400 0000-STOP-RUN.
006500*    RECORD-LAYOUT CARRIER ONLY.  WRITTEN BY AVL.INCAN01,
006600*    READ BY AVL.SUMRPT.  NO PROCESSING LOGIC RESIDES HERE.
006700     STOP RUN.
